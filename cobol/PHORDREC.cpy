000100******************************************************************
000200*    PHORDREC  -  BUSINESS ORDER HEADER RECORD                    *
000300*    ONE ROW PER PURCHASE / SALE / TRANSFER / RETURN ORDER        *
000400*    MAINTAINED BY PHORDPST, READ BY PHSTKRCL, PHSALRPT, PHSTMRPT *
000500*    RECORD LENGTH .......... 170 (SEE NOTE 07-25 BELOW)          *
000600*    FILE ................... ORDERS (LINE SEQL IN / SEQL WORK)   *
000700******************************************************************
000800*    88-19 J.SHAH     ORIGINAL LAYOUT - PURCHASE/SALE ONLY        *
000900*    91-30 J.SHAH     ADDED TRANSFER AND RETURN ORDER TYPES       *
001000*    96-04 R.OKONKWO  ADDED LOADING-DATE / UNLOADING-DATE         *
001100*    99-01 T.NAKAO    Y2K - ALL 8 DATE FIELDS NOW 4-DIGIT YEAR    *
001200*    07-25 B.ORTIZ    NOTE - RECORD GREW PAST ORIGINAL 120 BYTE   *
001300*             PLANNING FIGURE WHEN CALC-STORAGE-FLAG AND THE      *
001400*             SECOND SET OF FEE TOTALS WERE ADDED.  DO NOT SHRINK.*
001500******************************************************************
001600 01  PH-ORDER-REC.
001700     05  ORD-ID                      PIC 9(06).
001800     05  ORD-NO                      PIC X(14).
001900     05  ORD-TYPE                    PIC X(10).
002000         88  ORD-IS-PURCHASE              VALUE 'PURCHASE  '.
002100         88  ORD-IS-SALE                  VALUE 'SALE      '.
002200         88  ORD-IS-TRANSFER              VALUE 'TRANSFER  '.
002300         88  ORD-IS-RETURN-IN             VALUE 'RETURN_IN '.
002400         88  ORD-IS-RETURN-OUT            VALUE 'RETURN_OUT'.
002500     05  ORD-STATUS                  PIC X(10).
002600         88  ORD-IS-DRAFT                 VALUE 'DRAFT     '.
002700         88  ORD-IS-COMPLETED             VALUE 'COMPLETED '.
002800         88  ORD-IS-CANCELLED             VALUE 'CANCELLED '.
002900     05  SOURCE-ID                   PIC 9(06).
003000     05  TARGET-ID                   PIC 9(06).
003100     05  LOGISTICS-ID                PIC 9(06).
003200     05  ORDER-DATE                  PIC 9(08).
003300     05  ORDER-DATE-BRK REDEFINES ORDER-DATE.
003400         10  ORDER-DATE-YYYY         PIC 9(04).
003500         10  ORDER-DATE-MM           PIC 9(02).
003600         10  ORDER-DATE-DD           PIC 9(02).
003700     05  LOADING-DATE                PIC 9(08).
003800     05  UNLOADING-DATE              PIC 9(08).
003900     05  TOT-QTY                     PIC S9(10)V99.
004000     05  TOT-AMOUNT                  PIC S9(10)V99.
004100     05  TOT-SHIPPING                PIC S9(10)V99.
004200     05  TOT-STORAGE-FEE             PIC S9(10)V99.
004300     05  OTHER-FEE                   PIC S9(10)V99.
004400     05  TOT-DISCOUNT                PIC S9(10)V99.
004500     05  FINAL-AMOUNT                PIC S9(10)V99.
004600     05  CALC-STORAGE-FLAG           PIC X(01).
004700         88  ORD-CALC-STORAGE-FEE         VALUE 'Y'.
004800         88  ORD-SKIP-STORAGE-FEE         VALUE 'N'.
004900     05  FILLER                      PIC X(03).
