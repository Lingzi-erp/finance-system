000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHBATVAL.
000300 AUTHOR.         R OKONKWO.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   09/12/1990.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  REMARKS.                                                       *
001000*                                                                 *
001100*  PHBATVAL VALUES ONE STOCK BATCH AS OF A GIVEN DATE.  CALLED BY *
001200*  PHSTKRCL FOR EVERY BATCH ON THE TABLE, AND BY PHORDPST RIGHT   *
001300*  AFTER A BATCH IS DRAWN DOWN ON A SALE, SO THE BATCH CARRIES A  *
001400*  CURRENT ACCUMULATED STORAGE FEE AND A REAL (FULLY LOADED)      *
001500*  UNIT COST AT ALL TIMES.  NO FILE I-O - BATCH ROW IN, BATCH ROW *
001600*  OUT, PLUS THE AVAILABLE QUANTITY AND STATUS ARE REFRESHED.     *
001700******************************************************************
001800*  CHANGE LOG.                                                    *
001900*  ---------------------------------------------------------------*
002000*  DATE     BY    TICKET   DESCRIPTION                            *
002100*  -------- ----  -------  -------------------------------------  *
002200*  09/12/90 RO    N/A      ORIGINAL PROGRAM                        *
002300*  04/03/92 RO    REQ-140  ADDED REAL-COST-PRICE CALCULATION       *
002400*  07/28/95 RO    REQ-260  GROSS-WEIGHT FALLBACK CHAIN (NOTE 100)  *
002500*  01/22/97 TN    TKT-3007 BATCH STATUS SET FROM CURR/INIT QTY     *
002600*  03/30/99 TN    TKT-3513 Y2K - AS-OF/STORAGE-START DATE MATH     *
002700*                          REWRITTEN, SEE 300-CALC-DAYS            *
002800*  09/11/01 BO    TKT-4092 EXTRA-COST NOW SHARES PRO-RATA WITH     *
002900*                          FREIGHT INSTEAD OF BEING ADDED FLAT     *
003000*  02/14/08 BO    TKT-4717 RECOMPILED UNDER ENTERPRISE COBOL V4    *
003050*  06/03/09 BO    TKT-4810 500-CALC-REAL-COST WAS RE-BLENDING AN   *
003060*                          ALREADY-BLENDED BAT-COST-PRICE ON EVERY *
003070*                          PARTIAL DRAW, COMPOUNDING STORAGE FEE   *
003080*                          INTO THE COST BASIS - NOW DERIVES THE   *
003090*                          ORIGINAL PRICE FROM BAT-COST-AMOUNT     *
003095*                          OVER BAT-INIT-QTY, PER AUDIT OF BATCH   *
003097*                          COST HISTORY                            *
003100******************************************************************
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-390.
003500 OBJECT-COMPUTER.  IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM.
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
003910*    TKT-4810 - STANDALONE CALL COUNTER AND NEGATIVE-DAYS FLAG,
003920*    KEPT AT 77-LEVEL PER SHOP STANDARD FOR ITEMS NOT PART OF
003930*    ANY LARGER GROUP.
003940 77  WS-CALL-COUNT                   PIC S9(08) COMP  VALUE 0.
003950 77  WS-NEG-DAYS-SW                  PIC X(01)  VALUE 'N'.
003960     88  WS-STORAGE-DAYS-WAS-NEGATIVE    VALUE 'Y'.
004000 01  WS-DATE1-YMD.
004010     05  WS-DATE1-YYYY               PIC 9(04).
004020     05  WS-DATE1-MM                 PIC 9(02).
004030     05  WS-DATE1-DD                 PIC 9(02).
004040 01  WS-DATE1-NUMERIC REDEFINES WS-DATE1-YMD
004050                                     PIC 9(08).
004400 01  WS-DATE2-YMD.
004500     05  WS-DATE2-YYYY               PIC 9(04).
004600     05  WS-DATE2-MM                 PIC 9(02).
004700     05  WS-DATE2-DD                 PIC 9(02).
004710 01  WS-DATE2-NUMERIC REDEFINES WS-DATE2-YMD
004720                                     PIC 9(08).
004800 01  WS-JULIAN1                      PIC S9(09) COMP.
004900 01  WS-JULIAN2                      PIC S9(09) COMP.
005000 01  WS-STORAGE-DAYS                 PIC S9(08) COMP  VALUE 0.
005100 01  WS-WORK-FIELDS.
005200     05  WS-CURR-GROSS               PIC S9(10)V9(04) VALUE 0.
005300     05  WS-QTY-RATIO                PIC S9(04)V9(04) VALUE 0.
005400     05  WS-ACCUM-FEE-4DEC           PIC S9(10)V9(04) VALUE 0.
005500     05  WS-COST-BASE-4DEC           PIC S9(12)V9(04) VALUE 0.
005600     05  WS-FREIGHT-SHARE-4DEC       PIC S9(10)V9(04) VALUE 0.
005700     05  WS-EXTRA-SHARE-4DEC         PIC S9(10)V9(04) VALUE 0.
005800     05  WS-TOTAL-COST-4DEC          PIC S9(12)V9(04) VALUE 0.
005810     05  WS-ORIG-PRICE-4DEC          PIC S9(08)V9(04) VALUE 0.
005815     05  FILLER                      PIC X(04)        VALUE SPACES.
005820*    ALTERNATE WHOLE/PENNIES VIEW OF THE TOTAL COST, USED WHEN A
005830*    CALLER NEEDS THE PENNIES SPLIT OUT (SEE PHSTKRCL RECAP).
005840 01  WS-TOTAL-COST-SPLIT REDEFINES WS-TOTAL-COST-4DEC.
005850     05  WS-TOTAL-COST-WHOLE         PIC S9(12).
005860     05  WS-TOTAL-COST-PENNIES       PIC 9(04).
005900*
006000*    REDEFINITION USED TO TEST "NO GROSS DATA" VS. ZERO GROSS -
006100*    A ZERO-FILLED NUMERIC FIELD AND AN UNPOPULATED ONE LOOK      *
006200*    ALIKE ON A PIC 9 FIELD, SO WE CARRY A SEPARATE FLAG BYTE.    *
006300 01  WS-GROSS-DATA-SW                PIC X(01)  VALUE 'N'.
006400     88  WS-HAS-GROSS-DATA               VALUE 'Y'.
006500 LINKAGE SECTION.
006600 COPY PHBATREC.
006700 01  LK-AS-OF-DATE                   PIC 9(08).
006800 01  LK-HAS-GROSS-DATA               PIC X(01).
006900     88  LK-GROSS-DATA-PRESENT           VALUE 'Y'.
007000******************************************************************
007100 PROCEDURE DIVISION USING PH-BATCH-REC, LK-AS-OF-DATE,
007200         LK-HAS-GROSS-DATA.
007300******************************************************************
007400 000-MAIN.
007410     ADD 1 TO WS-CALL-COUNT.
007500     PERFORM 100-CALC-STORAGE-DAYS THRU 100-EXIT.
007600     PERFORM 200-CALC-CURRENT-GROSS THRU 200-EXIT.
007700     PERFORM 300-CALC-STORAGE-FEE THRU 300-EXIT.
007800     PERFORM 400-CALC-TOTAL-COST THRU 400-EXIT.
007900     PERFORM 500-CALC-REAL-COST THRU 500-EXIT.
008000     PERFORM 600-SET-STATUS THRU 600-EXIT.
008100     GOBACK.
008200
008300 100-CALC-STORAGE-DAYS.
008400     MOVE 0 TO WS-STORAGE-DAYS.
008500     IF BAT-STORAGE-START = 0
008600         GO TO 100-EXIT
008700     END-IF.
008800     MOVE LK-AS-OF-DATE TO WS-DATE1-YMD.
008900     MOVE BAT-STORAGE-START TO WS-DATE2-YMD.
009000     PERFORM 900-CALC-DAYS THRU 900-EXIT.
009100 100-EXIT.
009200     EXIT.
009300
009400 200-CALC-CURRENT-GROSS.
009500*    NOTE 100 (07-28-95) - FALLBACK CHAIN WHEN THE TRUCK TICKET   *
009600*    GROSS WEIGHT WAS NEVER CAPTURED FOR THIS BATCH.              *
009700     MOVE LK-HAS-GROSS-DATA TO WS-GROSS-DATA-SW.
009800     IF WS-HAS-GROSS-DATA
009900         MOVE BAT-GROSS-WEIGHT TO WS-CURR-GROSS
010000         GO TO 200-EXIT
010100     END-IF.
010200     IF BAT-GROSS-WEIGHT = 0
010300         MOVE BAT-CURR-QTY TO WS-CURR-GROSS
010400         GO TO 200-EXIT
010500     END-IF.
010600     IF BAT-INIT-QTY = 0
010700         MOVE BAT-CURR-QTY TO WS-CURR-GROSS
010800         GO TO 200-EXIT
010900     END-IF.
011000     COMPUTE WS-CURR-GROSS ROUNDED =
011100         BAT-GROSS-WEIGHT * (BAT-CURR-QTY / BAT-INIT-QTY).
011200 200-EXIT.
011300     EXIT.
011400
011500 300-CALC-STORAGE-FEE.
011600     MOVE 0 TO WS-ACCUM-FEE-4DEC.
011700     IF BAT-STORAGE-RATE NOT > 0
011800         GO TO 300-EXIT
011900     END-IF.
012000     COMPUTE WS-ACCUM-FEE-4DEC =
012100         WS-CURR-GROSS * BAT-STORAGE-RATE * WS-STORAGE-DAYS.
012200 300-EXIT.
012300     EXIT.
012400
012500 400-CALC-TOTAL-COST.
012600*    PURCHASE COST - COST-AMOUNT IF POSTED, ELSE PRICE X INITIAL
012700     IF BAT-COST-AMOUNT NOT = 0
012800         MOVE BAT-COST-AMOUNT TO WS-COST-BASE-4DEC
012900     ELSE
013000         COMPUTE WS-COST-BASE-4DEC =
013100             BAT-COST-PRICE * BAT-INIT-QTY
013200     END-IF.
013300     COMPUTE WS-TOTAL-COST-4DEC =
013400         WS-COST-BASE-4DEC + BAT-FREIGHT-COST +
013500         WS-ACCUM-FEE-4DEC + BAT-STORAGE-FEE-PAID +
013600         BAT-EXTRA-COST.
013700 400-EXIT.
013800     EXIT.
013900
014000 500-CALC-REAL-COST.
014100     IF BAT-CURR-QTY NOT > 0
014200*        FALL BACK TO THE POSTED COST PRICE - NO CURRENT QTY TO
014210*        DIVIDE THE REAL COST BASE BY, PER REQ-140
014300         GO TO 500-EXIT
014400     END-IF.
014500     IF BAT-INIT-QTY NOT > 0
014600         MOVE 0 TO WS-QTY-RATIO
014700     ELSE
014800         COMPUTE WS-QTY-RATIO ROUNDED =
014900             BAT-CURR-QTY / BAT-INIT-QTY
015000     END-IF.
015010*    TKT-4810 - BAT-COST-PRICE IS RE-BLENDED HERE EVERY TIME THIS
015020*    PARAGRAPH RUNS (ONCE PER PARTIAL FIFO DRAW, OFTEN ACROSS MANY
015030*    DIFFERENT SALE ORDERS ON DIFFERENT DAYS), SO IT CAN NO LONGER
015040*    BE TRUSTED AS THE ORIGINAL PURCHASE PRICE ON THE SECOND AND
015050*    LATER CALL - IT ALREADY HAS PRIOR STORAGE FEE BLENDED IN.
015060*    THE REAL COST BASE IS BUILT FROM THE IMMUTABLE BAT-COST-AMOUNT
015070*    OVER BAT-INIT-QTY INSTEAD, THE SAME FALLBACK CHAIN 400-CALC-
015080*    TOTAL-COST USES, SO THE SAME STORAGE DAYS ARE NEVER BLENDED
015090*    INTO THE COST BASIS TWICE.
015095     IF BAT-COST-AMOUNT NOT = 0 AND BAT-INIT-QTY > 0
015100         COMPUTE WS-ORIG-PRICE-4DEC ROUNDED =
015110             BAT-COST-AMOUNT / BAT-INIT-QTY
015120     ELSE
015130         MOVE BAT-COST-PRICE TO WS-ORIG-PRICE-4DEC
015140     END-IF.
015200     COMPUTE WS-FREIGHT-SHARE-4DEC =
015300         BAT-FREIGHT-COST * WS-QTY-RATIO.
015400     COMPUTE WS-EXTRA-SHARE-4DEC =
015500         BAT-EXTRA-COST * WS-QTY-RATIO.
015600     COMPUTE WS-COST-BASE-4DEC =
015700         (WS-ORIG-PRICE-4DEC * BAT-CURR-QTY) +
015800         WS-FREIGHT-SHARE-4DEC + WS-ACCUM-FEE-4DEC +
015900         WS-EXTRA-SHARE-4DEC.
016000     COMPUTE BAT-COST-PRICE ROUNDED =
016010         WS-COST-BASE-4DEC / BAT-CURR-QTY.
016100 500-EXIT.
016200     EXIT.
016300
016400 600-SET-STATUS.
016500     IF BAT-CURR-QTY NOT > 0
016600         MOVE 'DEPLETED  ' TO BAT-STATUS
016700     ELSE
016800         IF BAT-CURR-QTY < BAT-INIT-QTY
016900             MOVE 'PARTIAL   ' TO BAT-STATUS
017000         ELSE
017100             MOVE 'ACTIVE    ' TO BAT-STATUS
017200         END-IF
017300     END-IF.
017400 600-EXIT.
017500     EXIT.
017600
017700 900-CALC-DAYS.
017800*    TKT-3513 (Y2K) - ABSOLUTE-DAY SUBTRACTION, CENTURY-SAFE.
017900     COMPUTE WS-JULIAN1 =
018000         (WS-DATE1-YYYY * 365) + (WS-DATE1-YYYY / 4) +
018100         (WS-DATE1-MM * 31) + WS-DATE1-DD.
018200     COMPUTE WS-JULIAN2 =
018300         (WS-DATE2-YYYY * 365) + (WS-DATE2-YYYY / 4) +
018400         (WS-DATE2-MM * 31) + WS-DATE2-DD.
018500     COMPUTE WS-STORAGE-DAYS = WS-JULIAN1 - WS-JULIAN2.
018550     MOVE 'N' TO WS-NEG-DAYS-SW.
018600     IF WS-STORAGE-DAYS < 0
018650         MOVE 'Y' TO WS-NEG-DAYS-SW
018700         MOVE 0 TO WS-STORAGE-DAYS
018800     END-IF.
018900 900-EXIT.
019000     EXIT.
