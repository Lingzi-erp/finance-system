000100******************************************************************
000200*    PHSTKREC  -  WAREHOUSE X PRODUCT STOCK POSITION RECORD       *
000300*    ONE ROW PER (WAREHOUSE, PRODUCT); KEY = STK-WAREHOUSE-ID +   *
000400*    STK-PRODUCT-ID.  MAINTAINED BY PHORDPST AND REBUILT WHOLESALE*
000500*    BY THE PHSTKRCL RECALCULATION RUN.                           *
000600*    RECORD LENGTH .......... 60                                  *
000700*    FILE ................... STOCKS  (RELATIVE / TABLE REWRITE)  *
000800******************************************************************
000900*    92-08 R.OKONKWO  ORIGINAL LAYOUT                             *
001000*    98-19 R.OKONKWO  ADDED STK-SAFETY FOR LOW-STOCK WARNING      *
001100******************************************************************
001200 01  PH-STOCK-REC.
001300     05  STK-WAREHOUSE-ID            PIC 9(06).
001400     05  STK-PRODUCT-ID              PIC 9(06).
001500     05  STK-QTY                     PIC S9(10)V99.
001600     05  STK-RESERVED                PIC S9(10)V99.
001700     05  STK-SAFETY                  PIC S9(10)V99.
001800     05  FILLER                      PIC X(12).
