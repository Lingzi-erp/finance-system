000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHORDPST.
000300 AUTHOR.         J SHAH.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   11/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  REMARKS.                                                       *
001000*                                                                 *
001100*  PHORDPST IS THE NIGHTLY ORDER-COMPLETION DRIVER.  IT READS THE *
001200*  DRAFT ORDERS ON THE ORDERS FILE (WITH THEIR LINES ON ITEMS,    *
001300*  BOTH SORTED BY ORDER ID) AND, FOR EVERY ORDER STILL IN DRAFT   *
001400*  STATUS, COMPLETES IT:                                          *
001500*      1. MOVES STOCK (PURCHASE/SALE/TRANSFER/RETURN)             *
001600*      2. RECALCULATES THE COLD-STORAGE FEE  (CALLS PHSTORFE)     *
001700*      3. CREATES THE RECEIVABLE/PAYABLE ACCOUNTS  (U9)           *
001800*      4. MARKS THE ORDER COMPLETED                               *
001900*  THIS SEQUENCE IS FIXED - DO NOT REORDER STEPS 1-4, SEE TKT-3100*
002000*  A DRAFT RECORD WHOSE STATUS IS ALREADY CANCELLED ON INPUT IS   *
002100*  A REQUEST TO REVERSE A PREVIOUSLY COMPLETED ORDER'S STOCK.     *
002200*  BATCHES, STOCKS, ENTITIES AND ACCOUNTS ARE HELD AS IN-STORAGE  *
002300*  TABLES FOR THE DURATION OF THE RUN AND REWRITTEN AT EOJ.       *
002400******************************************************************
002500*  CHANGE LOG.                                                    *
002600*  ---------------------------------------------------------------*
002700*  DATE     BY    TICKET   DESCRIPTION                            *
002800*  -------- ----  -------  -------------------------------------  *
002900*  11/02/88 JS    N/A      ORIGINAL PROGRAM - PURCHASE/SALE ONLY   *
003000*  02/14/89 JS    REQ-030  ADDED TRANSFER ORDER TYPE               *
003100*  06/09/91 JS    REQ-088  ADDED RETURN_IN / RETURN_OUT            *
003200*  03/17/93 RO    REQ-150  BATCH TABLE NOW CARRIED IN STORAGE      *
003300*                          (PREVIOUSLY RE-READ BATCHES PER LINE)   *
003400*  11/30/95 RO    REQ-275  FIFO ALLOCATION TRACE WRITTEN TO ALLOCS *
003500*  01/22/97 TN    TKT-3100 STOCK-FEE-ACCOUNTS-STATUS SEQUENCE      *
003600*                          FROZEN AFTER PRODUCTION INCIDENT WHERE  *
003700*                          ACCOUNTS WERE POSTED BEFORE THE FEE     *
003800*  03/30/99 TN    TKT-3514 Y2K - ALL DATE FIELDS 4-DIGIT YEAR      *
003900*  09/11/01 BO    TKT-4093 ADDED COMPLETED-ORDER DELETE/REVERSAL   *
004100*  02/14/08 BO    TKT-4718 RECOMPILED UNDER ENTERPRISE COBOL V4    *
004110*  06/03/09 BO    TKT-4803 800-CREATE-ACCOUNTS WAS POSTING ONLY    *
004120*                          ONE RECEIVABLE/PAYABLE LINE AT FINAL-   *
004130*                          AMOUNT FOR SALE/PURCHASE - NOW POSTS    *
004140*                          THE FULL FOUR-LINE BREAKOUT (GOODS      *
004150*                          AMOUNT, LOGISTICS SHIPPING, WAREHOUSE   *
004160*                          STORAGE FEE, MISC-EXPENSE OTHER FEE)    *
004170*  06/03/09 BO    TKT-4804 650-EXPLICIT-ALLOCATE-LINE NOW REJECTS  *
004180*                          THE LINE WHEN THE NAMED BATCH CANNOT    *
004190*                          COVER THE FULL QUANTITY REQUESTED,      *
004200*                          RATHER THAN DRAWING IT SHORT             *
004210******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-390.
004600 OBJECT-COMPUTER.  IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT ORDERS-IN    ASSIGN TO UT-S-ORDIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-ORDIN-STATUS.
005400     SELECT ORDERS-OUT   ASSIGN TO UT-S-ORDOUT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-ORDOUT-STATUS.
005700     SELECT ITEMS-IN     ASSIGN TO UT-S-ITEMIN
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS IS WS-ITEMIN-STATUS.
006000     SELECT ITEMS-OUT    ASSIGN TO UT-S-ITEMOUT
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS WS-ITEMOUT-STATUS.
006300     SELECT BATCHES-IN   ASSIGN TO UT-S-BATIN
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS WS-BATIN-STATUS.
006600     SELECT BATCHES-OUT  ASSIGN TO UT-S-BATOUT
006700         ORGANIZATION IS SEQUENTIAL
006800         FILE STATUS IS WS-BATOUT-STATUS.
006900     SELECT ALLOCS-OUT   ASSIGN TO UT-S-ALLOCOT
007000         ORGANIZATION IS SEQUENTIAL
007100         FILE STATUS IS WS-ALLOC-STATUS.
007200     SELECT STOCKS-IN    ASSIGN TO UT-S-STKIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-STKIN-STATUS.
007500     SELECT STOCKS-OUT   ASSIGN TO UT-S-STKOUT
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-STKOUT-STATUS.
007800     SELECT STOCKFLOW-OUT ASSIGN TO UT-S-FLOWOUT
007900         ORGANIZATION IS SEQUENTIAL
008000         FILE STATUS IS WS-FLOW-STATUS.
008100     SELECT ACCOUNTS-IN  ASSIGN TO UT-S-ACCIN
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WS-ACCIN-STATUS.
008400     SELECT ACCOUNTS-OUT ASSIGN TO UT-S-ACCOUT
008500         ORGANIZATION IS SEQUENTIAL
008600         FILE STATUS IS WS-ACCOUT-STATUS.
008700     SELECT ENTITIES-IN  ASSIGN TO UT-S-ENTIN
008800         ORGANIZATION IS LINE SEQUENTIAL
008900         FILE STATUS IS WS-ENTIN-STATUS.
009000     SELECT ENTITIES-OUT ASSIGN TO UT-S-ENTOUT
009100         ORGANIZATION IS SEQUENTIAL
009200         FILE STATUS IS WS-ENTOUT-STATUS.
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  ORDERS-IN
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD.
009800 01  ORDERS-IN-REC                   PIC X(170).
009900 FD  ORDERS-OUT
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD.
010200 01  ORDERS-OUT-REC                  PIC X(170).
010300 FD  ITEMS-IN
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD.
010600 01  ITEMS-IN-REC                    PIC X(166).
010700 FD  ITEMS-OUT
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD.
011000 01  ITEMS-OUT-REC                   PIC X(166).
011100 FD  BATCHES-IN
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD.
011400 01  BATCHES-IN-REC                  PIC X(204).
011500 FD  BATCHES-OUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD.
011800 01  BATCHES-OUT-REC                 PIC X(204).
011900 FD  ALLOCS-OUT
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD.
012200 01  ALLOCS-OUT-REC                  PIC X(60).
012300 FD  STOCKS-IN
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD.
012600 01  STOCKS-IN-REC                   PIC X(60).
012700 FD  STOCKS-OUT
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD.
013000 01  STOCKS-OUT-REC                  PIC X(60).
013100 FD  STOCKFLOW-OUT
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD.
013400 01  STOCKFLOW-OUT-REC               PIC X(120).
013500 FD  ACCOUNTS-IN
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD.
013800 01  ACCOUNTS-IN-REC                 PIC X(100).
013900 FD  ACCOUNTS-OUT
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD.
014200 01  ACCOUNTS-OUT-REC                PIC X(100).
014300 FD  ENTITIES-IN
014400     RECORDING MODE IS F
014500     LABEL RECORDS ARE STANDARD.
014600 01  ENTITIES-IN-REC                 PIC X(80).
014700 FD  ENTITIES-OUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD.
015000 01  ENTITIES-OUT-REC                PIC X(80).
015100 WORKING-STORAGE SECTION.
015110*    STANDALONE COUNTER/FLAG KEPT AT 77-LEVEL PER SHOP STANDARD
015120*    FOR ITEMS NOT PART OF ANY LARGER GROUP.
015130 77  WS-RUN-ORDER-COUNT          PIC S9(06) COMP  VALUE 0.
015140 77  WS-RETURN-ORDER-SW          PIC X(01)  VALUE 'N'.
015150     88  WS-ORDER-IS-A-RETURN        VALUE 'Y'.
015200 01  WS-FILE-STATUSES.
015300     05  WS-ORDIN-STATUS             PIC X(02)  VALUE SPACES.
015400         88  WS-ORDIN-OK                  VALUE '00'.
015500         88  WS-ORDIN-EOF                 VALUE '10'.
015600     05  WS-ORDOUT-STATUS            PIC X(02)  VALUE SPACES.
015700     05  WS-ITEMIN-STATUS            PIC X(02)  VALUE SPACES.
015800         88  WS-ITEMIN-OK                 VALUE '00'.
015900         88  WS-ITEMIN-EOF                VALUE '10'.
016000     05  WS-ITEMOUT-STATUS           PIC X(02)  VALUE SPACES.
016100     05  WS-BATIN-STATUS             PIC X(02)  VALUE SPACES.
016200         88  WS-BATIN-OK                  VALUE '00'.
016300         88  WS-BATIN-EOF                 VALUE '10'.
016400     05  WS-BATOUT-STATUS            PIC X(02)  VALUE SPACES.
016500     05  WS-ALLOC-STATUS             PIC X(02)  VALUE SPACES.
016600     05  WS-STKIN-STATUS             PIC X(02)  VALUE SPACES.
016700         88  WS-STKIN-OK                  VALUE '00'.
016800         88  WS-STKIN-EOF                 VALUE '10'.
016900     05  WS-STKOUT-STATUS            PIC X(02)  VALUE SPACES.
017000     05  WS-FLOW-STATUS              PIC X(02)  VALUE SPACES.
017100     05  WS-ACCIN-STATUS             PIC X(02)  VALUE SPACES.
017200         88  WS-ACCIN-OK                  VALUE '00'.
017300         88  WS-ACCIN-EOF                 VALUE '10'.
017400     05  WS-ACCOUT-STATUS            PIC X(02)  VALUE SPACES.
017500     05  WS-ENTIN-STATUS             PIC X(02)  VALUE SPACES.
017600         88  WS-ENTIN-OK                  VALUE '00'.
017700         88  WS-ENTIN-EOF                 VALUE '10'.
017800     05  WS-ENTOUT-STATUS            PIC X(02)  VALUE SPACES.
017850     05  FILLER                      PIC X(02)  VALUE SPACES.
017900 01  WS-SWITCHES.
018000     05  WS-ORDIN-EOF-SW             PIC X(01)  VALUE 'N'.
018100         88  NO-MORE-ORDERS               VALUE 'Y'.
018200     05  WS-ITEMIN-EOF-SW            PIC X(01)  VALUE 'N'.
018300         88  NO-MORE-ITEMS                VALUE 'Y'.
018400     05  WS-HOLD-VALID-SW            PIC X(01)  VALUE 'N'.
018500         88  WS-HOLD-IS-VALID             VALUE 'Y'.
018600     05  WS-BATCH-FOUND-SW           PIC X(01)  VALUE 'N'.
018700         88  BATCH-WAS-FOUND              VALUE 'Y'.
018800     05  WS-STOCK-FOUND-SW           PIC X(01)  VALUE 'N'.
018900         88  STOCK-WAS-FOUND              VALUE 'Y'.
018910     05  WS-OL-FOUND-SW              PIC X(01)  VALUE 'N'.
018920         88  ORIG-LINE-WAS-FOUND         VALUE 'Y'.
019000     05  WS-ENTITY-FOUND-SW          PIC X(01)  VALUE 'N'.
019100         88  ENTITY-WAS-FOUND             VALUE 'Y'.
019150     05  FILLER                      PIC X(02)  VALUE SPACES.
019200 01  WS-COUNTERS.
019300     05  WS-ITEM-COUNT               PIC S9(04) COMP  VALUE 0.
019400     05  WS-ITEM-IDX                 PIC S9(04) COMP  VALUE 0.
019500     05  WS-BATCH-COUNT              PIC S9(04) COMP  VALUE 0.
019600     05  WS-BATCH-IDX                PIC S9(04) COMP  VALUE 0.
019700     05  WS-STOCK-COUNT              PIC S9(04) COMP  VALUE 0.
019800     05  WS-STOCK-IDX                PIC S9(04) COMP  VALUE 0.
019900     05  WS-ENTITY-COUNT             PIC S9(04) COMP  VALUE 0.
020000     05  WS-ENTITY-IDX               PIC S9(04) COMP  VALUE 0.
020100     05  WS-ACCOUNT-COUNT            PIC S9(04) COMP  VALUE 0.
020200     05  WS-ACCOUNT-IDX              PIC S9(04) COMP  VALUE 0.
020300     05  WS-ALLOC-COUNT              PIC S9(04) COMP  VALUE 0.
020400     05  WS-BATCH-DAILY-SEQ          PIC S9(04) COMP  VALUE 0.
020500     05  WS-ORDERS-COMPLETED-CTR     PIC S9(06) COMP  VALUE 0.
020600     05  WS-ORDERS-REVERSED-CTR      PIC S9(06) COMP  VALUE 0.
020650     05  WS-ITEMS-REJECTED-CTR       PIC S9(06) COMP  VALUE 0.
020660     05  WS-OL-COUNT                 PIC S9(04) COMP  VALUE 0.
020670     05  WS-OL-IDX                   PIC S9(04) COMP  VALUE 0.
020700     05  WS-NEXT-ACCT-ID             PIC S9(06) COMP  VALUE 0.
020750     05  FILLER                      PIC X(02)  VALUE SPACES.
020800 01  WS-WORK-FIELDS.
020900     05  WS-NEEDED-QTY               PIC S9(10)V99    VALUE 0.
021000     05  WS-TAKE-QTY                 PIC S9(10)V99    VALUE 0.
021100     05  WS-LINE-COST-AMT            PIC S9(12)V9(04) VALUE 0.
021200     05  WS-AVAILABLE-QTY            PIC S9(10)V99    VALUE 0.
021300     05  WS-NET-WEIGHT               PIC S9(10)V99    VALUE 0.
021400     05  WS-TARE-WEIGHT              PIC S9(10)V99    VALUE 0.
021500     05  WS-UNIT-COUNT               PIC S9(06) COMP-3 VALUE 0.
021600     05  WS-QTY-RATIO                PIC S9(04)V9(04) VALUE 0.
021700     05  WS-TODAY                    PIC 9(08)        VALUE 0.
021800     05  WS-STOCK-WHSE-KEY           PIC 9(06)        VALUE 0.
021900     05  WS-STOCK-PROD-KEY           PIC 9(06)        VALUE 0.
022000     05  WS-ACCT-AMOUNT              PIC S9(10)V99    VALUE 0.
022100     05  WS-ACCT-ENTITY-ID           PIC 9(06)        VALUE 0.
022200     05  WS-ACCT-TYPE                PIC X(10)        VALUE SPACES.
022210     05  WS-STOCK-DELTA              PIC S9(10)V99    VALUE 0.
022220     05  WS-STOCK-TYPE               PIC X(08)        VALUE SPACES.
022230     05  WS-FLW-BEFORE               PIC S9(10)V99    VALUE 0.
022240     05  WS-FLW-AFTER                PIC S9(10)V99    VALUE 0.
022250     05  WS-FLW-REASON               PIC X(40)        VALUE SPACES.
022260     05  WS-BATCH-AS-OF-DATE         PIC 9(08)        VALUE 0.
022270     05  WS-BATCH-GROSS-SW           PIC X(01)        VALUE 'N'.
022271     05  WS-RETURNABLE-QTY           PIC S9(10)V99    VALUE 0.
022272     05  WS-RG-QTY-RATIO             PIC S9(04)V9(04) VALUE 0.
022273     05  WS-RG-TOTAL-AMT             PIC S9(10)V99    VALUE 0.
022280     05  FILLER                      PIC X(02)  VALUE SPACES.
022300 01  WS-ENTITY-TYPE-FLAGS.
022400     05  WS-SOURCE-IS-WHSE-SW        PIC X(01)  VALUE 'N'.
022500         88  WS-SOURCE-IS-WAREHOUSE      VALUE 'Y'.
022600     05  WS-TARGET-IS-WHSE-SW        PIC X(01)  VALUE 'N'.
022700         88  WS-TARGET-IS-WAREHOUSE      VALUE 'Y'.
022710     05  WS-MISC-ENTITY-ID           PIC 9(06)  VALUE 0.
022720     05  FILLER                      PIC X(02)  VALUE SPACES.
022800 01  WS-ORDER-REC-HOLD.
022900     COPY PHORDREC.
023000*
023100*    ITEM-TABLE HOLDS THE LINES OF THE ORDER CURRENTLY BEING
023200*    COMPLETED.  THE LAYOUT MATCHES PHITMREC EXACTLY, HAND-KEPT
023300*    HERE (NOT COPYBOOK) BECAUSE A 01-LEVEL MEMBER CANNOT NEST
023400*    UNDER AN OCCURS CLAUSE.
023500*
023600 01  ITEM-TABLE.
023700     05  ITEM-ROW OCCURS 500 TIMES.
023800         10  ITM-ID                  PIC 9(06).
023900         10  ITM-ORDER-ID            PIC 9(06).
024000         10  ITM-PRODUCT-ID          PIC 9(06).
024100         10  ITM-QTY                 PIC S9(10)V99.
024200         10  ITM-UNIT-PRICE          PIC S9(08)V99.
024300         10  ITM-AMOUNT              PIC S9(10)V99.
024400         10  ITM-SHIPPING            PIC S9(10)V99.
024500         10  ITM-DISCOUNT            PIC S9(10)V99.
024600         10  ITM-SUBTOTAL            PIC S9(10)V99.
024700         10  ITM-GROSS-WEIGHT        PIC S9(10)V99.
024800         10  ITM-DEDUCT-ID           PIC 9(04).
024900         10  ITM-STORAGE-RATE        PIC S9(06)V9(04).
025000         10  ITM-BATCH-ID            PIC 9(06).
025100         10  ITM-COST-PRICE          PIC S9(08)V99.
025200         10  ITM-COST-AMOUNT         PIC S9(10)V99.
025300         10  ITM-PROFIT              PIC S9(10)V99.
025400         10  ITM-ORIGINAL-ITEM-ID    PIC 9(06).
025500         10  FILLER                  PIC X(06).
025510*
025520*    TKT-4811 - ORIG-LINE-TABLE CARRIES EVERY PURCHASE/SALE LINE
025530*    COMPLETED SO FAR IN THIS RUN (NOT CLEARED PER ORDER, LIKE
025540*    BATCH-TABLE/ENTITY-TABLE/ACCOUNT-TABLE BELOW) SO A RETURN_IN
025550*    OR RETURN_OUT ORDER LATER IN THE SAME RUN CAN BE GENERATED
025560*    AGAINST THE ORIGINAL LINE - SEE 250-GENERATE-RETURN-LINES.
025570*    A RETURN AGAINST AN ORDER COMPLETED IN AN EARLIER RUN (NOT ON
025580*    TODAY'S ORDERS-IN) CANNOT BE RESOLVED - ORDERS-IN/ITEMS-IN
025590*    ARE PLAIN SEQUENTIAL, READ ONCE, WITH NO KEYED REOPEN OF A
025595*    PRIOR DAY'S FILE.
025596 01  ORIG-LINE-TABLE.
025597     05  ORIG-LINE-ROW OCCURS 2000 TIMES.
025598         10  OL-ITEM-ID              PIC 9(06).
025599         10  OL-ORDER-ID             PIC 9(06).
025600         10  OL-QTY                  PIC S9(10)V99.
025601         10  OL-UNIT-PRICE           PIC S9(08)V99.
025602         10  OL-SHIPPING             PIC S9(10)V99.
025603         10  OL-DISCOUNT             PIC S9(10)V99.
025604         10  OL-RETURNED-QTY         PIC S9(10)V99.
025606         10  FILLER                  PIC X(04).
025607*
025700*    BATCH-TABLE - SAME NOTE AS ITEM-TABLE ABOVE (SEE PHBATREC).
025800*
025900 01  BATCH-TABLE.
026000     05  BATCH-ROW OCCURS 4000 TIMES
026100             INDEXED BY BX.
026200         10  BAT-ID                  PIC 9(06).
026300         10  BAT-NO                  PIC X(12).
026400         10  BAT-PRODUCT-ID          PIC 9(06).
026500         10  BAT-STORAGE-ENTITY-ID   PIC 9(06).
026600         10  BAT-SOURCE-ENTITY-ID    PIC 9(06).
026700         10  BAT-SOURCE-ORDER-ID     PIC 9(06).
026800         10  BAT-GROSS-WEIGHT        PIC S9(10)V99.
026900         10  BAT-TARE-WEIGHT         PIC S9(10)V99.
027000         10  BAT-INIT-QTY            PIC S9(10)V99.
027100         10  BAT-CURR-QTY            PIC S9(10)V99.
027200         10  BAT-RESERVED-QTY        PIC S9(10)V99.
027300         10  BAT-COST-PRICE          PIC S9(08)V99.
027400         10  BAT-COST-AMOUNT         PIC S9(10)V99.
027500         10  BAT-FREIGHT-COST        PIC S9(10)V99.
027600         10  BAT-EXTRA-COST          PIC S9(10)V99.
027700         10  BAT-STORAGE-RATE        PIC S9(06)V9(04).
027800         10  BAT-STORAGE-FEE-PAID    PIC S9(10)V99.
027900         10  BAT-STORAGE-START       PIC 9(08).
028000         10  BAT-RECEIVED-DATE       PIC 9(08).
028100         10  BAT-STATUS              PIC X(10).
028200         10  FILLER                  PIC X(08).
028300*
028400*    STOCK-TABLE - SAME NOTE (SEE PHSTKREC).
028500*
028600 01  STOCK-TABLE.
028700     05  STOCK-ROW OCCURS 2000 TIMES.
028800         10  STK-WAREHOUSE-ID        PIC 9(06).
028900         10  STK-PRODUCT-ID          PIC 9(06).
029000         10  STK-QTY                 PIC S9(10)V99.
029100         10  STK-RESERVED            PIC S9(10)V99.
029200         10  STK-SAFETY              PIC S9(10)V99.
029300         10  FILLER                  PIC X(12).
029400*
029500*    ENTITY-TABLE - SAME NOTE (SEE PHENTREC).
029600*
029700 01  ENTITY-TABLE.
029800     05  ENTITY-ROW OCCURS 2000 TIMES.
029900         10  ENT-ID                  PIC 9(06).
030000         10  ENT-CODE                PIC X(10).
030100         10  ENT-NAME                PIC X(30).
030200         10  ENT-CATEGORY            PIC X(01).
030300         10  ENT-CURR-BALANCE        PIC S9(10)V99.
030400         10  ENT-PROXY-BALANCE       PIC S9(10)V99.
030500         10  FILLER                  PIC X(09).
030600*
030700*    ACCOUNT-TABLE - SAME NOTE (SEE PHACCREC).
030800*
030900 01  ACCOUNT-TABLE.
031000     05  ACCOUNT-ROW OCCURS 8000 TIMES.
031100         10  ACC-ID                  PIC 9(06).
031200         10  ACC-ENTITY-ID           PIC 9(06).
031300         10  ACC-ORDER-ID            PIC 9(06).
031400         10  ACC-TYPE                PIC X(10).
031410             88  ACC-IS-RECEIVABLE        VALUE 'RECEIVABLE'.
031420             88  ACC-IS-PAYABLE           VALUE 'PAYABLE   '.
031500         10  ACC-AMOUNT              PIC S9(10)V99.
031600         10  ACC-PAID                PIC S9(10)V99.
031700         10  ACC-BALANCE             PIC S9(10)V99.
031800         10  ACC-DUE-DATE            PIC 9(08).
031900         10  ACC-STATUS              PIC X(10).
031910             88  ACC-IS-PENDING           VALUE 'PENDING   '.
031920             88  ACC-IS-PARTIAL           VALUE 'PARTIAL   '.
031930             88  ACC-IS-PAID              VALUE 'PAID      '.
031940             88  ACC-IS-CANCELLED         VALUE 'CANCELLED '.
031950             88  ACC-IS-OPEN VALUES 'PENDING   ' 'PARTIAL   '.
032000         10  FILLER                  PIC X(18).
032050*
032060*    ALLOC-WORK-TABLE - ONE ROW PER FIFO/EXPLICIT DRAW WRITTEN TO
032070*    ALLOCS-OUT THIS RUN.  LAYOUT MATCHES PHALCREC (SEE NOTE ABOVE).
032080*
032090 01  ALLOC-WORK-TABLE.
032100     05  ALLOC-WORK-ROW OCCURS 2000 TIMES.
032110         10  ALC-ITEM-ID             PIC 9(06).
032120         10  ALC-BATCH-ID            PIC 9(06).
032130         10  ALC-QTY                 PIC S9(10)V99.
032140         10  ALC-COST-PRICE          PIC S9(08)V99.
032150         10  ALC-COST-AMOUNT         PIC S9(10)V99.
032160         10  FILLER                  PIC X(14).
032170 01  WS-HOLD-ITEM-RAW               PIC X(166).
032180*
032190*    WS-FLOW-BUFFER - LAYOUT MATCHES PHFLWREC, BUILT HERE FIELD
032200*    BY FIELD THEN MOVED WHOLE TO THE OUTPUT RECORD.
032210*
032220 01  WS-FLOW-BUFFER.
032230     05  WF-WAREHOUSE-ID             PIC 9(06).
032240     05  WF-PRODUCT-ID               PIC 9(06).
032250     05  WF-TYPE                     PIC X(08).
032260     05  WF-QTY-CHANGE               PIC S9(10)V99.
032262*    WHOLE/PENNIES VIEW OF THE QUANTITY CHANGE FOR THE FLOW
032264*    RECAP REPORT, WHICH PRINTS THE PENNIES SEPARATELY.
032266     05  WF-QTY-CHANGE-SPLIT REDEFINES WF-QTY-CHANGE.
032268         10  WF-QTY-CHANGE-WHOLE     PIC S9(10).
032269         10  WF-QTY-CHANGE-PENNIES   PIC 9(02).
032270     05  WF-QTY-BEFORE               PIC S9(10)V99.
032280     05  WF-QTY-AFTER                PIC S9(10)V99.
032290     05  WF-ORDER-ID                 PIC 9(06).
032300     05  WF-REASON                   PIC X(40).
032310     05  FILLER                      PIC X(18).
032320 01  WS-HOLD-ITEM-KEY REDEFINES WS-HOLD-ITEM-RAW.
032330     05  WS-HOLD-ITEM-ORDER-ID       PIC 9(06).
032340     05  FILLER                      PIC X(160).
032500 01  WS-NEW-BATCH-NO.
032600     05  WS-NEWBAT-PREFIX            PIC X(02) VALUE 'PH'.
032700     05  WS-NEWBAT-YYYYMMDD          PIC 9(08).
032800     05  WS-NEWBAT-DASH              PIC X(01) VALUE '-'.
032900     05  WS-NEWBAT-SEQ               PIC 9(03).
032910*    STRAIGHT ALPHANUMERIC VIEW OF THE GENERATED BATCH NUMBER,
032920*    USED WHEN THE WHOLE 14-BYTE NUMBER IS MOVED IN ONE PIECE.
032930 01  WS-NEW-BATCH-NO-ALPHA REDEFINES WS-NEW-BATCH-NO
032940                                     PIC X(14).
033000 LINKAGE SECTION.
033100******************************************************************
033200 PROCEDURE DIVISION.
033300******************************************************************
033400 000-MAIN.
033500     PERFORM 010-INITIALIZE THRU 010-EXIT.
033600     PERFORM 020-READ-ORDER THRU 020-EXIT.
033700     PERFORM 100-PROCESS-ONE-ORDER THRU 100-EXIT
033800         UNTIL NO-MORE-ORDERS.
033900     PERFORM 900-TERMINATE THRU 900-EXIT.
034000     STOP RUN.
034100
034200 010-INITIALIZE.
034300     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
034400     PERFORM 011-LOAD-ENTITIES THRU 011-EXIT.
034500     PERFORM 012-LOAD-BATCHES THRU 012-EXIT.
034600     PERFORM 013-LOAD-STOCKS THRU 013-EXIT.
034700     PERFORM 014-LOAD-ACCOUNTS THRU 014-EXIT.
034800     OPEN INPUT  ORDERS-IN
034900          INPUT  ITEMS-IN
035000          OUTPUT ORDERS-OUT
035100          OUTPUT ITEMS-OUT
035200          OUTPUT ALLOCS-OUT
035300          OUTPUT STOCKFLOW-OUT.
035400     IF NOT WS-ORDIN-OK OR NOT WS-ITEMIN-OK
035500         DISPLAY 'PHORDPST - ERROR OPENING ORDERS/ITEMS'
035600         MOVE 16 TO RETURN-CODE
035700         STOP RUN
035800     END-IF.
035900     MOVE 'N' TO WS-HOLD-VALID-SW.
036000     PERFORM 030-READ-ITEM THRU 030-EXIT.
036100 010-EXIT.
036200     EXIT.
036300
036400 011-LOAD-ENTITIES.
036500     MOVE 0 TO WS-ENTITY-COUNT.
036600     OPEN INPUT ENTITIES-IN.
036700     PERFORM 011-READ-ENTITY THRU 011-READ-EXIT
036800         UNTIL WS-ENTIN-EOF.
036900     CLOSE ENTITIES-IN.
037000 011-EXIT.
037100     EXIT.
037200 011-READ-ENTITY.
037300     READ ENTITIES-IN
037400         AT END
037500             MOVE '10' TO WS-ENTIN-STATUS
037600             GO TO 011-READ-EXIT.
037700     ADD 1 TO WS-ENTITY-COUNT.
037800     MOVE ENTITIES-IN-REC TO ENTITY-ROW(WS-ENTITY-COUNT).
038600 011-READ-EXIT.
038700     EXIT.
038800
038900 012-LOAD-BATCHES.
039000     MOVE 0 TO WS-BATCH-COUNT.
039100     MOVE 0 TO WS-BATCH-DAILY-SEQ.
039200     OPEN INPUT BATCHES-IN.
039300     PERFORM 012-READ-BATCH THRU 012-READ-EXIT
039400         UNTIL WS-BATIN-EOF.
039500     CLOSE BATCHES-IN.
039600 012-EXIT.
039700     EXIT.
039800 012-READ-BATCH.
039900     READ BATCHES-IN
040000         AT END
040100             MOVE '10' TO WS-BATIN-STATUS
040200             GO TO 012-READ-EXIT.
040300     ADD 1 TO WS-BATCH-COUNT.
040400     MOVE BATCHES-IN-REC TO BATCH-ROW(WS-BATCH-COUNT).
044200     IF BAT-RECEIVED-DATE(WS-BATCH-COUNT) = WS-TODAY
044300         ADD 1 TO WS-BATCH-DAILY-SEQ
044400     END-IF.
044500 012-READ-EXIT.
044600     EXIT.
044700
044800 013-LOAD-STOCKS.
044900     MOVE 0 TO WS-STOCK-COUNT.
045000     OPEN INPUT STOCKS-IN.
045100     PERFORM 013-READ-STOCK THRU 013-READ-EXIT
045200         UNTIL WS-STKIN-EOF.
045300     CLOSE STOCKS-IN.
045400 013-EXIT.
045500     EXIT.
045600 013-READ-STOCK.
045700     READ STOCKS-IN
045800         AT END
045900             MOVE '10' TO WS-STKIN-STATUS
046000             GO TO 013-READ-EXIT.
046100     ADD 1 TO WS-STOCK-COUNT.
046200     MOVE STOCKS-IN-REC TO STOCK-ROW(WS-STOCK-COUNT).
047100 013-READ-EXIT.
047200     EXIT.
047300
047400 014-LOAD-ACCOUNTS.
047500     MOVE 0 TO WS-ACCOUNT-COUNT.
047600     MOVE 0 TO WS-NEXT-ACCT-ID.
047700     OPEN INPUT ACCOUNTS-IN.
047800     PERFORM 014-READ-ACCOUNT THRU 014-READ-EXIT
047900         UNTIL WS-ACCIN-EOF.
048000     CLOSE ACCOUNTS-IN.
048100 014-EXIT.
048200     EXIT.
048300 014-READ-ACCOUNT.
048400     READ ACCOUNTS-IN
048500         AT END
048600             MOVE '10' TO WS-ACCIN-STATUS
048700             GO TO 014-READ-EXIT.
048800     ADD 1 TO WS-ACCOUNT-COUNT.
048900     MOVE ACCOUNTS-IN-REC TO ACCOUNT-ROW(WS-ACCOUNT-COUNT).
050400     IF ACC-ID(WS-ACCOUNT-COUNT) > WS-NEXT-ACCT-ID
050500         MOVE ACC-ID(WS-ACCOUNT-COUNT) TO WS-NEXT-ACCT-ID
050600     END-IF.
050700 014-READ-EXIT.
050800     EXIT.
050900
051000 020-READ-ORDER.
051100     READ ORDERS-IN INTO WS-ORDER-REC-HOLD
051200         AT END
051300             MOVE 'Y' TO WS-ORDIN-EOF-SW
051400             GO TO 020-EXIT.
051500 020-EXIT.
051600     EXIT.
051700
051800 030-READ-ITEM.
051900     READ ITEMS-IN INTO WS-HOLD-ITEM-RAW
052000         AT END
052100             MOVE 'Y' TO WS-ITEMIN-EOF-SW
052200             MOVE 'N' TO WS-HOLD-VALID-SW
052300             GO TO 030-EXIT.
052400     MOVE 'Y' TO WS-HOLD-VALID-SW.
052500 030-EXIT.
052600     EXIT.
052700
052800 100-PROCESS-ONE-ORDER.
052900     MOVE 0 TO WS-ITEM-COUNT.
053000     PERFORM 110-COLLECT-ITEMS THRU 110-EXIT
053100         UNTIL NO-MORE-ITEMS
053200             OR WS-HOLD-ITEM-ORDER-ID NOT = ORD-ID.
053300     IF ORD-IS-DRAFT
053400         PERFORM 200-COMPLETE-ORDER THRU 200-EXIT
053500     ELSE
053600         IF ORD-IS-CANCELLED
053700             PERFORM 450-REVERSE-ORDER THRU 450-EXIT
053800         END-IF
053900     END-IF.
054000     PERFORM 190-WRITE-ORDER-AND-ITEMS THRU 190-EXIT.
054100     PERFORM 020-READ-ORDER THRU 020-EXIT.
054200 100-EXIT.
054300     EXIT.
054400
054500 110-COLLECT-ITEMS.
054600     ADD 1 TO WS-ITEM-COUNT.
054700     MOVE WS-HOLD-ITEM-RAW TO ITEM-ROW(WS-ITEM-COUNT).
057900     PERFORM 030-READ-ITEM THRU 030-EXIT.
058000 110-EXIT.
058100     EXIT.
058200
058300 190-WRITE-ORDER-AND-ITEMS.
058400     MOVE WS-ORDER-REC-HOLD TO ORDERS-OUT-REC.
058500     WRITE ORDERS-OUT-REC.
058600     PERFORM 195-WRITE-ONE-ITEM THRU 195-EXIT
058700         VARYING WS-ITEM-IDX FROM 1 BY 1
058800             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
059000 190-EXIT.
059100     EXIT.
059200
059300 195-WRITE-ONE-ITEM.
059400     MOVE ITEM-ROW(WS-ITEM-IDX) TO ITEMS-OUT-REC.
061300     WRITE ITEMS-OUT-REC.
061400 195-EXIT.
061500     EXIT.
061600
061700 200-COMPLETE-ORDER.
061705     ADD 1 TO WS-RUN-ORDER-COUNT.
061706     IF ORD-IS-RETURN-IN OR ORD-IS-RETURN-OUT
061707         MOVE 'Y' TO WS-RETURN-ORDER-SW
061708     ELSE
061709         MOVE 'N' TO WS-RETURN-ORDER-SW
061711     END-IF.
061712*    TKT-4809 - WS-ALLOC-COUNT/ALLOC-WORK-TABLE MUST START EMPTY
061720*    FOR EACH ORDER - PHSTORFE'S 210-ACCUM-ALLOC SUMS EVERY ROW
061730*    FROM 1 TO THE COUNT PASSED IN, SO A LEFTOVER COUNT FROM A
061740*    PRIOR ORDER IN THE SAME RUN INFLATED THE WEIGHTED STORAGE
061750*    DAYS ON EVERY SALE ORDER AFTER THE FIRST.
061760     MOVE 0 TO WS-ALLOC-COUNT.
061770*    TKT-4811 - RETURN_IN/RETURN_OUT LINES ARE REBUILT FROM THE
061780*    ORIGINAL PURCHASE/SALE LINE BEFORE TOTALS ARE ROLLED UP, SO
061790*    500-BUILD-ORDER-TOTALS SEES THE GENERATED PRICE/SHIPPING/
061795*    DISCOUNT RATHER THAN WHATEVER WAS SUBMITTED ON THE REQUEST.
061796     IF ORD-IS-RETURN-IN OR ORD-IS-RETURN-OUT
061797         PERFORM 250-GENERATE-RETURN-LINES THRU 250-EXIT
061798     END-IF.
061800     PERFORM 500-BUILD-ORDER-TOTALS THRU 500-EXIT.
061900     PERFORM 210-LOOKUP-ENTITY-TYPES THRU 210-EXIT.
062000     EVALUATE TRUE
062100         WHEN ORD-IS-PURCHASE
062200             PERFORM 300-POST-PURCHASE THRU 300-EXIT
062300         WHEN ORD-IS-SALE
062400             PERFORM 320-POST-SALE THRU 320-EXIT
062500         WHEN ORD-IS-TRANSFER
062600             PERFORM 340-POST-TRANSFER THRU 340-EXIT
062700         WHEN ORD-IS-RETURN-IN
062800             PERFORM 360-POST-RETURN-IN THRU 360-EXIT
062900         WHEN ORD-IS-RETURN-OUT
063000             PERFORM 370-POST-RETURN-OUT THRU 370-EXIT
063100     END-EVALUATE.
063110     IF ORD-IS-PURCHASE OR ORD-IS-SALE
063120         PERFORM 280-RECORD-ORIGINAL-LINES THRU 280-EXIT
063130     END-IF.
063200     CALL 'PHSTORFE' USING WS-ORDER-REC-HOLD, WS-ITEM-COUNT,
063300         ITEM-TABLE, WS-ALLOC-COUNT, ALLOC-WORK-TABLE,
063400         WS-BATCH-COUNT, BATCH-TABLE.
063500     PERFORM 800-CREATE-ACCOUNTS THRU 800-EXIT.
063600     MOVE 'COMPLETED ' TO ORD-STATUS.
063700     ADD 1 TO WS-ORDERS-COMPLETED-CTR.
063800 200-EXIT.
063900     EXIT.
064000
064100 210-LOOKUP-ENTITY-TYPES.
064200     MOVE 'N' TO WS-SOURCE-IS-WHSE-SW.
064300     MOVE 'N' TO WS-TARGET-IS-WHSE-SW.
064310     MOVE 0   TO WS-MISC-ENTITY-ID.
064400     PERFORM 215-CHECK-ONE-ENTITY THRU 215-EXIT
064500         VARYING WS-ENTITY-IDX FROM 1 BY 1
064600             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT.
065700 210-EXIT.
065800     EXIT.
065810
065820 215-CHECK-ONE-ENTITY.
065830     IF ENT-ID(WS-ENTITY-IDX) = SOURCE-ID
065840         IF ENT-CATEGORY(WS-ENTITY-IDX) = 'B'
065850             MOVE 'Y' TO WS-SOURCE-IS-WHSE-SW
065860         END-IF
065870     END-IF.
065880     IF ENT-ID(WS-ENTITY-IDX) = TARGET-ID
065890         IF ENT-CATEGORY(WS-ENTITY-IDX) = 'B'
065900             MOVE 'Y' TO WS-TARGET-IS-WHSE-SW
065910         END-IF
065920     END-IF.
065922*    TKT-4803 - MISC-EXPENSE ENTITY (CATEGORY M) TAKES OTHER-FEE
065924*    POSTINGS FOR BOTH SALE AND PURCHASE ORDERS, SEE 800-CREATE-
065926*    ACCOUNTS.  SHOP CONVENTION IS ONE MISC-EXPENSE ROW ON FILE.
065928     IF ENT-CATEGORY(WS-ENTITY-IDX) = 'M'
065929         MOVE ENT-ID(WS-ENTITY-IDX) TO WS-MISC-ENTITY-ID
065931     END-IF.
065933 215-EXIT.
065940     EXIT.
065950
065951*    TKT-4811 - RETURN-LINE GENERATION (SPEC AUDIT REQUEST).  A
065952*    RETURN_IN/RETURN_OUT LINE THAT CARRIES ITM-ORIGINAL-ITEM-ID
065953*    IS REBUILT FROM THE ORIGINAL PURCHASE/SALE LINE IT IS
065954*    RETURNING AGAINST: UNIT PRICE IS COPIED, DISCOUNT IS SCALED
065955*    BY THE RETURN QTY RATIO, AND A RETURN ABOVE THE ORIGINAL
065956*    LINE'S REMAINING RETURNABLE QTY IS REJECTED.  A LINE WITH
065957*    ITM-ORIGINAL-ITEM-ID OF ZERO IS TAKEN AS SUBMITTED (NOT A
065958*    GENERATED RETURN).
065959 250-GENERATE-RETURN-LINES.
065960     MOVE 0 TO WS-RG-TOTAL-AMT.
065961     PERFORM 260-VALIDATE-AND-COPY-LINE THRU 260-EXIT
065962         VARYING WS-ITEM-IDX FROM 1 BY 1
065963             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
065964     PERFORM 265-PRORATE-LINE-SHIPPING THRU 265-EXIT
065965         VARYING WS-ITEM-IDX FROM 1 BY 1
065966             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
065967 250-EXIT.
065968     EXIT.
065969
065970 255-FIND-ORIGINAL-LINE.
065971     IF OL-ITEM-ID(WS-OL-IDX) = ITM-ORIGINAL-ITEM-ID(WS-ITEM-IDX)
065972         MOVE 'Y' TO WS-OL-FOUND-SW
065973     END-IF.
065974 255-EXIT.
065975     EXIT.
065976
065977 260-VALIDATE-AND-COPY-LINE.
065978     IF ITM-ORIGINAL-ITEM-ID(WS-ITEM-IDX) = 0
065979         GO TO 260-EXIT
065980     END-IF.
065981     MOVE 'N' TO WS-OL-FOUND-SW.
065982     PERFORM 255-FIND-ORIGINAL-LINE THRU 255-EXIT
065983         VARYING WS-OL-IDX FROM 1 BY 1
065984             UNTIL WS-OL-IDX > WS-OL-COUNT
065985                 OR ORIG-LINE-WAS-FOUND.
065986     IF NOT ORIG-LINE-WAS-FOUND
065987         DISPLAY 'PHORDPST - RETURN LINE REJECTED, ORDER '
065988             ORD-ID ' ORIGINAL ITEM '
065989             ITM-ORIGINAL-ITEM-ID(WS-ITEM-IDX) ' NOT ON FILE'
065990         MOVE 0 TO ITM-QTY(WS-ITEM-IDX)
065991         MOVE 0 TO ITM-UNIT-PRICE(WS-ITEM-IDX)
065992         ADD 1 TO WS-ITEMS-REJECTED-CTR
065993         GO TO 260-EXIT
065994     END-IF.
065995     COMPUTE WS-RETURNABLE-QTY =
065996         OL-QTY(WS-OL-IDX) - OL-RETURNED-QTY(WS-OL-IDX).
065997     IF ITM-QTY(WS-ITEM-IDX) > WS-RETURNABLE-QTY
065998         DISPLAY 'PHORDPST - RETURN LINE REJECTED, ORDER '
065999             ORD-ID ' ITEM ' ITM-ID(WS-ITEM-IDX) ' QTY '
066000             ITM-QTY(WS-ITEM-IDX) ' EXCEEDS RETURNABLE '
066001             WS-RETURNABLE-QTY
066002         MOVE 0 TO ITM-QTY(WS-ITEM-IDX)
066003         MOVE 0 TO ITM-UNIT-PRICE(WS-ITEM-IDX)
066004         ADD 1 TO WS-ITEMS-REJECTED-CTR
066005         GO TO 260-EXIT
066006     END-IF.
066007     MOVE OL-UNIT-PRICE(WS-OL-IDX) TO ITM-UNIT-PRICE(WS-ITEM-IDX).
066008     IF OL-QTY(WS-OL-IDX) > 0
066009         COMPUTE WS-RG-QTY-RATIO ROUNDED =
066010             ITM-QTY(WS-ITEM-IDX) / OL-QTY(WS-OL-IDX)
066011     ELSE
066012         MOVE 0 TO WS-RG-QTY-RATIO
066013     END-IF.
066014     COMPUTE ITM-DISCOUNT(WS-ITEM-IDX) ROUNDED =
066015         OL-DISCOUNT(WS-OL-IDX) * WS-RG-QTY-RATIO.
066016     COMPUTE ITM-AMOUNT(WS-ITEM-IDX) ROUNDED =
066017         ITM-QTY(WS-ITEM-IDX) * ITM-UNIT-PRICE(WS-ITEM-IDX).
066018     ADD ITM-AMOUNT(WS-ITEM-IDX) TO WS-RG-TOTAL-AMT.
066019     ADD ITM-QTY(WS-ITEM-IDX) TO OL-RETURNED-QTY(WS-OL-IDX).
066020 260-EXIT.
066021     EXIT.
066022
066023*    SHIPPING TIER: (1) GIVEN PER LINE ON THE SUBMITTED RETURN, ELSE
066024*    (2) THE ORDER'S OWN TOT-SHIPPING (AS SUBMITTED, BEFORE 500-
066025*    BUILD-ORDER-TOTALS OVERWRITES IT) PRO-RATED BY THIS LINE'S
066026*    SHARE OF THE RETURN AMOUNT, ELSE (3) THE ORIGINAL LINE'S
066027*    SHIPPING SCALED BY THE RETURN QTY RATIO.
066028 265-PRORATE-LINE-SHIPPING.
066029     IF ITM-ORIGINAL-ITEM-ID(WS-ITEM-IDX) = 0
066030         GO TO 265-EXIT
066031     END-IF.
066032     IF ITM-QTY(WS-ITEM-IDX) = 0
066033         GO TO 265-EXIT
066034     END-IF.
066035     IF ITM-SHIPPING(WS-ITEM-IDX) > 0
066036         GO TO 265-EXIT
066037     END-IF.
066038     MOVE 'N' TO WS-OL-FOUND-SW.
066039     PERFORM 255-FIND-ORIGINAL-LINE THRU 255-EXIT
066040         VARYING WS-OL-IDX FROM 1 BY 1
066041             UNTIL WS-OL-IDX > WS-OL-COUNT
066042                 OR ORIG-LINE-WAS-FOUND.
066043     IF NOT ORIG-LINE-WAS-FOUND
066044         GO TO 265-EXIT
066045     END-IF.
066046     IF TOT-SHIPPING > 0 AND WS-RG-TOTAL-AMT > 0
066047         COMPUTE ITM-SHIPPING(WS-ITEM-IDX) ROUNDED =
066048             TOT-SHIPPING *
066049                 (ITM-AMOUNT(WS-ITEM-IDX) / WS-RG-TOTAL-AMT)
066050     ELSE
066051         IF OL-QTY(WS-OL-IDX) > 0
066052             COMPUTE WS-RG-QTY-RATIO ROUNDED =
066053                 ITM-QTY(WS-ITEM-IDX) / OL-QTY(WS-OL-IDX)
066054         ELSE
066055             MOVE 0 TO WS-RG-QTY-RATIO
066056         END-IF
066057         COMPUTE ITM-SHIPPING(WS-ITEM-IDX) ROUNDED =
066058             OL-SHIPPING(WS-OL-IDX) * WS-RG-QTY-RATIO
066059     END-IF.
066060 265-EXIT.
066061     EXIT.
066062
066063*    TKT-4811 - RECORDS EACH COMPLETED PURCHASE/SALE LINE INTO
066064*    ORIG-LINE-TABLE SO A LATER RETURN_IN/RETURN_OUT ORDER IN THE
066065*    SAME RUN CAN BE GENERATED AGAINST IT (SEE 250-GENERATE-
066066*    RETURN-LINES ABOVE AND THE NOTE AT ORIG-LINE-TABLE).
066067 280-RECORD-ORIGINAL-LINES.
066068     PERFORM 285-ADD-ONE-ORIGINAL-LINE THRU 285-EXIT
066069         VARYING WS-ITEM-IDX FROM 1 BY 1
066070             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
066071 280-EXIT.
066072     EXIT.
066073
066074 285-ADD-ONE-ORIGINAL-LINE.
066075     IF WS-OL-COUNT NOT < 2000
066076         GO TO 285-EXIT
066077     END-IF.
066078     ADD 1 TO WS-OL-COUNT.
066079     MOVE ITM-ID(WS-ITEM-IDX)          TO OL-ITEM-ID(WS-OL-COUNT).
066080     MOVE ORD-ID                       TO OL-ORDER-ID(WS-OL-COUNT).
066081     MOVE ITM-QTY(WS-ITEM-IDX)         TO OL-QTY(WS-OL-COUNT).
066082     MOVE ITM-UNIT-PRICE(WS-ITEM-IDX)  TO OL-UNIT-PRICE(WS-OL-COUNT).
066083     MOVE ITM-SHIPPING(WS-ITEM-IDX)    TO OL-SHIPPING(WS-OL-COUNT).
066084     MOVE ITM-DISCOUNT(WS-ITEM-IDX)    TO OL-DISCOUNT(WS-OL-COUNT).
066085     MOVE 0                            TO OL-RETURNED-QTY(WS-OL-COUNT).
066086 285-EXIT.
066087     EXIT.
066088
066100 300-POST-PURCHASE.
066150     PERFORM 310-PURCHASE-LINE THRU 310-EXIT
066200         VARYING WS-ITEM-IDX FROM 1 BY 1
066300             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
066400 300-EXIT.
066500     EXIT.
066600
066700 310-PURCHASE-LINE.
066800     MOVE 1 TO WS-UNIT-COUNT.
066900     CALL 'PHDEDUCT' USING ITM-GROSS-WEIGHT(WS-ITEM-IDX),
067000         ITM-DEDUCT-ID(WS-ITEM-IDX), WS-UNIT-COUNT,
067100         WS-NET-WEIGHT, WS-TARE-WEIGHT.
067200     ADD 1 TO WS-BATCH-COUNT.
067300     MOVE WS-TODAY TO WS-NEWBAT-YYYYMMDD.
067400     ADD 1 TO WS-BATCH-DAILY-SEQ.
067500     MOVE WS-BATCH-DAILY-SEQ TO WS-NEWBAT-SEQ.
067600     MOVE WS-BATCH-COUNT     TO BAT-ID(WS-BATCH-COUNT).
067700     MOVE WS-NEW-BATCH-NO    TO BAT-NO(WS-BATCH-COUNT).
067800     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX)
067900                             TO BAT-PRODUCT-ID(WS-BATCH-COUNT).
068000     MOVE TARGET-ID          TO BAT-STORAGE-ENTITY-ID
068100                                 (WS-BATCH-COUNT).
068200     MOVE SOURCE-ID          TO BAT-SOURCE-ENTITY-ID
068300                                 (WS-BATCH-COUNT).
068400     MOVE ORD-ID             TO BAT-SOURCE-ORDER-ID
068500                                 (WS-BATCH-COUNT).
068600     MOVE ITM-GROSS-WEIGHT(WS-ITEM-IDX)
068700                             TO BAT-GROSS-WEIGHT(WS-BATCH-COUNT).
068800     MOVE WS-TARE-WEIGHT     TO BAT-TARE-WEIGHT(WS-BATCH-COUNT).
068900     MOVE WS-NET-WEIGHT      TO BAT-INIT-QTY(WS-BATCH-COUNT).
069000     MOVE WS-NET-WEIGHT      TO BAT-CURR-QTY(WS-BATCH-COUNT).
069100     MOVE 0                  TO BAT-RESERVED-QTY(WS-BATCH-COUNT).
069200     MOVE ITM-UNIT-PRICE(WS-ITEM-IDX)
069300                             TO BAT-COST-PRICE(WS-BATCH-COUNT).
069400     MOVE ITM-AMOUNT(WS-ITEM-IDX)
069500                             TO BAT-COST-AMOUNT(WS-BATCH-COUNT).
069600     MOVE ITM-SHIPPING(WS-ITEM-IDX)
069700                             TO BAT-FREIGHT-COST(WS-BATCH-COUNT).
069800     MOVE 0                  TO BAT-EXTRA-COST(WS-BATCH-COUNT).
069900     MOVE ITM-STORAGE-RATE(WS-ITEM-IDX)
070000                             TO BAT-STORAGE-RATE(WS-BATCH-COUNT).
070100     MOVE 0                  TO BAT-STORAGE-FEE-PAID
070200                                 (WS-BATCH-COUNT).
070300     MOVE ORDER-DATE         TO BAT-STORAGE-START(WS-BATCH-COUNT).
070400     MOVE ORDER-DATE         TO BAT-RECEIVED-DATE
070500                                 (WS-BATCH-COUNT).
070600     MOVE 'ACTIVE    '       TO BAT-STATUS(WS-BATCH-COUNT).
070700     MOVE WS-BATCH-COUNT     TO ITM-BATCH-ID(WS-ITEM-IDX).
070800     MOVE ITM-UNIT-PRICE(WS-ITEM-IDX)
070900                             TO ITM-COST-PRICE(WS-ITEM-IDX).
071000     MOVE ITM-AMOUNT(WS-ITEM-IDX)
071100                             TO ITM-COST-AMOUNT(WS-ITEM-IDX).
071200     MOVE 0                  TO ITM-PROFIT(WS-ITEM-IDX).
071300     MOVE TARGET-ID          TO WS-STOCK-WHSE-KEY.
071400     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
071500     MOVE WS-NET-WEIGHT      TO WS-STOCK-DELTA.
071600     MOVE 'IN      '         TO WS-STOCK-TYPE.
071700     MOVE 'PURCHASE RECEIPT' TO WS-FLW-REASON.
071800     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
071900 310-EXIT.
072000     EXIT.
072100
072200 320-POST-SALE.
072300     PERFORM 330-SALE-LINE THRU 330-EXIT
072400         VARYING WS-ITEM-IDX FROM 1 BY 1
072500             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
072600 320-EXIT.
072700     EXIT.
072800
072900 330-SALE-LINE.
073000     MOVE ITM-QTY(WS-ITEM-IDX) TO WS-NEEDED-QTY.
073100     MOVE 0 TO WS-LINE-COST-AMT.
073200     IF ITM-BATCH-ID(WS-ITEM-IDX) NOT = 0
073300         PERFORM 650-EXPLICIT-ALLOCATE-LINE THRU 650-EXIT
073400     ELSE
073500         PERFORM 640-FIFO-ALLOCATE-LINE THRU 640-EXIT
073600     END-IF.
073700     MOVE WS-LINE-COST-AMT TO ITM-COST-AMOUNT(WS-ITEM-IDX).
073800     IF ITM-QTY(WS-ITEM-IDX) > 0
073900         COMPUTE ITM-COST-PRICE(WS-ITEM-IDX) ROUNDED =
074000             WS-LINE-COST-AMT / ITM-QTY(WS-ITEM-IDX)
074100     END-IF.
074200     COMPUTE ITM-PROFIT(WS-ITEM-IDX) =
074300         ITM-AMOUNT(WS-ITEM-IDX) - WS-LINE-COST-AMT.
074400     MOVE SOURCE-ID TO WS-STOCK-WHSE-KEY.
074500     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
074600     COMPUTE WS-STOCK-DELTA = ITM-QTY(WS-ITEM-IDX) * -1.
074700     MOVE 'OUT     ' TO WS-STOCK-TYPE.
074800     MOVE 'SALE SHIPMENT' TO WS-FLW-REASON.
074900     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
075000 330-EXIT.
075100     EXIT.
075200
075300 640-FIFO-ALLOCATE-LINE.
075400     PERFORM 642-CHECK-BATCH-DRAW THRU 642-EXIT
075450         VARYING WS-BATCH-IDX FROM 1 BY 1
075500             UNTIL WS-BATCH-IDX > WS-BATCH-COUNT
075600                 OR WS-NEEDED-QTY NOT > 0.
076400 640-EXIT.
076410     EXIT.
076420
076430 642-CHECK-BATCH-DRAW.
076440     IF BAT-PRODUCT-ID(WS-BATCH-IDX) =
076450             ITM-PRODUCT-ID(WS-ITEM-IDX)
076460         AND BAT-STORAGE-ENTITY-ID(WS-BATCH-IDX) = SOURCE-ID
076470         AND BAT-CURR-QTY(WS-BATCH-IDX) > 0
076480         PERFORM 645-DRAW-BATCH THRU 645-EXIT
076490     END-IF.
076495 642-EXIT.
076500     EXIT.
076600
076700 645-DRAW-BATCH.
076800     IF BAT-CURR-QTY(WS-BATCH-IDX) < WS-NEEDED-QTY
076900         MOVE BAT-CURR-QTY(WS-BATCH-IDX) TO WS-TAKE-QTY
077000     ELSE
077100         MOVE WS-NEEDED-QTY TO WS-TAKE-QTY
077200     END-IF.
077300     IF WS-TAKE-QTY NOT > 0
077400         GO TO 645-EXIT
077500     END-IF.
077600     ADD 1 TO WS-ALLOC-COUNT.
077700     MOVE ITM-ID(WS-ITEM-IDX)  TO ALC-ITEM-ID(WS-ALLOC-COUNT).
077800     MOVE BAT-ID(WS-BATCH-IDX) TO ALC-BATCH-ID(WS-ALLOC-COUNT).
077900     MOVE WS-TAKE-QTY          TO ALC-QTY(WS-ALLOC-COUNT).
078000     MOVE BAT-COST-PRICE(WS-BATCH-IDX)
078100                               TO ALC-COST-PRICE(WS-ALLOC-COUNT).
078200     COMPUTE ALC-COST-AMOUNT(WS-ALLOC-COUNT) ROUNDED =
078300         WS-TAKE-QTY * BAT-COST-PRICE(WS-BATCH-IDX).
078400     ADD ALC-COST-AMOUNT(WS-ALLOC-COUNT) TO WS-LINE-COST-AMT.
078500     SUBTRACT WS-TAKE-QTY FROM BAT-CURR-QTY(WS-BATCH-IDX).
078600     SUBTRACT WS-TAKE-QTY FROM WS-NEEDED-QTY.
078700     MOVE WS-TODAY TO WS-BATCH-AS-OF-DATE.
078800     MOVE 'N' TO WS-BATCH-GROSS-SW.
078900     CALL 'PHBATVAL' USING BATCH-ROW(WS-BATCH-IDX),
079000         WS-BATCH-AS-OF-DATE, WS-BATCH-GROSS-SW.
079100 645-EXIT.
079200     EXIT.
079300
079400 650-EXPLICIT-ALLOCATE-LINE.
079500     MOVE 'N' TO WS-BATCH-FOUND-SW.
079600     PERFORM 655-SCAN-FOR-BATCH-ID THRU 655-EXIT
079650         VARYING WS-BATCH-IDX FROM 1 BY 1
079700             UNTIL WS-BATCH-IDX > WS-BATCH-COUNT
079800                 OR BATCH-WAS-FOUND.
080500     IF NOT BATCH-WAS-FOUND
080600         DISPLAY 'PHORDPST - EXPLICIT BATCH NOT FOUND, ORDER '
080700             ORD-ID ' ITEM ' ITM-ID(WS-ITEM-IDX)
080800         GO TO 650-EXIT
080900     END-IF.
081000     IF BAT-CURR-QTY(WS-BATCH-IDX) < WS-NEEDED-QTY
081100         DISPLAY 'PHORDPST - EXPLICIT BATCH SHORT, ORDER '
081110             ORD-ID ' ITEM ' ITM-ID(WS-ITEM-IDX)
081120             ' - LINE REJECTED, BATCH QTY '
081130             BAT-CURR-QTY(WS-BATCH-IDX)
081140             ' LESS THAN REQUESTED ' WS-NEEDED-QTY
081150         ADD 1 TO WS-ITEMS-REJECTED-CTR
081160         GO TO 650-EXIT
081200     END-IF.
081400     PERFORM 645-DRAW-BATCH THRU 645-EXIT.
081500 650-EXIT.
081600     EXIT.
081610
081620 655-SCAN-FOR-BATCH-ID.
081630     IF BAT-ID(WS-BATCH-IDX) = ITM-BATCH-ID(WS-ITEM-IDX)
081640         MOVE 'Y' TO WS-BATCH-FOUND-SW
081670     END-IF.
081680 655-EXIT.
081690     EXIT.
081700
081800 660-RETURN-TO-BATCH.
081900*    REVERSES A FIFO DRAW WHEN A COMPLETED SALE IS CANCELLED -
082000*    ADDS THE ALLOCATED QUANTITY BACK ONTO ITS SOURCE BATCH.
082100     MOVE 'N' TO WS-BATCH-FOUND-SW.
082200     PERFORM 655-SCAN-FOR-BATCH-ID THRU 655-EXIT
082250         VARYING WS-BATCH-IDX FROM 1 BY 1
082300             UNTIL WS-BATCH-IDX > WS-BATCH-COUNT
082400                 OR BATCH-WAS-FOUND.
083100     IF BATCH-WAS-FOUND
083200         ADD ITM-QTY(WS-ITEM-IDX)
083300             TO BAT-CURR-QTY(WS-BATCH-IDX)
083400         MOVE WS-TODAY TO WS-BATCH-AS-OF-DATE
083500         MOVE 'N' TO WS-BATCH-GROSS-SW
083600         CALL 'PHBATVAL' USING BATCH-ROW(WS-BATCH-IDX),
083700             WS-BATCH-AS-OF-DATE, WS-BATCH-GROSS-SW
083800     END-IF.
083900 660-EXIT.
084000     EXIT.
084100
084200 340-POST-TRANSFER.
084300     PERFORM 345-TRANSFER-LINE THRU 345-EXIT
084400         VARYING WS-ITEM-IDX FROM 1 BY 1
084500             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
084600 340-EXIT.
084700     EXIT.
084800
084900 345-TRANSFER-LINE.
085000     MOVE SOURCE-ID TO WS-STOCK-WHSE-KEY.
085100     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
085200     COMPUTE WS-STOCK-DELTA = ITM-QTY(WS-ITEM-IDX) * -1.
085300     MOVE 'OUT     ' TO WS-STOCK-TYPE.
085400     MOVE 'TRANSFER OUT' TO WS-FLW-REASON.
085500     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
085600     MOVE TARGET-ID TO WS-STOCK-WHSE-KEY.
085700     MOVE ITM-QTY(WS-ITEM-IDX) TO WS-STOCK-DELTA.
085800     MOVE 'IN      ' TO WS-STOCK-TYPE.
085900     MOVE 'TRANSFER IN' TO WS-FLW-REASON.
086000     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
086100     MOVE ITM-UNIT-PRICE(WS-ITEM-IDX)
086200                              TO ITM-COST-PRICE(WS-ITEM-IDX).
086300     MOVE ITM-AMOUNT(WS-ITEM-IDX)
086400                              TO ITM-COST-AMOUNT(WS-ITEM-IDX).
086500     MOVE 0 TO ITM-PROFIT(WS-ITEM-IDX).
086600 345-EXIT.
086700     EXIT.
086800
086900 360-POST-RETURN-IN.
087000     PERFORM 365-RETURN-IN-LINE THRU 365-EXIT
087100         VARYING WS-ITEM-IDX FROM 1 BY 1
087200             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
087300 360-EXIT.
087400     EXIT.
087500
087600 365-RETURN-IN-LINE.
087700     MOVE TARGET-ID TO WS-STOCK-WHSE-KEY.
087800     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
087900     MOVE ITM-QTY(WS-ITEM-IDX) TO WS-STOCK-DELTA.
088000     MOVE 'IN      ' TO WS-STOCK-TYPE.
088100     MOVE 'RETURN FROM CUSTOMER' TO WS-FLW-REASON.
088200     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
088300     MOVE ITM-UNIT-PRICE(WS-ITEM-IDX)
088400                              TO ITM-COST-PRICE(WS-ITEM-IDX).
088500     MOVE ITM-AMOUNT(WS-ITEM-IDX)
088600                              TO ITM-COST-AMOUNT(WS-ITEM-IDX).
088700     MOVE 0 TO ITM-PROFIT(WS-ITEM-IDX).
088800 365-EXIT.
088900     EXIT.
089000
089100 370-POST-RETURN-OUT.
089200     PERFORM 375-RETURN-OUT-LINE THRU 375-EXIT
089300         VARYING WS-ITEM-IDX FROM 1 BY 1
089400             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
089500 370-EXIT.
089600     EXIT.
089700
089800 375-RETURN-OUT-LINE.
089900     MOVE SOURCE-ID TO WS-STOCK-WHSE-KEY.
090000     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
090100     COMPUTE WS-STOCK-DELTA = ITM-QTY(WS-ITEM-IDX) * -1.
090200     MOVE 'OUT     ' TO WS-STOCK-TYPE.
090300     MOVE 'RETURN TO SUPPLIER' TO WS-FLW-REASON.
090400     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
090500     MOVE ITM-UNIT-PRICE(WS-ITEM-IDX)
090600                              TO ITM-COST-PRICE(WS-ITEM-IDX).
090700     MOVE ITM-AMOUNT(WS-ITEM-IDX)
090800                              TO ITM-COST-AMOUNT(WS-ITEM-IDX).
090900     MOVE 0 TO ITM-PROFIT(WS-ITEM-IDX).
091000 375-EXIT.
091100     EXIT.
091200
091300 450-REVERSE-ORDER.
091400*    TKT-4093 - A DRAFT RECORD CARRYING CANCELLED STATUS MEANS
091500*    A PREVIOUSLY COMPLETED ORDER IS BEING VOIDED.  STOCK MOVES
091600*    ARE UNWOUND IN THE OPPOSITE DIRECTION OF 200-COMPLETE-ORDER.
091700     EVALUATE TRUE
091800         WHEN ORD-IS-PURCHASE
091900             PERFORM 460-UNWIND-PURCHASE THRU 460-EXIT
092000         WHEN ORD-IS-SALE
092100             PERFORM 465-UNWIND-SALE THRU 465-EXIT
092200         WHEN ORD-IS-TRANSFER
092300             PERFORM 470-UNWIND-TRANSFER THRU 470-EXIT
092400         WHEN ORD-IS-RETURN-IN
092500             PERFORM 475-UNWIND-RETURN-IN THRU 475-EXIT
092600         WHEN ORD-IS-RETURN-OUT
092700             PERFORM 480-UNWIND-RETURN-OUT THRU 480-EXIT
092800     END-EVALUATE.
092900     PERFORM 810-CANCEL-ACCOUNTS THRU 810-EXIT.
093000     ADD 1 TO WS-ORDERS-REVERSED-CTR.
093100 450-EXIT.
093200     EXIT.
093300
093400 460-UNWIND-PURCHASE.
093500     PERFORM 461-UNWIND-PURCHASE-LN THRU 461-EXIT
093600         VARYING WS-ITEM-IDX FROM 1 BY 1
093700             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
093800 460-EXIT.
093900     EXIT.
094000 461-UNWIND-PURCHASE-LN.
094100     MOVE TARGET-ID TO WS-STOCK-WHSE-KEY.
094200     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
094300     COMPUTE WS-STOCK-DELTA = ITM-QTY(WS-ITEM-IDX) * -1.
094400     MOVE 'ADJUST  ' TO WS-STOCK-TYPE.
094500     MOVE 'PURCHASE ORDER CANCELLED' TO WS-FLW-REASON.
094600     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
094700 461-EXIT.
094800     EXIT.
094900
095000 465-UNWIND-SALE.
095100     PERFORM 466-UNWIND-SALE-LN THRU 466-EXIT
095200         VARYING WS-ITEM-IDX FROM 1 BY 1
095300             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
095400 465-EXIT.
095500     EXIT.
095600 466-UNWIND-SALE-LN.
095700     PERFORM 660-RETURN-TO-BATCH THRU 660-EXIT.
095800     MOVE SOURCE-ID TO WS-STOCK-WHSE-KEY.
095900     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
096000     MOVE ITM-QTY(WS-ITEM-IDX) TO WS-STOCK-DELTA.
096100     MOVE 'ADJUST  ' TO WS-STOCK-TYPE.
096200     MOVE 'SALE ORDER CANCELLED' TO WS-FLW-REASON.
096300     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
096400 466-EXIT.
096500     EXIT.
096600
096700 470-UNWIND-TRANSFER.
096800     PERFORM 471-UNWIND-TRANSFER-LN THRU 471-EXIT
096900         VARYING WS-ITEM-IDX FROM 1 BY 1
097000             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
097100 470-EXIT.
097200     EXIT.
097300 471-UNWIND-TRANSFER-LN.
097400     MOVE TARGET-ID TO WS-STOCK-WHSE-KEY.
097500     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
097600     COMPUTE WS-STOCK-DELTA = ITM-QTY(WS-ITEM-IDX) * -1.
097700     MOVE 'ADJUST  ' TO WS-STOCK-TYPE.
097800     MOVE 'TRANSFER ORDER CANCELLED' TO WS-FLW-REASON.
097900     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
098000     MOVE SOURCE-ID TO WS-STOCK-WHSE-KEY.
098100     MOVE ITM-QTY(WS-ITEM-IDX) TO WS-STOCK-DELTA.
098200     MOVE 'ADJUST  ' TO WS-STOCK-TYPE.
098300     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
098400 471-EXIT.
098500     EXIT.
098600
098700 475-UNWIND-RETURN-IN.
098800     PERFORM 476-UNWIND-RETURN-IN-LN THRU 476-EXIT
098900         VARYING WS-ITEM-IDX FROM 1 BY 1
099000             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
099100 475-EXIT.
099200     EXIT.
099300 476-UNWIND-RETURN-IN-LN.
099400     MOVE TARGET-ID TO WS-STOCK-WHSE-KEY.
099500     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
099600     COMPUTE WS-STOCK-DELTA = ITM-QTY(WS-ITEM-IDX) * -1.
099700     MOVE 'ADJUST  ' TO WS-STOCK-TYPE.
099800     MOVE 'RETURN_IN ORDER CANCELLED' TO WS-FLW-REASON.
099900     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
100000 476-EXIT.
100100     EXIT.
100200
100300 480-UNWIND-RETURN-OUT.
100400     PERFORM 481-UNWIND-RETURN-OUT-LN THRU 481-EXIT
100500         VARYING WS-ITEM-IDX FROM 1 BY 1
100600             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
100700 480-EXIT.
100800     EXIT.
100900 481-UNWIND-RETURN-OUT-LN.
101000     MOVE SOURCE-ID TO WS-STOCK-WHSE-KEY.
101100     MOVE ITM-PRODUCT-ID(WS-ITEM-IDX) TO WS-STOCK-PROD-KEY.
101200     MOVE ITM-QTY(WS-ITEM-IDX) TO WS-STOCK-DELTA.
101300     MOVE 'ADJUST  ' TO WS-STOCK-TYPE.
101400     MOVE 'RETURN_OUT ORDER CANCELLED' TO WS-FLW-REASON.
101500     PERFORM 600-STOCK-ADJUST THRU 600-EXIT.
101600 481-EXIT.
101700     EXIT.
101800
101900 500-BUILD-ORDER-TOTALS.
102000     MOVE 0 TO TOT-QTY.
102100     MOVE 0 TO TOT-AMOUNT.
102200     MOVE 0 TO TOT-SHIPPING.
102300     MOVE 0 TO TOT-DISCOUNT.
102400     PERFORM 510-BUILD-ONE-LINE THRU 510-EXIT
102500         VARYING WS-ITEM-IDX FROM 1 BY 1
102600             UNTIL WS-ITEM-IDX > WS-ITEM-COUNT.
102700 500-EXIT.
102800     EXIT.
102900
103000 510-BUILD-ONE-LINE.
103100     COMPUTE ITM-AMOUNT(WS-ITEM-IDX) ROUNDED =
103200         ITM-QTY(WS-ITEM-IDX) * ITM-UNIT-PRICE(WS-ITEM-IDX).
103300     COMPUTE ITM-SUBTOTAL(WS-ITEM-IDX) =
103400         ITM-AMOUNT(WS-ITEM-IDX) + ITM-SHIPPING(WS-ITEM-IDX)
103500             - ITM-DISCOUNT(WS-ITEM-IDX).
103600     ADD ITM-QTY(WS-ITEM-IDX)      TO TOT-QTY.
103700     ADD ITM-AMOUNT(WS-ITEM-IDX)   TO TOT-AMOUNT.
103800     ADD ITM-SHIPPING(WS-ITEM-IDX) TO TOT-SHIPPING.
103900     ADD ITM-DISCOUNT(WS-ITEM-IDX) TO TOT-DISCOUNT.
104000 510-EXIT.
104100     EXIT.
104200
104300 600-STOCK-ADJUST.
104400     MOVE 'N' TO WS-STOCK-FOUND-SW.
104500     PERFORM 605-SCAN-FOR-STOCK-ROW THRU 605-EXIT
104550         VARYING WS-STOCK-IDX FROM 1 BY 1
104600             UNTIL WS-STOCK-IDX > WS-STOCK-COUNT
104700                 OR STOCK-WAS-FOUND.
105500     IF NOT STOCK-WAS-FOUND
105600         ADD 1 TO WS-STOCK-COUNT
105700         MOVE WS-STOCK-COUNT TO WS-STOCK-IDX
105800         MOVE WS-STOCK-WHSE-KEY TO STK-WAREHOUSE-ID(WS-STOCK-IDX)
105900         MOVE WS-STOCK-PROD-KEY TO STK-PRODUCT-ID(WS-STOCK-IDX)
106000         MOVE 0 TO STK-QTY(WS-STOCK-IDX)
106100         MOVE 0 TO STK-RESERVED(WS-STOCK-IDX)
106200         MOVE 0 TO STK-SAFETY(WS-STOCK-IDX)
106300     END-IF.
106400     MOVE STK-QTY(WS-STOCK-IDX) TO WS-FLW-BEFORE.
106500     ADD WS-STOCK-DELTA TO STK-QTY(WS-STOCK-IDX).
106600     IF STK-QTY(WS-STOCK-IDX) < 0
106700         MOVE 0 TO STK-QTY(WS-STOCK-IDX)
106800     END-IF.
106900     MOVE STK-QTY(WS-STOCK-IDX) TO WS-FLW-AFTER.
107000     PERFORM 630-WRITE-STOCKFLOW THRU 630-EXIT.
107100 600-EXIT.
107200     EXIT.
107210
107220 605-SCAN-FOR-STOCK-ROW.
107230     IF STK-WAREHOUSE-ID(WS-STOCK-IDX) = WS-STOCK-WHSE-KEY
107240         AND STK-PRODUCT-ID(WS-STOCK-IDX) = WS-STOCK-PROD-KEY
107250         MOVE 'Y' TO WS-STOCK-FOUND-SW
107260     END-IF.
107270 605-EXIT.
107280     EXIT.
107300
107400 630-WRITE-STOCKFLOW.
107410     MOVE SPACES              TO WS-FLOW-BUFFER.
107420     MOVE WS-STOCK-WHSE-KEY   TO WF-WAREHOUSE-ID.
107430     MOVE WS-STOCK-PROD-KEY   TO WF-PRODUCT-ID.
107440     MOVE WS-STOCK-TYPE       TO WF-TYPE.
107450     MOVE WS-STOCK-DELTA      TO WF-QTY-CHANGE.
107460     MOVE WS-FLW-BEFORE       TO WF-QTY-BEFORE.
107470     MOVE WS-FLW-AFTER        TO WF-QTY-AFTER.
107480     MOVE ORD-ID              TO WF-ORDER-ID.
107490     MOVE WS-FLW-REASON       TO WF-REASON.
107500     MOVE WS-FLOW-BUFFER      TO STOCKFLOW-OUT-REC.
108400     WRITE STOCKFLOW-OUT-REC.
108500 630-EXIT.
108600     EXIT.
108700
108800 800-CREATE-ACCOUNTS.
108900*    TKT-3100 - ACCOUNTS ARE ALWAYS CREATED AFTER STOCK AND FEE,
109000*    NEVER BEFORE.  SEE REMARKS AT TOP OF PROGRAM.
109050*    TKT-4803 - SALE AND PURCHASE ORDERS EACH POST UP TO FOUR
109060*    SEPARATE OPEN ITEMS - GOODS, SHIPPING, STORAGE FEE AND THE
109070*    MISC-EXPENSE CHARGE - RATHER THAN ONE LUMPED FINAL-AMOUNT
109080*    LINE.  RETURN-IN, RETURN-OUT AND TRANSFER STILL NET TO A
109090*    SINGLE FINAL-AMOUNT LINE AS BEFORE.
109100     COMPUTE FINAL-AMOUNT =
109200         TOT-AMOUNT + TOT-SHIPPING + TOT-STORAGE-FEE
109300             - TOT-DISCOUNT.
109400     EVALUATE TRUE
109500         WHEN ORD-IS-SALE
109510             MOVE TARGET-ID       TO WS-ACCT-ENTITY-ID
109520             MOVE 'RECEIVABLE'    TO WS-ACCT-TYPE
109530             MOVE TOT-AMOUNT      TO WS-ACCT-AMOUNT
109540             PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
109550             IF LOGISTICS-ID NOT = 0
109560                 MOVE LOGISTICS-ID    TO WS-ACCT-ENTITY-ID
109570                 MOVE 'PAYABLE   '    TO WS-ACCT-TYPE
109580                 MOVE TOT-SHIPPING    TO WS-ACCT-AMOUNT
109590                 PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
109600             END-IF
109610             MOVE SOURCE-ID       TO WS-ACCT-ENTITY-ID
109620             MOVE 'PAYABLE   '    TO WS-ACCT-TYPE
109630             MOVE TOT-STORAGE-FEE TO WS-ACCT-AMOUNT
109640             PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
109650             IF WS-MISC-ENTITY-ID NOT = 0
109660                 MOVE WS-MISC-ENTITY-ID  TO WS-ACCT-ENTITY-ID
109670                 MOVE 'PAYABLE   '       TO WS-ACCT-TYPE
109680                 MOVE OTHER-FEE          TO WS-ACCT-AMOUNT
109690                 PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
109700             END-IF
110000         WHEN ORD-IS-PURCHASE
110100             MOVE SOURCE-ID       TO WS-ACCT-ENTITY-ID
110200             MOVE 'PAYABLE   '    TO WS-ACCT-TYPE
110300             MOVE TOT-AMOUNT      TO WS-ACCT-AMOUNT
110400             PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
110500             IF LOGISTICS-ID NOT = 0
110600                 MOVE LOGISTICS-ID   TO WS-ACCT-ENTITY-ID
110700                 MOVE 'PAYABLE   '   TO WS-ACCT-TYPE
110800                 MOVE TOT-SHIPPING   TO WS-ACCT-AMOUNT
110900                 PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
111000             END-IF
111010             MOVE TARGET-ID       TO WS-ACCT-ENTITY-ID
111020             MOVE 'PAYABLE   '    TO WS-ACCT-TYPE
111030             MOVE TOT-STORAGE-FEE TO WS-ACCT-AMOUNT
111040             PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
111050             IF WS-MISC-ENTITY-ID NOT = 0
111060                 MOVE WS-MISC-ENTITY-ID  TO WS-ACCT-ENTITY-ID
111070                 MOVE 'PAYABLE   '       TO WS-ACCT-TYPE
111080                 MOVE OTHER-FEE          TO WS-ACCT-AMOUNT
111090                 PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
111095             END-IF
111100         WHEN ORD-IS-RETURN-IN
111200             MOVE SOURCE-ID       TO WS-ACCT-ENTITY-ID
111300             MOVE 'RECEIVABLE'    TO WS-ACCT-TYPE
111400             MOVE FINAL-AMOUNT    TO WS-ACCT-AMOUNT
111500             PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
111600         WHEN ORD-IS-RETURN-OUT
111700             MOVE TARGET-ID       TO WS-ACCT-ENTITY-ID
111800             MOVE 'PAYABLE   '    TO WS-ACCT-TYPE
111900             MOVE FINAL-AMOUNT    TO WS-ACCT-AMOUNT
112000             PERFORM 820-ADD-ACCOUNT THRU 820-EXIT
112100         WHEN OTHER
112200             CONTINUE
112300     END-EVALUATE.
112400 800-EXIT.
112500     EXIT.
112600
112700 820-ADD-ACCOUNT.
112800     IF WS-ACCT-AMOUNT NOT > 0
112900         GO TO 820-EXIT
113000     END-IF.
113100     ADD 1 TO WS-ACCOUNT-COUNT.
113200     ADD 1 TO WS-NEXT-ACCT-ID.
113300     MOVE WS-NEXT-ACCT-ID    TO ACC-ID(WS-ACCOUNT-COUNT).
113400     MOVE WS-ACCT-ENTITY-ID  TO ACC-ENTITY-ID(WS-ACCOUNT-COUNT).
113500     MOVE ORD-ID             TO ACC-ORDER-ID(WS-ACCOUNT-COUNT).
113600     MOVE WS-ACCT-TYPE       TO ACC-TYPE(WS-ACCOUNT-COUNT).
113700     MOVE WS-ACCT-AMOUNT     TO ACC-AMOUNT(WS-ACCOUNT-COUNT).
113800     MOVE 0                  TO ACC-PAID(WS-ACCOUNT-COUNT).
113900     MOVE WS-ACCT-AMOUNT     TO ACC-BALANCE(WS-ACCOUNT-COUNT).
114000     MOVE WS-TODAY           TO ACC-DUE-DATE(WS-ACCOUNT-COUNT).
114100     MOVE 'PENDING   '       TO ACC-STATUS(WS-ACCOUNT-COUNT).
114150     PERFORM 825-POST-ENTITY-BALANCE THRU 825-EXIT
114200         VARYING WS-ENTITY-IDX FROM 1 BY 1
114300             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT.
115400 820-EXIT.
115500     EXIT.
115510
115520 825-POST-ENTITY-BALANCE.
115530     IF ENT-ID(WS-ENTITY-IDX) = WS-ACCT-ENTITY-ID
115540         IF ACC-IS-RECEIVABLE(WS-ACCOUNT-COUNT)
115550             ADD WS-ACCT-AMOUNT
115560                 TO ENT-CURR-BALANCE(WS-ENTITY-IDX)
115570         ELSE
115580             SUBTRACT WS-ACCT-AMOUNT
115590                 FROM ENT-CURR-BALANCE(WS-ENTITY-IDX)
115600         END-IF
115610     END-IF.
115620 825-EXIT.
115630     EXIT.
115640
115700 810-CANCEL-ACCOUNTS.
115750     PERFORM 817-CHECK-ONE-ACCOUNT THRU 817-EXIT
115800         VARYING WS-ACCOUNT-IDX FROM 1 BY 1
115900             UNTIL WS-ACCOUNT-IDX > WS-ACCOUNT-COUNT.
116500 810-EXIT.
116600     EXIT.
116610
116620 817-CHECK-ONE-ACCOUNT.
116630     IF ACC-ORDER-ID(WS-ACCOUNT-IDX) = ORD-ID
116640         AND ACC-IS-OPEN(WS-ACCOUNT-IDX)
116650         PERFORM 815-CANCEL-ONE-ACCOUNT THRU 815-EXIT
116660     END-IF.
116670 817-EXIT.
116680     EXIT.
116700
116800 815-CANCEL-ONE-ACCOUNT.
116850     PERFORM 827-UNPOST-ENTITY-BALANCE THRU 827-EXIT
116900         VARYING WS-ENTITY-IDX FROM 1 BY 1
117000             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT.
118100     MOVE 'CANCELLED ' TO ACC-STATUS(WS-ACCOUNT-IDX).
118200     MOVE 0            TO ACC-BALANCE(WS-ACCOUNT-IDX).
118300 815-EXIT.
118400     EXIT.
118410
118420 827-UNPOST-ENTITY-BALANCE.
118430     IF ENT-ID(WS-ENTITY-IDX) = ACC-ENTITY-ID(WS-ACCOUNT-IDX)
118440         IF ACC-IS-RECEIVABLE(WS-ACCOUNT-IDX)
118450             SUBTRACT ACC-BALANCE(WS-ACCOUNT-IDX)
118460                 FROM ENT-CURR-BALANCE(WS-ENTITY-IDX)
118470         ELSE
118480             ADD ACC-BALANCE(WS-ACCOUNT-IDX)
118490                 TO ENT-CURR-BALANCE(WS-ENTITY-IDX)
118500         END-IF
118510     END-IF.
118520 827-EXIT.
118530     EXIT.
118540
118600 900-TERMINATE.
118700     CLOSE ORDERS-IN
118800           ORDERS-OUT
118900           ITEMS-IN
119000           ITEMS-OUT
119100           ALLOCS-OUT
119200           STOCKFLOW-OUT.
119300     OPEN OUTPUT BATCHES-OUT.
119400     PERFORM 910-WRITE-ONE-BATCH THRU 910-EXIT
119500         VARYING WS-BATCH-IDX FROM 1 BY 1
119600             UNTIL WS-BATCH-IDX > WS-BATCH-COUNT.
119700     CLOSE BATCHES-OUT.
119800     OPEN OUTPUT STOCKS-OUT.
119900     PERFORM 920-WRITE-ONE-STOCK THRU 920-EXIT
120000         VARYING WS-STOCK-IDX FROM 1 BY 1
120100             UNTIL WS-STOCK-IDX > WS-STOCK-COUNT.
120200     CLOSE STOCKS-OUT.
120300     OPEN OUTPUT ENTITIES-OUT.
120400     PERFORM 930-WRITE-ONE-ENTITY THRU 930-EXIT
120500         VARYING WS-ENTITY-IDX FROM 1 BY 1
120600             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT.
120700     CLOSE ENTITIES-OUT.
120800     OPEN OUTPUT ACCOUNTS-OUT.
120900     PERFORM 940-WRITE-ONE-ACCOUNT THRU 940-EXIT
121000         VARYING WS-ACCOUNT-IDX FROM 1 BY 1
121100             UNTIL WS-ACCOUNT-IDX > WS-ACCOUNT-COUNT.
121200     CLOSE ACCOUNTS-OUT.
121300     DISPLAY 'PHORDPST - ORDERS COMPLETED: '
121400         WS-ORDERS-COMPLETED-CTR.
121500     DISPLAY 'PHORDPST - ORDERS REVERSED : '
121600         WS-ORDERS-REVERSED-CTR.
121610     DISPLAY 'PHORDPST - LINES REJECTED  : '
121620         WS-ITEMS-REJECTED-CTR.
121700 900-EXIT.
121800     EXIT.
121900
122000 910-WRITE-ONE-BATCH.
122100     MOVE BATCH-ROW(WS-BATCH-IDX) TO BATCHES-OUT-REC.
126200     WRITE BATCHES-OUT-REC.
126300 910-EXIT.
126400     EXIT.
126500
126600 920-WRITE-ONE-STOCK.
126700     MOVE STOCK-ROW(WS-STOCK-IDX) TO STOCKS-OUT-REC.
127300     WRITE STOCKS-OUT-REC.
127400 920-EXIT.
127500     EXIT.
127600
127700 930-WRITE-ONE-ENTITY.
127800     MOVE ENTITY-ROW(WS-ENTITY-IDX) TO ENTITIES-OUT-REC.
128700     WRITE ENTITIES-OUT-REC.
128800 930-EXIT.
128900     EXIT.
129000
129100 940-WRITE-ONE-ACCOUNT.
129200     MOVE ACCOUNT-ROW(WS-ACCOUNT-IDX) TO ACCOUNTS-OUT-REC.
130500     WRITE ACCOUNTS-OUT-REC.
130600 940-EXIT.
130700     EXIT.