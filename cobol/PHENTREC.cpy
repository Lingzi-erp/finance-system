000100******************************************************************
000200*    PHENTREC  -  TRADING PARTNER / ENTITY MASTER RECORD          *
000300*    SUPPLIERS, WAREHOUSES, CUSTOMERS, LOGISTICS COS, MISC-EXP    *
000400*    RECORD LENGTH .......... 80                                  *
000500*    FILE ................... ENTITIES  (LINE SEQUENTIAL, LOAD)   *
000600******************************************************************
000700*    89-14 R.OKONKWO  ORIGINAL LAYOUT - CATEGORY A/B/C ONLY       *
000800*    93-22 R.OKONKWO  ADDED CATEGORY L (LOGISTICS) FOR FREIGHT    *
000900*    97-05 T.NAKAO    ADDED CATEGORY M (MISC-EXPENSE) PROXY ACCTS *
001000******************************************************************
001100 01  PH-ENTITY-REC.
001200     05  ENT-ID                      PIC 9(06).
001300     05  ENT-CODE                    PIC X(10).
001400     05  ENT-NAME                    PIC X(30).
001500     05  ENT-CATEGORY                PIC X(01).
001600         88  ENT-IS-SUPPLIER              VALUE 'A'.
001700         88  ENT-IS-WAREHOUSE             VALUE 'B'.
001800         88  ENT-IS-CUSTOMER              VALUE 'C'.
001900         88  ENT-IS-LOGISTICS             VALUE 'L'.
002000         88  ENT-IS-MISC-EXPENSE          VALUE 'M'.
002100     05  ENT-CURR-BALANCE           PIC S9(10)V99.
002200     05  ENT-PROXY-BALANCE          PIC S9(10)V99.
002300     05  FILLER                      PIC X(09).
