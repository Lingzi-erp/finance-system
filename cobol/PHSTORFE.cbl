000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHSTORFE.
000300 AUTHOR.         J SHAH.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   04/02/1988.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  REMARKS.                                                       *
001000*                                                                 *
001100*  PHSTORFE IS CALLED BY PHORDPST DURING ORDER COMPLETION TO      *
001200*  COMPUTE THE COLD-STORAGE FEE (TOT-STORAGE-FEE) FOR ONE ORDER.  *
001300*  THE CALLER PASSES THE ORDER HEADER, THE ITEM TABLE FOR THAT    *
001400*  ORDER, AND THE ALLOCATION TABLE BUILT DURING FIFO POSTING (FOR *
001500*  SALE ORDERS) SO NO FILE I-O IS DONE IN THIS SUBROUTINE.        *
001600*                                                                 *
001700*  PURCHASE ORDERS - FLAT RATE ON TOTAL TONNAGE.                   *
001800*  SALE ORDERS      - RATE PLUS A STORAGE-DAY COMPONENT WEIGHTED   *
001900*                      BY THE WEIGHT SHIPPED FROM EACH BATCH.      *
002000*  ALL OTHER TYPES, OR CALC-STORAGE-FLAG = 'N', RETURN ZERO.       *
002100******************************************************************
002200*  CHANGE LOG.                                                    *
002300*  ---------------------------------------------------------------*
002400*  DATE     BY    TICKET   DESCRIPTION                            *
002500*  -------- ----  -------  -------------------------------------  *
002600*  04/02/88 JS    N/A      ORIGINAL PROGRAM - PURCHASE RATE ONLY   *
002700*  08/17/89 JS    REQ-052  SALE-SIDE WEIGHTED STORAGE DAY CALC     *
002800*  02/23/94 RO    REQ-201  DEFAULT 7 DAYS WHEN BATCH NOT FOUND     *
002900*  01/22/97 TN    TKT-3006 CALC-STORAGE-FLAG = N SHORT-CIRCUITS    *
003000*  03/30/99 TN    TKT-3512 Y2K - DATE SUBTRACTION NOW USES 4-DIGIT *
003100*                          YEAR JULIAN CONVERSION, SEE 300-DAYS    *
003200*  09/11/01 BO    TKT-4091 ROUNDING TIGHTENED TO ROUND-HALF-UP     *
003300*  02/14/08 BO    TKT-4716 RECOMPILED UNDER ENTERPRISE COBOL V4    *
003310*  06/03/09 BO    TKT-4802 230-BATCH-DAYS WAS COMPARING THE BATCH  *
003320*                          RECEIVED DATE TO UNLOADING-DATE (A      *
003330*                          PURCHASE-ONLY FIELD, ZERO ON SALES) -   *
003340*                          NOW USES LOADING-DATE, THE SALE OUTBND  *
003350*                          DATE, PER AUDIT OF WEIGHTED STORAGE DAYS*
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-390.
003800 OBJECT-COMPUTER.  IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004210*    TKT-4809 - STANDALONE COUNTER/FLAG KEPT AT 77-LEVEL PER
004220*    SHOP STANDARD.
004230 77  WS-CALL-COUNT               PIC S9(08) COMP  VALUE 0.
004240 77  WS-BATCH-NOTFOUND-SW        PIC X(01)  VALUE 'N'.
004250     88  WS-BATCH-WAS-NOT-FOUND       VALUE 'Y'.
004300 01  WS-CONSTANTS.
004400     05  WS-BASE-RATE            PIC S9(04)V99  VALUE 15.00.
004500     05  WS-STORAGE-RATE         PIC S9(04)V99  VALUE 1.50.
004600     05  WS-DEFAULT-DAYS         PIC S9(04) COMP VALUE 7.
004650     05  FILLER                  PIC X(02)  VALUE SPACES.
004700 01  WS-COUNTERS.
004800     05  WS-ITEM-IDX             PIC S9(04) COMP VALUE 0.
004900     05  WS-ALLOC-IDX            PIC S9(04) COMP VALUE 0.
004910     05  WS-BATCH-IDX            PIC S9(04) COMP VALUE 0.
005100     05  WS-DAYS-OUT             PIC S9(08) COMP VALUE 0.
005120     05  FILLER                  PIC X(02)  VALUE SPACES.
005150 01  WS-SWITCHES.
005160     05  WS-BATCH-FOUND-SW       PIC X(01)  VALUE 'N'.
005170         88  BATCH-FOUND              VALUE 'Y'.
005180     05  FILLER                  PIC X(02)  VALUE SPACES.
005200 01  WS-ACCUM.
005300     05  WS-SUM-WEIGHT           PIC S9(10)V9(04) VALUE 0.
005400     05  WS-SUM-WT-DAYS          PIC S9(14)V9(04) VALUE 0.
005500     05  WS-AVG-DAYS             PIC S9(08)V9(04) VALUE 0.
005600     05  WS-TONS                 PIC S9(10)V9(04) VALUE 0.
005700     05  WS-FEE-4DEC             PIC S9(10)V9(04) VALUE 0.
005710     05  FILLER                  PIC X(02)  VALUE SPACES.
005800*
005900*    JULIAN-DAY WORK AREA - Y2K REMEDIATION, SEE 300-CALC-DAYS
006000*
006100 01  WS-JULIAN-WORK.
006200     05  WS-JW-CENTDAY REDEFINES WS-JULIAN-WORK PIC S9(09) COMP.
006300     05  FILLER              PIC X(04).
006400 01  WS-DATE1-YMD.
006500     05  WS-DATE1-YYYY           PIC 9(04).
006600     05  WS-DATE1-MM             PIC 9(02).
006700     05  WS-DATE1-DD             PIC 9(02).
006710 01  WS-DATE1-NUMERIC REDEFINES WS-DATE1-YMD
006720                                 PIC 9(08).
006800 01  WS-DATE2-YMD.
006900     05  WS-DATE2-YYYY           PIC 9(04).
007000     05  WS-DATE2-MM             PIC 9(02).
007100     05  WS-DATE2-DD             PIC 9(02).
007110 01  WS-DATE2-NUMERIC REDEFINES WS-DATE2-YMD
007120                                 PIC 9(08).
007200 01  WS-JULIAN1                  PIC S9(09) COMP.
007300 01  WS-JULIAN2                  PIC S9(09) COMP.
007400 LINKAGE SECTION.
007500 COPY PHORDREC.
007600 01  LK-ITEM-COUNT               PIC S9(04) COMP.
007700 01  LK-ITEM-TABLE.
007800     05  LK-ITEM-ROW OCCURS 500 TIMES.
007810*        LAYOUT MATCHES PHITMREC - HELD FLAT HERE (NOT COPYBOOK)
007820*        BECAUSE A 01-LEVEL MEMBER CANNOT NEST UNDER OCCURS
007830         10  ITM-ID                  PIC 9(06).
007840         10  ITM-ORDER-ID            PIC 9(06).
007850         10  ITM-PRODUCT-ID          PIC 9(06).
007860         10  ITM-QTY                 PIC S9(10)V99.
007870         10  ITM-UNIT-PRICE          PIC S9(08)V99.
007880         10  ITM-AMOUNT              PIC S9(10)V99.
007890         10  ITM-SHIPPING            PIC S9(10)V99.
007900         10  ITM-DISCOUNT            PIC S9(10)V99.
007910         10  ITM-SUBTOTAL            PIC S9(10)V99.
007920         10  ITM-GROSS-WEIGHT        PIC S9(10)V99.
007930         10  ITM-DEDUCT-ID           PIC 9(04).
007940         10  ITM-STORAGE-RATE        PIC S9(06)V9(04).
007950         10  ITM-BATCH-ID            PIC 9(06).
007960         10  ITM-COST-PRICE          PIC S9(08)V99.
007970         10  ITM-COST-AMOUNT         PIC S9(10)V99.
007980         10  ITM-PROFIT              PIC S9(10)V99.
007990         10  ITM-ORIGINAL-ITEM-ID    PIC 9(06).
007995         10  FILLER                  PIC X(06).
008000 01  LK-ALLOC-COUNT              PIC S9(04) COMP.
008100 01  LK-ALLOC-TABLE.
008200     05  LK-ALLOC-ROW OCCURS 2000 TIMES.
008210*        LAYOUT MATCHES PHALCREC - SEE NOTE ABOVE ON LK-ITEM-ROW
008220         10  ALC-ITEM-ID             PIC 9(06).
008230         10  ALC-BATCH-ID            PIC 9(06).
008240         10  ALC-QTY                 PIC S9(10)V99.
008250         10  ALC-COST-PRICE          PIC S9(08)V99.
008260         10  ALC-COST-AMOUNT         PIC S9(10)V99.
008270         10  FILLER                  PIC X(14).
008400 01  LK-BATCH-COUNT              PIC S9(04) COMP.
008500 01  LK-BATCH-TABLE.
008600     05  LK-BATCH-ROW OCCURS 2000 TIMES.
008610*        LAYOUT MATCHES PHBATREC - SEE NOTE ABOVE ON LK-ITEM-ROW
008620         10  BAT-ID                  PIC 9(06).
008630         10  BAT-NO                  PIC X(12).
008640         10  BAT-PRODUCT-ID          PIC 9(06).
008650         10  BAT-STORAGE-ENTITY-ID   PIC 9(06).
008660         10  BAT-SOURCE-ENTITY-ID    PIC 9(06).
008670         10  BAT-SOURCE-ORDER-ID     PIC 9(06).
008680         10  BAT-GROSS-WEIGHT        PIC S9(10)V99.
008690         10  BAT-TARE-WEIGHT         PIC S9(10)V99.
008700         10  BAT-INIT-QTY            PIC S9(10)V99.
008710         10  BAT-CURR-QTY            PIC S9(10)V99.
008720         10  BAT-RESERVED-QTY        PIC S9(10)V99.
008730         10  BAT-COST-PRICE          PIC S9(08)V99.
008740         10  BAT-COST-AMOUNT         PIC S9(10)V99.
008750         10  BAT-FREIGHT-COST        PIC S9(10)V99.
008760         10  BAT-EXTRA-COST          PIC S9(10)V99.
008770         10  BAT-STORAGE-RATE        PIC S9(06)V9(04).
008780         10  BAT-STORAGE-FEE-PAID    PIC S9(10)V99.
008790         10  BAT-STORAGE-START       PIC 9(08).
008800         10  BAT-RECEIVED-DATE       PIC 9(08).
008810         10  BAT-STATUS              PIC X(10).
008820         10  FILLER                  PIC X(08).
008830******************************************************************
008900 PROCEDURE DIVISION USING PH-ORDER-REC, LK-ITEM-COUNT,
009000         LK-ITEM-TABLE, LK-ALLOC-COUNT, LK-ALLOC-TABLE,
009100         LK-BATCH-COUNT, LK-BATCH-TABLE.
009200******************************************************************
009300 000-MAIN.
009310     ADD 1 TO WS-CALL-COUNT.
009320     MOVE 'N' TO WS-BATCH-NOTFOUND-SW.
009400     MOVE 0 TO TOT-STORAGE-FEE.
009500     IF ORD-SKIP-STORAGE-FEE
009600         GO TO 000-EXIT
009700     END-IF.
009800     IF ORD-IS-PURCHASE
009900         PERFORM 100-PURCHASE-FEE THRU 100-EXIT
010000     ELSE
010100         IF ORD-IS-SALE
010200             PERFORM 200-SALE-FEE THRU 200-EXIT
010300         END-IF
010400     END-IF.
010500 000-EXIT.
010600     GOBACK.
010700
010800 100-PURCHASE-FEE.
010900     MOVE 0 TO WS-SUM-WEIGHT.
011000     PERFORM 105-SUM-ITEM-QTY THRU 105-EXIT
011010         VARYING WS-ITEM-IDX FROM 1 BY 1
011020             UNTIL WS-ITEM-IDX > LK-ITEM-COUNT.
011400     COMPUTE WS-TONS = WS-SUM-WEIGHT / 1000.
011500     COMPUTE WS-FEE-4DEC = WS-TONS * WS-BASE-RATE.
011600     COMPUTE TOT-STORAGE-FEE ROUNDED = WS-FEE-4DEC.
011700 100-EXIT.
011800     EXIT.
011850
011860 105-SUM-ITEM-QTY.
011870     ADD ITM-QTY(WS-ITEM-IDX) TO WS-SUM-WEIGHT.
011880 105-EXIT.
011890     EXIT.
011900
012000 200-SALE-FEE.
012100     MOVE 0 TO WS-SUM-WEIGHT.
012200     MOVE 0 TO WS-SUM-WT-DAYS.
012300     PERFORM 210-ACCUM-ALLOC THRU 210-EXIT
012310         VARYING WS-ALLOC-IDX FROM 1 BY 1
012320             UNTIL WS-ALLOC-IDX > LK-ALLOC-COUNT.
012700     IF WS-SUM-WEIGHT = 0
012800*        NO ALLOCATION TRACE ON FILE - FALL BACK TO THE ORDER'S
012900*        TOTAL LINE QUANTITY AND THE DEFAULT SEVEN DAYS
013000         PERFORM 105-SUM-ITEM-QTY THRU 105-EXIT
013010             VARYING WS-ITEM-IDX FROM 1 BY 1
013020                 UNTIL WS-ITEM-IDX > LK-ITEM-COUNT
013400         COMPUTE WS-SUM-WT-DAYS = WS-SUM-WEIGHT * WS-DEFAULT-DAYS
013500     END-IF.
013600     IF WS-SUM-WEIGHT = 0
013700         MOVE 0 TO TOT-STORAGE-FEE
013800         GO TO 200-EXIT
013900     END-IF.
014000     COMPUTE WS-AVG-DAYS = WS-SUM-WT-DAYS / WS-SUM-WEIGHT.
014100     COMPUTE WS-TONS = WS-SUM-WEIGHT / 1000.
014200     COMPUTE WS-FEE-4DEC =
014300         (WS-TONS * WS-BASE-RATE) +
014400         (WS-TONS * WS-AVG-DAYS * WS-STORAGE-RATE).
014500     COMPUTE TOT-STORAGE-FEE ROUNDED = WS-FEE-4DEC.
014600 200-EXIT.
014700     EXIT.
014800
014900 210-ACCUM-ALLOC.
014910     MOVE 'N' TO WS-BATCH-FOUND-SW.
014920     PERFORM 215-FIND-BATCH THRU 215-EXIT
014930         VARYING WS-BATCH-IDX FROM 1 BY 1
014940             UNTIL WS-BATCH-IDX > LK-BATCH-COUNT
014950                 OR BATCH-FOUND.
015000     IF NOT BATCH-FOUND
015010         MOVE 'Y' TO WS-BATCH-NOTFOUND-SW
015015         PERFORM 220-DEFAULT-DAYS THRU 220-EXIT
015020     END-IF.
015800 210-EXIT.
015900     EXIT.
016000
016010 215-FIND-BATCH.
016020     IF BAT-ID(WS-BATCH-IDX) = ALC-BATCH-ID(WS-ALLOC-IDX)
016030         MOVE 'Y' TO WS-BATCH-FOUND-SW
016040         PERFORM 230-BATCH-DAYS THRU 230-EXIT
016050     END-IF.
016060 215-EXIT.
016070     EXIT.
016100 220-DEFAULT-DAYS.
016200     ADD ALC-QTY(WS-ALLOC-IDX) TO WS-SUM-WEIGHT.
016300     COMPUTE WS-SUM-WT-DAYS = WS-SUM-WT-DAYS +
016400         (ALC-QTY(WS-ALLOC-IDX) * WS-DEFAULT-DAYS).
016500 220-EXIT.
016600     EXIT.
016700
016800 230-BATCH-DAYS.
016900     MOVE LOADING-DATE   TO WS-DATE1-YMD.
017000     MOVE BAT-RECEIVED-DATE(WS-BATCH-IDX) TO WS-DATE2-YMD.
017100     PERFORM 300-CALC-DAYS THRU 300-EXIT.
017200     ADD ALC-QTY(WS-ALLOC-IDX) TO WS-SUM-WEIGHT.
017300     COMPUTE WS-SUM-WT-DAYS = WS-SUM-WT-DAYS +
017400         (ALC-QTY(WS-ALLOC-IDX) * WS-DAYS-OUT).
017500 230-EXIT.
017600     EXIT.
017700
017800 300-CALC-DAYS.
017900*    TKT-3512 (Y2K) - CONVERT BOTH DATES TO AN ABSOLUTE-DAY
018000*    NUMBER (COMP) SO THE SUBTRACTION IS CENTURY-SAFE, THEN ADD
018100*    ONE FOR THE INBOUND DAY AND FLOOR AT ONE DAY MINIMUM.
018200     COMPUTE WS-JULIAN1 =
018300         (WS-DATE1-YYYY * 365) + (WS-DATE1-YYYY / 4) +
018400         (WS-DATE1-MM * 31) + WS-DATE1-DD.
018500     COMPUTE WS-JULIAN2 =
018600         (WS-DATE2-YYYY * 365) + (WS-DATE2-YYYY / 4) +
018700         (WS-DATE2-MM * 31) + WS-DATE2-DD.
018800     COMPUTE WS-DAYS-OUT = WS-JULIAN1 - WS-JULIAN2 + 1.
018900     IF WS-DAYS-OUT < 1
019000         MOVE 1 TO WS-DAYS-OUT
019100     END-IF.
019200 300-EXIT.
019300     EXIT.
