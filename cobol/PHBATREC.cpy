000100******************************************************************
000200*    PHBATREC  -  STOCK BATCH RECORD  (ONE PER TRUCKLOAD)         *
000300*    CREATED BY PHORDPST ON PURCHASE COMPLETION, VALUED BY        *
000400*    PHBATVAL, DRAWN DOWN FIFO BY PHORDPST ON SALE COMPLETION     *
000500*    KEPT AS A SORTED TABLE IN STORAGE (BY BAT-RECEIVED-DATE)     *
000600*    RECORD LENGTH .......... 204                                 *
000700*    FILE ................... BATCHES  (LINE SEQUENTIAL)          *
000800******************************************************************
000900*    90-30 R.OKONKWO  ORIGINAL LAYOUT                             *
001000*    93-02 R.OKONKWO  ADDED GROSS/TARE WEIGHT PER TKT 118         *
001100*    96-04 R.OKONKWO  ADDED STORAGE RATE AND FEE-PAID-TO-DATE     *
001200*    99-01 T.NAKAO    Y2K - RECEIVED/STORAGE-START 4-DIGIT YEAR   *
001300******************************************************************
001400 01  PH-BATCH-REC.
001500     05  BAT-ID                      PIC 9(06).
001600     05  BAT-NO                      PIC X(12).
001700     05  BAT-PRODUCT-ID              PIC 9(06).
001800     05  BAT-STORAGE-ENTITY-ID       PIC 9(06).
001900     05  BAT-SOURCE-ENTITY-ID        PIC 9(06).
002000     05  BAT-SOURCE-ORDER-ID         PIC 9(06).
002100     05  BAT-GROSS-WEIGHT            PIC S9(10)V99.
002200     05  BAT-TARE-WEIGHT             PIC S9(10)V99.
002300     05  BAT-INIT-QTY                PIC S9(10)V99.
002400     05  BAT-CURR-QTY                PIC S9(10)V99.
002500     05  BAT-RESERVED-QTY            PIC S9(10)V99.
002600     05  BAT-COST-PRICE              PIC S9(08)V99.
002700     05  BAT-COST-AMOUNT             PIC S9(10)V99.
002800     05  BAT-FREIGHT-COST            PIC S9(10)V99.
002900     05  BAT-EXTRA-COST              PIC S9(10)V99.
003000     05  BAT-STORAGE-RATE            PIC S9(06)V9(04).
003100     05  BAT-STORAGE-FEE-PAID        PIC S9(10)V99.
003200     05  BAT-STORAGE-START           PIC 9(08).
003300     05  BAT-RECEIVED-DATE           PIC 9(08).
003400     05  BAT-RECEIVED-DATE-BRK REDEFINES BAT-RECEIVED-DATE.
003500         10  BAT-RECEIVED-YYYY       PIC 9(04).
003600         10  BAT-RECEIVED-MM         PIC 9(02).
003700         10  BAT-RECEIVED-DD         PIC 9(02).
003800     05  BAT-STATUS                  PIC X(10).
003900         88  BAT-IS-ACTIVE                VALUE 'ACTIVE    '.
004000         88  BAT-IS-PARTIAL               VALUE 'PARTIAL   '.
004100         88  BAT-IS-DEPLETED              VALUE 'DEPLETED  '.
004200     05  FILLER                      PIC X(08).
