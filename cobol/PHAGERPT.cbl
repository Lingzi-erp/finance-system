000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHAGERPT.
000300 AUTHOR.         R OKONKWO.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   06/03/1996.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800 ******************************************************************
000900 *  REMARKS.                                                       *
001000 *                                                                 *
001100 *  PHAGERPT IS THE ACCOUNTS AGING REPORT.  IT READS THE ENTITY    *
001200 *  MASTER INTO A TABLE, THEN STREAMS THE ACCOUNTS FILE ONCE,      *
001300 *  BUCKETING EVERY OPEN (PENDING OR PARTIAL) ACCOUNT WITH A       *
001400 *  BALANCE GREATER THAN ZERO BY DAYS OVERDUE - CURRENT, 1-30,     *
001500 *  31-60, 61-90, OVER 90 - AGAINST TODAY'S DATE.  AN ACCOUNT      *
001600 *  WITH NO DUE DATE ON FILE, OR ONE NOT YET DUE, FALLS IN CURRENT.*
001700 *  BUCKET TOTALS ARE KEPT BOTH PER ENTITY AND AS A REPORT GRAND   *
001800 *  TOTAL, SEPARATELY FOR RECEIVABLE AND PAYABLE ACCOUNTS, EACH    *
001900 *  PRINTED AS ITS OWN SECTION WITH ENTITIES LISTED HEAVIEST-      *
002000 *  BALANCE FIRST.  THE FOOTER OF EACH SECTION SHOWS OUTSTANDING,  *
002100 *  OVERDUE (TOTAL LESS CURRENT) AND THE OVERDUE PERCENTAGE.       *
002200 ******************************************************************
002300 *  CHANGE LOG.                                                    *
002400 *  ---------------------------------------------------------------*
002500 *  DATE     BY    TICKET   DESCRIPTION                            *
002600 *  -------- ----  -------  -------------------------------------  *
002700 *  06/03/96 RO    N/A      ORIGINAL PROGRAM                        *
002800 *  03/30/99 TN    TKT-3515 Y2K - DAYS-OVERDUE NOW COMPUTED FROM     *
002900 *                          4-DIGIT-YEAR ABSOLUTE-DAY SUBTRACTION,   *
003000 *                          SAME METHOD AS PHSTORFE 300-CALC-DAYS    *
003100 *  07-25    BO    TKT-4471 BUCKET ELIGIBILITY NOW TESTS THE NEW     *
003200 *                          ACC-IS-OPEN 88-LEVEL INSTEAD OF A LIST   *
003300 *                          OF LITERAL STATUS COMPARISONS            *
003400 *  02/14/08 BO    TKT-4719 RECOMPILED UNDER ENTERPRISE COBOL V4     *
003500 ******************************************************************
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-390.
003900 OBJECT-COMPUTER.  IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT ACCOUNTS-IN   ASSIGN TO UT-S-ACCIN
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WS-ACCIN-STATUS.
004700     SELECT ENTITIES-IN   ASSIGN TO UT-S-ENTIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-ENTIN-STATUS.
005000     SELECT REPORT-OUT    ASSIGN TO UT-S-REPORT
005100         ORGANIZATION IS SEQUENTIAL
005200         FILE STATUS IS WS-RPTOUT-STATUS.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  ACCOUNTS-IN
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD.
005800 01  ACCOUNTS-IN-REC                 PIC X(100).
005900 FD  ENTITIES-IN
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  ENTITIES-IN-REC                 PIC X(80).
006300 FD  REPORT-OUT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  REPORT-OUT-REC                  PIC X(132).
006700 WORKING-STORAGE SECTION.
006710*    STANDALONE RUN COUNTERS KEPT AT 77-LEVEL PER SHOP STANDARD.
006720 77  WS-ACCOUNTS-READ-CTR        PIC S9(08) COMP  VALUE 0.
006730 77  WS-REPORT-LINE-CTR          PIC S9(08) COMP  VALUE 0.
006800 01  WS-FILE-STATUSES.
006900     05  WS-ACCIN-STATUS             PIC X(02)  VALUE SPACES.
007000         88  WS-ACCIN-OK                  VALUE '00'.
007100         88  WS-ACCIN-EOF                 VALUE '10'.
007200     05  WS-ENTIN-STATUS             PIC X(02)  VALUE SPACES.
007300         88  WS-ENTIN-OK                  VALUE '00'.
007400         88  WS-ENTIN-EOF                 VALUE '10'.
007500     05  WS-RPTOUT-STATUS            PIC X(02)  VALUE SPACES.
007600 01  WS-SWITCHES.
007700     05  WS-ACCIN-EOF-SW             PIC X(01)  VALUE 'N'.
007800         88  NO-MORE-ACCOUNTS             VALUE 'Y'.
007900     05  WS-ENTIN-EOF-SW             PIC X(01)  VALUE 'N'.
008000         88  NO-MORE-ENTITIES             VALUE 'Y'.
008100     05  WS-AGB-FOUND-SW             PIC X(01)  VALUE 'N'.
008200         88  AGB-ROW-WAS-FOUND            VALUE 'Y'.
008300     05  WS-ENT-FOUND-SW             PIC X(01)  VALUE 'N'.
008400         88  ENT-ROW-WAS-FOUND            VALUE 'Y'.
008500 01  WS-COUNTERS.
008600     05  WS-ENTITY-COUNT             PIC S9(06) COMP  VALUE 0.
008700     05  WS-ENTITY-IDX               PIC S9(06) COMP  VALUE 0.
008800     05  WS-AGB-COUNT                PIC S9(06) COMP  VALUE 0.
008900     05  WS-AGB-IDX                  PIC S9(06) COMP  VALUE 0.
009000     05  WS-SORT-COUNT               PIC S9(06) COMP  VALUE 0.
009100     05  WS-SORT-IDX                 PIC S9(06) COMP  VALUE 0.
009200     05  WS-SORT-IDX2                PIC S9(06) COMP  VALUE 0.
009300     05  WS-SORT-HOLD                PIC S9(06) COMP  VALUE 0.
009400     05  WS-SECTION-IDX              PIC S9(04) COMP  VALUE 0.
009500     05  WS-TYPE-IDX                 PIC S9(04) COMP  VALUE 0.
009600     05  WS-BUCKET-IDX               PIC S9(04) COMP  VALUE 0.
009700     05  WS-PAGE-COUNT               PIC S9(04) COMP  VALUE 0.
009800     05  WS-LINES-USED               PIC S9(04) COMP  VALUE 99.
009900     05  WS-LINES-PER-PAGE           PIC S9(04) COMP  VALUE 54.
010000 01  WS-WORK-FIELDS.
010100     05  WS-TODAY                    PIC 9(08)        VALUE 0.
010200     05  WS-TODAY-BRK REDEFINES WS-TODAY.
010300         10  WS-TODAY-YYYY           PIC 9(04).
010400         10  WS-TODAY-MM             PIC 9(02).
010500         10  WS-TODAY-DD             PIC 9(02).
010600     05  WS-DAYS-OVERDUE             PIC S9(06)       VALUE 0.
010800 *
010900 *    JULIAN-DAY WORK AREA - SAME Y2K TECHNIQUE AS PHSTORFE
011000 *    300-CALC-DAYS (ABSOLUTE-DAY SUBTRACTION, CENTURY-SAFE).
011100 *
011200 01  WS-JULIAN-WORK.
011300     05  WS-JW-CENTDAY REDEFINES WS-JULIAN-WORK PIC S9(09) COMP.
011400     05  FILLER                      PIC X(04).
011500 01  WS-JULIAN1                      PIC S9(09) COMP  VALUE 0.
011600 01  WS-JULIAN2                      PIC S9(09) COMP  VALUE 0.
011700 01  WS-ACCOUNT-HOLD.
011800     COPY PHACCREC.
011900 *
012000 *    ENTITY-TABLE - LAYOUT MATCHES PHENTREC, HAND-KEPT HERE (NOT
012100 *    COPYBOOK) BECAUSE A 01-LEVEL MEMBER CANNOT NEST UNDER AN
012200 *    OCCURS CLAUSE.
012300 *
012400 01  ENTITY-TABLE.
012500     05  ENTITY-ROW OCCURS 2000 TIMES.
012600         10  ENT-ID                  PIC 9(06).
012700         10  ENT-CODE                PIC X(10).
012800         10  ENT-NAME                PIC X(30).
012900         10  ENT-CATEGORY            PIC X(01).
013000             88  ENT-IS-SUPPLIER         VALUE 'A'.
013100             88  ENT-IS-WAREHOUSE        VALUE 'B'.
013200             88  ENT-IS-CUSTOMER         VALUE 'C'.
013300             88  ENT-IS-LOGISTICS        VALUE 'L'.
013400             88  ENT-IS-MISC-EXPENSE     VALUE 'M'.
013500         10  ENT-CURR-BALANCE        PIC S9(10)V99.
013510*    WHOLE/PENNIES VIEW OF THE ENTITY BALANCE FOR SUMMARY
013520*    DISPLAYS THAT WANT THE DECIMAL FRACTION SPLIT OUT.
013530         10  ENT-CURR-BAL-SPLIT REDEFINES ENT-CURR-BALANCE.
013540             15  ENT-CURR-BAL-WHOLE      PIC S9(10).
013550             15  ENT-CURR-BAL-PENNIES    PIC 9(02).
013600         10  ENT-PROXY-BALANCE       PIC S9(10)V99.
013700         10  FILLER                  PIC X(09).
013800 *
013900 *    AGING-TABLE - ONE ROW PER (ENTITY, TYPE) PAIR, BUILT WHEN
014000 *    ENTITIES ARE LOADED SO EVERY ENTITY HAS A RECEIVABLE ROW
014100 *    AND A PAYABLE ROW EVEN IF NEVER HIT DURING BUCKETING.
014200 *
014300 01  AGING-TABLE.
014400     05  AGING-ROW OCCURS 4000 TIMES.
014500         10  AGB-ENTITY-ID           PIC 9(06).
014600         10  AGB-TYPE                PIC X(10).
014700             88  AGB-IS-RECEIVABLE       VALUE 'RECEIVABLE'.
014800             88  AGB-IS-PAYABLE          VALUE 'PAYABLE   '.
014900         10  AGB-CURRENT             PIC S9(10)V99.
015000         10  AGB-1-30                PIC S9(10)V99.
015100         10  AGB-31-60               PIC S9(10)V99.
015200         10  AGB-61-90               PIC S9(10)V99.
015300         10  AGB-OVER-90             PIC S9(10)V99.
015400         10  AGB-TOTAL               PIC S9(10)V99.
015500         10  FILLER                  PIC X(10).
015600 *
015700 *    GRAND-TOTAL-TABLE - ROW 1 IS THE RECEIVABLE SECTION, ROW 2
015800 *    IS THE PAYABLE SECTION.  CARRIES BOTH THE COUNT AND THE
015900 *    AMOUNT PER BUCKET FOR THE REPORT FOOTER.
016000 *
016100 01  GRAND-TOTAL-TABLE.
016200     05  GRAND-TOTAL-ROW OCCURS 2 TIMES.
016300         10  GRT-TYPE                PIC X(10).
016400         10  GRT-CNT-CURRENT         PIC S9(06) COMP.
016500         10  GRT-CURRENT             PIC S9(10)V99.
016600         10  GRT-CNT-1-30            PIC S9(06) COMP.
016700         10  GRT-1-30                PIC S9(10)V99.
016800         10  GRT-CNT-31-60           PIC S9(06) COMP.
016900         10  GRT-31-60               PIC S9(10)V99.
017000         10  GRT-CNT-61-90           PIC S9(06) COMP.
017100         10  GRT-61-90               PIC S9(10)V99.
017200         10  GRT-CNT-OVER-90         PIC S9(06) COMP.
017300         10  GRT-OVER-90             PIC S9(10)V99.
017400         10  GRT-TOTAL               PIC S9(10)V99.
017500         10  GRT-OVERDUE             PIC S9(10)V99.
017600         10  GRT-RATE                PIC S9(03)V99.
017700         10  FILLER                  PIC X(08).
017800 01  WS-SORT-TABLE.
017900     05  WS-SORT-ENTRY OCCURS 4000 TIMES PIC S9(06) COMP.
018000 *
018100 *    REPORT PRINT LINES - 132 BYTE RECORDS.
018200 *
018300 01  RL-HEADER-1.
018400     05  FILLER                      PIC X(01)  VALUE SPACES.
018500     05  FILLER                      PIC X(30)
018600         VALUE 'PRODUCE AND HOLD COLD STORAGE'.
018700     05  FILLER                      PIC X(20)  VALUE SPACES.
018800     05  FILLER                      PIC X(19)  VALUE 'ACCOUNTS AGING - '.
018900     05  RL1-RUN-DATE                PIC 9(08).
019000     05  FILLER                      PIC X(20)  VALUE SPACES.
019100     05  FILLER                      PIC X(05)  VALUE 'PAGE '.
019200     05  RL1-PAGE-NO                 PIC ZZZ9.
019300     05  FILLER                      PIC X(25)  VALUE SPACES.
019400 01  RL-HEADER-2.
019500     05  FILLER                      PIC X(01)  VALUE SPACES.
019600     05  RL2-SECTION-TITLE           PIC X(30).
019700     05  FILLER                      PIC X(101) VALUE SPACES.
019800 01  RL-HEADER-3.
019900     05  FILLER                      PIC X(01)  VALUE SPACES.
020000     05  FILLER                      PIC X(10)  VALUE 'ENTITY CD '.
020100     05  FILLER                      PIC X(02)  VALUE SPACES.
020200     05  FILLER                      PIC X(28)  VALUE 'ENTITY NAME'.
020300     05  FILLER                      PIC X(01)  VALUE SPACES.
020400     05  FILLER                      PIC X(12)  VALUE '     CURRENT'.
020500     05  FILLER                      PIC X(01)  VALUE SPACES.
020600     05  FILLER                      PIC X(12)  VALUE '       1-30 '.
020700     05  FILLER                      PIC X(01)  VALUE SPACES.
020800     05  FILLER                      PIC X(12)  VALUE '      31-60 '.
020900     05  FILLER                      PIC X(01)  VALUE SPACES.
021000     05  FILLER                      PIC X(12)  VALUE '      61-90 '.
021100     05  FILLER                      PIC X(01)  VALUE SPACES.
021200     05  FILLER                      PIC X(12)  VALUE '    OVER 90 '.
021300     05  FILLER                      PIC X(01)  VALUE SPACES.
021400     05  FILLER                      PIC X(12)  VALUE '       TOTAL'.
021500     05  FILLER                      PIC X(13)  VALUE SPACES.
021600 01  RL-DETAIL.
021700     05  FILLER                      PIC X(01)  VALUE SPACES.
021800     05  RLD-ENTITY-CODE             PIC X(10).
021900     05  FILLER                      PIC X(02)  VALUE SPACES.
022000     05  RLD-ENTITY-NAME             PIC X(28).
022100     05  FILLER                      PIC X(01)  VALUE SPACES.
022200     05  RLD-CURRENT                 PIC Z,ZZZ,ZZ9.99.
022300     05  FILLER                      PIC X(01)  VALUE SPACES.
022400     05  RLD-1-30                    PIC Z,ZZZ,ZZ9.99.
022500     05  FILLER                      PIC X(01)  VALUE SPACES.
022600     05  RLD-31-60                   PIC Z,ZZZ,ZZ9.99.
022700     05  FILLER                      PIC X(01)  VALUE SPACES.
022800     05  RLD-61-90                   PIC Z,ZZZ,ZZ9.99.
022900     05  FILLER                      PIC X(01)  VALUE SPACES.
023000     05  RLD-OVER-90                 PIC Z,ZZZ,ZZ9.99.
023100     05  FILLER                      PIC X(01)  VALUE SPACES.
023200     05  RLD-TOTAL                   PIC Z,ZZZ,ZZ9.99.
023300     05  FILLER                      PIC X(13)  VALUE SPACES.
023400 01  RL-FOOTER-TOTAL.
023500     05  FILLER                      PIC X(01)  VALUE SPACES.
023600     05  FILLER                      PIC X(41)
023700         VALUE 'TOTAL OUTSTANDING'.
023800     05  RLF-TOTAL                   PIC Z,ZZZ,ZZ9.99.
023900     05  FILLER                      PIC X(78)  VALUE SPACES.
024000 01  RL-FOOTER-OVERDUE.
024100     05  FILLER                      PIC X(01)  VALUE SPACES.
024200     05  FILLER                      PIC X(41)
024300         VALUE 'TOTAL OVERDUE'.
024400     05  RLF-OVERDUE                 PIC Z,ZZZ,ZZ9.99.
024500     05  FILLER                      PIC X(78)  VALUE SPACES.
024600 01  RL-FOOTER-RATE.
024700     05  FILLER                      PIC X(01)  VALUE SPACES.
024800     05  FILLER                      PIC X(41)
024900         VALUE 'OVERDUE RATE'.
025000     05  RLF-RATE                    PIC ZZ9.99.
025100     05  FILLER                      PIC X(01)  VALUE '%'.
025200     05  FILLER                      PIC X(83)  VALUE SPACES.
025300 LINKAGE SECTION.
025400 ******************************************************************
025500 PROCEDURE DIVISION.
025600 ******************************************************************
025700 000-MAIN.
025800     PERFORM 010-INITIALIZE THRU 010-EXIT.
025900     PERFORM 020-LOAD-ENTITIES THRU 020-EXIT.
026000     PERFORM 100-READ-ACCOUNT THRU 100-EXIT.
026100     PERFORM 200-BUCKET-ONE-ACCOUNT THRU 200-EXIT
026200         UNTIL NO-MORE-ACCOUNTS.
026300     MOVE 1 TO WS-SECTION-IDX.
026400     PERFORM 500-PRINT-SECTION THRU 500-EXIT.
026500     MOVE 2 TO WS-SECTION-IDX.
026600     PERFORM 500-PRINT-SECTION THRU 500-EXIT.
026700     PERFORM 900-TERMINATE THRU 900-EXIT.
026800     STOP RUN.
026900
027000 010-INITIALIZE.
027100     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
027200     MOVE 0 TO WS-ENTITY-COUNT.
027300     MOVE 0 TO WS-AGB-COUNT.
027400     MOVE 'RECEIVABLE' TO GRT-TYPE(1).
027500     MOVE 'PAYABLE   ' TO GRT-TYPE(2).
027600     PERFORM 015-ZERO-GRAND-ROW THRU 015-EXIT
027700         VARYING WS-SECTION-IDX FROM 1 BY 1
027800             UNTIL WS-SECTION-IDX > 2.
027900     MOVE 0 TO WS-SECTION-IDX.
028000     OPEN INPUT  ACCOUNTS-IN
028100          INPUT  ENTITIES-IN
028200          OUTPUT REPORT-OUT.
028300     IF NOT WS-ACCIN-OK OR NOT WS-ENTIN-OK
028400         DISPLAY 'PHAGERPT - ERROR OPENING INPUT FILES'
028500         MOVE 16 TO RETURN-CODE
028600         STOP RUN
028700     END-IF.
028800 010-EXIT.
028900     EXIT.
029000
029100 015-ZERO-GRAND-ROW.
029200     MOVE 0 TO GRT-CNT-CURRENT(WS-SECTION-IDX)
029300               GRT-CURRENT(WS-SECTION-IDX)
029400               GRT-CNT-1-30(WS-SECTION-IDX)
029500               GRT-1-30(WS-SECTION-IDX)
029600               GRT-CNT-31-60(WS-SECTION-IDX)
029700               GRT-31-60(WS-SECTION-IDX)
029800               GRT-CNT-61-90(WS-SECTION-IDX)
029900               GRT-61-90(WS-SECTION-IDX)
030000               GRT-CNT-OVER-90(WS-SECTION-IDX)
030100               GRT-OVER-90(WS-SECTION-IDX)
030200               GRT-TOTAL(WS-SECTION-IDX)
030300               GRT-OVERDUE(WS-SECTION-IDX)
030400               GRT-RATE(WS-SECTION-IDX).
030500 015-EXIT.
030600     EXIT.
030700
030800 020-LOAD-ENTITIES.
030900     PERFORM 021-LOAD-ONE-ENTITY THRU 021-EXIT
031000         UNTIL WS-ENTIN-EOF.
031100     CLOSE ENTITIES-IN.
031200 020-EXIT.
031300     EXIT.
031400 021-LOAD-ONE-ENTITY.
031500     READ ENTITIES-IN
031600         AT END
031700             MOVE 'Y' TO WS-ENTIN-EOF-SW
031800             GO TO 021-EXIT
031900     END-READ.
032000     ADD 1 TO WS-ENTITY-COUNT.
032100     MOVE ENTITIES-IN-REC TO ENTITY-ROW(WS-ENTITY-COUNT).
032200     ADD 1 TO WS-AGB-COUNT.
032300     MOVE ENT-ID(WS-ENTITY-COUNT) TO AGB-ENTITY-ID(WS-AGB-COUNT).
032400     MOVE 'RECEIVABLE' TO AGB-TYPE(WS-AGB-COUNT).
032500     MOVE 0 TO AGB-CURRENT(WS-AGB-COUNT) AGB-1-30(WS-AGB-COUNT)
032600               AGB-31-60(WS-AGB-COUNT) AGB-61-90(WS-AGB-COUNT)
032700               AGB-OVER-90(WS-AGB-COUNT) AGB-TOTAL(WS-AGB-COUNT).
032800     ADD 1 TO WS-AGB-COUNT.
032900     MOVE ENT-ID(WS-ENTITY-COUNT) TO AGB-ENTITY-ID(WS-AGB-COUNT).
033000     MOVE 'PAYABLE   ' TO AGB-TYPE(WS-AGB-COUNT).
033100     MOVE 0 TO AGB-CURRENT(WS-AGB-COUNT) AGB-1-30(WS-AGB-COUNT)
033200               AGB-31-60(WS-AGB-COUNT) AGB-61-90(WS-AGB-COUNT)
033300               AGB-OVER-90(WS-AGB-COUNT) AGB-TOTAL(WS-AGB-COUNT).
033400 021-EXIT.
033500     EXIT.
033600
033700 100-READ-ACCOUNT.
033800     READ ACCOUNTS-IN INTO WS-ACCOUNT-HOLD
033900         AT END
034000             MOVE 'Y' TO WS-ACCIN-EOF-SW
034100             GO TO 100-EXIT
034200     END-READ.
034210     ADD 1 TO WS-ACCOUNTS-READ-CTR.
034300 100-EXIT.
034400     EXIT.
034500
034600 200-BUCKET-ONE-ACCOUNT.
034700     IF ACC-IS-OPEN AND ACC-BALANCE > 0
034800         PERFORM 210-CALC-BUCKET THRU 210-EXIT
034900         PERFORM 220-FIND-AGB-ROW THRU 220-EXIT
035000         IF AGB-ROW-WAS-FOUND
035100             PERFORM 230-ADD-TO-BUCKET THRU 230-EXIT
035200         END-IF
035300     END-IF.
035400     PERFORM 100-READ-ACCOUNT THRU 100-EXIT.
035500 200-EXIT.
035600     EXIT.
035700
035800 210-CALC-BUCKET.
035900     IF ACC-DUE-DATE = 0
036000         MOVE 1 TO WS-BUCKET-IDX
036100     ELSE
036200         PERFORM 300-CALC-DAYS THRU 300-EXIT
036300         EVALUATE TRUE
036400             WHEN WS-DAYS-OVERDUE <= 0
036500                 MOVE 1 TO WS-BUCKET-IDX
036600             WHEN WS-DAYS-OVERDUE <= 30
036700                 MOVE 2 TO WS-BUCKET-IDX
036800             WHEN WS-DAYS-OVERDUE <= 60
036900                 MOVE 3 TO WS-BUCKET-IDX
037000             WHEN WS-DAYS-OVERDUE <= 90
037100                 MOVE 4 TO WS-BUCKET-IDX
037200             WHEN OTHER
037300                 MOVE 5 TO WS-BUCKET-IDX
037400         END-EVALUATE
037500     END-IF.
037600 210-EXIT.
037700     EXIT.
037800
037900 220-FIND-AGB-ROW.
038000     MOVE 'N' TO WS-AGB-FOUND-SW.
038100     PERFORM 225-SCAN-ONE-AGB-ROW THRU 225-EXIT
038200         VARYING WS-AGB-IDX FROM 1 BY 1
038300             UNTIL WS-AGB-IDX > WS-AGB-COUNT
038400                 OR AGB-ROW-WAS-FOUND.
038500 220-EXIT.
038600     EXIT.
038700 225-SCAN-ONE-AGB-ROW.
038800     IF AGB-ENTITY-ID(WS-AGB-IDX) = ACC-ENTITY-ID
038900             AND AGB-TYPE(WS-AGB-IDX) = ACC-TYPE
039000         MOVE 'Y' TO WS-AGB-FOUND-SW
039100     END-IF.
039200 225-EXIT.
039300     EXIT.
039400
039500 230-ADD-TO-BUCKET.
039600     IF ACC-IS-RECEIVABLE
039700         MOVE 1 TO WS-TYPE-IDX
039800     ELSE
039900         MOVE 2 TO WS-TYPE-IDX
040000     END-IF.
040100     EVALUATE WS-BUCKET-IDX
040200         WHEN 1
040300             ADD ACC-BALANCE TO AGB-CURRENT(WS-AGB-IDX)
040400             ADD ACC-BALANCE TO GRT-CURRENT(WS-TYPE-IDX)
040500             ADD 1           TO GRT-CNT-CURRENT(WS-TYPE-IDX)
040600         WHEN 2
040700             ADD ACC-BALANCE TO AGB-1-30(WS-AGB-IDX)
040800             ADD ACC-BALANCE TO GRT-1-30(WS-TYPE-IDX)
040900             ADD 1           TO GRT-CNT-1-30(WS-TYPE-IDX)
041000         WHEN 3
041100             ADD ACC-BALANCE TO AGB-31-60(WS-AGB-IDX)
041200             ADD ACC-BALANCE TO GRT-31-60(WS-TYPE-IDX)
041300             ADD 1           TO GRT-CNT-31-60(WS-TYPE-IDX)
041400         WHEN 4
041500             ADD ACC-BALANCE TO AGB-61-90(WS-AGB-IDX)
041600             ADD ACC-BALANCE TO GRT-61-90(WS-TYPE-IDX)
041700             ADD 1           TO GRT-CNT-61-90(WS-TYPE-IDX)
041800         WHEN OTHER
041900             ADD ACC-BALANCE TO AGB-OVER-90(WS-AGB-IDX)
042000             ADD ACC-BALANCE TO GRT-OVER-90(WS-TYPE-IDX)
042100             ADD 1           TO GRT-CNT-OVER-90(WS-TYPE-IDX)
042200     END-EVALUATE.
042300     ADD ACC-BALANCE TO AGB-TOTAL(WS-AGB-IDX).
042400     ADD ACC-BALANCE TO GRT-TOTAL(WS-TYPE-IDX).
042500 230-EXIT.
042600     EXIT.
042700
042800 300-CALC-DAYS.
042900 *    TKT-3515 (Y2K) - CONVERT BOTH DATES TO AN ABSOLUTE-DAY NUMBER
043000 *    (COMP) SO THE SUBTRACTION IS CENTURY-SAFE.
043100     COMPUTE WS-JULIAN1 =
043200         (WS-TODAY-YYYY * 365) + (WS-TODAY-YYYY / 4) +
043300         (WS-TODAY-MM * 31) + WS-TODAY-DD.
043400     COMPUTE WS-JULIAN2 =
043500         (ACC-DUE-YYYY * 365) + (ACC-DUE-YYYY / 4) +
043600         (ACC-DUE-MM * 31) + ACC-DUE-DD.
043700     COMPUTE WS-DAYS-OVERDUE = WS-JULIAN1 - WS-JULIAN2.
043800 300-EXIT.
043900     EXIT.
044000
044100 500-PRINT-SECTION.
044200     MOVE 99 TO WS-LINES-USED.
044300     IF WS-SECTION-IDX = 1
044400         MOVE 'ACCOUNTS RECEIVABLE AGING' TO RL2-SECTION-TITLE
044500     ELSE
044600         MOVE 'ACCOUNTS PAYABLE AGING' TO RL2-SECTION-TITLE
044700     END-IF.
044800     PERFORM 520-COLLECT-AND-SORT THRU 520-EXIT.
044900     PERFORM 530-PRINT-ONE-DETAIL THRU 530-EXIT
045000         VARYING WS-SORT-IDX FROM 1 BY 1
045100             UNTIL WS-SORT-IDX > WS-SORT-COUNT.
045200     PERFORM 540-PRINT-FOOTER THRU 540-EXIT.
045300 500-EXIT.
045400     EXIT.
045500
045600 510-PRINT-HEADERS.
045700     ADD 1 TO WS-PAGE-COUNT.
045800     MOVE WS-TODAY TO RL1-RUN-DATE.
045900     MOVE WS-PAGE-COUNT TO RL1-PAGE-NO.
046000     WRITE REPORT-OUT-REC FROM RL-HEADER-1
046100         AFTER ADVANCING TOP-OF-FORM.
046200     WRITE REPORT-OUT-REC FROM RL-HEADER-2
046300         AFTER ADVANCING 2.
046400     WRITE REPORT-OUT-REC FROM RL-HEADER-3
046500         AFTER ADVANCING 2.
046600     MOVE 5 TO WS-LINES-USED.
046700 510-EXIT.
046800     EXIT.
046900
047000 520-COLLECT-AND-SORT.
047100     MOVE 0 TO WS-SORT-COUNT.
047200     PERFORM 522-COLLECT-ONE-ROW THRU 522-EXIT
047300         VARYING WS-AGB-IDX FROM 1 BY 1
047400             UNTIL WS-AGB-IDX > WS-AGB-COUNT.
047500     IF WS-SORT-COUNT > 1
047600         PERFORM 525-BUBBLE-OUTER THRU 525-EXIT
047700             VARYING WS-SORT-IDX FROM 1 BY 1
047800                 UNTIL WS-SORT-IDX > WS-SORT-COUNT - 1
047900     END-IF.
048000 520-EXIT.
048100     EXIT.
048200 522-COLLECT-ONE-ROW.
048300     IF AGB-TYPE(WS-AGB-IDX) = GRT-TYPE(WS-SECTION-IDX)
048400             AND AGB-TOTAL(WS-AGB-IDX) > 0
048500         ADD 1 TO WS-SORT-COUNT
048600         MOVE WS-AGB-IDX TO WS-SORT-ENTRY(WS-SORT-COUNT)
048700     END-IF.
048800 522-EXIT.
048900     EXIT.
049000 525-BUBBLE-OUTER.
049100     PERFORM 527-BUBBLE-INNER THRU 527-EXIT
049200         VARYING WS-SORT-IDX2 FROM 1 BY 1
049300             UNTIL WS-SORT-IDX2 > WS-SORT-COUNT - WS-SORT-IDX.
049400 525-EXIT.
049500     EXIT.
049600 527-BUBBLE-INNER.
049700     IF AGB-TOTAL(WS-SORT-ENTRY(WS-SORT-IDX2)) <
049800             AGB-TOTAL(WS-SORT-ENTRY(WS-SORT-IDX2 + 1))
049900         MOVE WS-SORT-ENTRY(WS-SORT-IDX2)     TO WS-SORT-HOLD
050000         MOVE WS-SORT-ENTRY(WS-SORT-IDX2 + 1) TO
050100             WS-SORT-ENTRY(WS-SORT-IDX2)
050200         MOVE WS-SORT-HOLD TO WS-SORT-ENTRY(WS-SORT-IDX2 + 1)
050300     END-IF.
050400 527-EXIT.
050500     EXIT.
050600
050700 530-PRINT-ONE-DETAIL.
050800     IF WS-LINES-USED >= WS-LINES-PER-PAGE
050900         PERFORM 510-PRINT-HEADERS THRU 510-EXIT
051000     END-IF.
051100     MOVE WS-SORT-ENTRY(WS-SORT-IDX) TO WS-AGB-IDX.
051200     PERFORM 535-FIND-ENTITY THRU 535-EXIT.
051300     MOVE SPACES TO RL-DETAIL.
051400     IF ENT-ROW-WAS-FOUND
051500         MOVE ENT-CODE(WS-ENTITY-IDX) TO RLD-ENTITY-CODE
051600         MOVE ENT-NAME(WS-ENTITY-IDX) TO RLD-ENTITY-NAME
051700     ELSE
051800         MOVE AGB-ENTITY-ID(WS-AGB-IDX) TO RLD-ENTITY-CODE
051900         MOVE 'ENTITY NOT ON MASTER' TO RLD-ENTITY-NAME
052000     END-IF.
052100     MOVE AGB-CURRENT(WS-AGB-IDX)  TO RLD-CURRENT.
052200     MOVE AGB-1-30(WS-AGB-IDX)     TO RLD-1-30.
052300     MOVE AGB-31-60(WS-AGB-IDX)    TO RLD-31-60.
052400     MOVE AGB-61-90(WS-AGB-IDX)    TO RLD-61-90.
052500     MOVE AGB-OVER-90(WS-AGB-IDX)  TO RLD-OVER-90.
052600     MOVE AGB-TOTAL(WS-AGB-IDX)    TO RLD-TOTAL.
052700     WRITE REPORT-OUT-REC FROM RL-DETAIL AFTER ADVANCING 1.
052750     ADD 1 TO WS-REPORT-LINE-CTR.
052800     ADD 1 TO WS-LINES-USED.
052900 530-EXIT.
053000     EXIT.
053100 535-FIND-ENTITY.
053200     MOVE 'N' TO WS-ENT-FOUND-SW.
053300     PERFORM 537-SCAN-ONE-ENTITY THRU 537-EXIT
053400         VARYING WS-ENTITY-IDX FROM 1 BY 1
053500             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT
053600                 OR ENT-ROW-WAS-FOUND.
053700 535-EXIT.
053800     EXIT.
053900 537-SCAN-ONE-ENTITY.
054000     IF ENT-ID(WS-ENTITY-IDX) = AGB-ENTITY-ID(WS-AGB-IDX)
054100         MOVE 'Y' TO WS-ENT-FOUND-SW
054200     END-IF.
054300 537-EXIT.
054400     EXIT.
054500
054600 540-PRINT-FOOTER.
054700     COMPUTE GRT-OVERDUE(WS-SECTION-IDX) =
054800         GRT-TOTAL(WS-SECTION-IDX) - GRT-CURRENT(WS-SECTION-IDX).
054900     IF GRT-TOTAL(WS-SECTION-IDX) > 0
055000         COMPUTE GRT-RATE(WS-SECTION-IDX) ROUNDED =
055100             (GRT-OVERDUE(WS-SECTION-IDX) /
055200              GRT-TOTAL(WS-SECTION-IDX)) * 100
055300     ELSE
055400         MOVE 0 TO GRT-RATE(WS-SECTION-IDX)
055500     END-IF.
055600     IF WS-LINES-USED >= WS-LINES-PER-PAGE - 3
055700         PERFORM 510-PRINT-HEADERS THRU 510-EXIT
055800     END-IF.
055900     MOVE GRT-TOTAL(WS-SECTION-IDX)   TO RLF-TOTAL.
056000     WRITE REPORT-OUT-REC FROM RL-FOOTER-TOTAL AFTER ADVANCING 2.
056100     MOVE GRT-OVERDUE(WS-SECTION-IDX) TO RLF-OVERDUE.
056200     WRITE REPORT-OUT-REC FROM RL-FOOTER-OVERDUE AFTER ADVANCING 1.
056300     MOVE GRT-RATE(WS-SECTION-IDX)    TO RLF-RATE.
056400     WRITE REPORT-OUT-REC FROM RL-FOOTER-RATE AFTER ADVANCING 1.
056500     ADD 4 TO WS-LINES-USED.
056600 540-EXIT.
056700     EXIT.
056800
056900 900-TERMINATE.
057000     CLOSE ACCOUNTS-IN
057100           REPORT-OUT.
057200     DISPLAY 'PHAGERPT - ENTITIES LOADED: ' WS-ENTITY-COUNT.
057300 900-EXIT.
057400     EXIT.
