000100******************************************************************
000200*    PHPAYREC  -  PAYMENT TRANSACTION RECORD                      *
000300*    ONE ROW PER RECEIPT OR DISBURSEMENT APPLIED BY PHPAYAPL      *
000400*    RECORD LENGTH .......... 80                                  *
000500*    FILE ................... PAYMENTS  (LINE SEQUENTIAL, INPUT)  *
000600******************************************************************
000700*    95-11 T.NAKAO    ORIGINAL LAYOUT                             *
000800*    99-02 T.NAKAO    Y2K - PAY-DATE EXPANDED TO 4-DIGIT YEAR     *
000900*    04-18 B.ORTIZ    ADDED PAY-PROXY-FLAG FOR HOUSE-ACCOUNT PMTS *
000950*    07-31 B.ORTIZ    ADDED PAY-REVERSAL-FLAG PER TKT 4522 -      *
000960*             PHPAYAPL NOW ACCEPTS A REVERSING PAYMENT RECORD     *
000970*             INSTEAD OF A SEPARATE DELETE TRANSACTION FILE       *
001000******************************************************************
001100 01  PH-PAYMENT-REC.
001200     05  PAY-NO                      PIC X(14).
001300     05  PAY-ENTITY-ID               PIC 9(06).
001400     05  PAY-ACCT-ID                 PIC 9(06).
001500     05  PAY-TYPE                    PIC X(08).
001600         88  PAY-IS-RECEIVE               VALUE 'RECEIVE '.
001700         88  PAY-IS-PAY                    VALUE 'PAY     '.
001800     05  PAY-AMOUNT                  PIC S9(10)V99.
001900     05  PAY-DATE                    PIC 9(08).
002000     05  PAY-DATE-BRK REDEFINES PAY-DATE.
002100         10  PAY-DATE-YYYY           PIC 9(04).
002200         10  PAY-DATE-MM             PIC 9(02).
002300         10  PAY-DATE-DD             PIC 9(02).
002400     05  PAY-PROXY-FLAG              PIC X(01).
002500         88  PAY-VIA-PROXY-ACCOUNT        VALUE 'Y'.
002550     05  PAY-REVERSAL-FLAG           PIC X(01).
002560         88  PAY-IS-REVERSAL              VALUE 'Y'.
002600     05  FILLER                      PIC X(24).
