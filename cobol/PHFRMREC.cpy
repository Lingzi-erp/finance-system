000100******************************************************************
000200*    PHFRMREC  -  DEDUCTION FORMULA MASTER RECORD                *
000300*    ONE ROW PER WEIGHT-DEDUCTION FORMULA USED BY PHDEDUCT        *
000400*    RECORD LENGTH .......... 60                                  *
000500*    FILE ................... FORMULAS  (LINE SEQUENTIAL, LOAD)   *
000600******************************************************************
000700*    88-31 J.SHAH    ADDED FRM-VALUE 4-DECIMAL RATE FOR PCT/FIXED *
000800*    91-06 J.SHAH    WIDENED FRM-NAME TO 20 FOR SPANISH BRANCH    *
000900******************************************************************
001000 01  PH-FORMULA-REC.
001100     05  FRM-ID                      PIC 9(04).
001200     05  FRM-NAME                    PIC X(20).
001300     05  FRM-TYPE                    PIC X(14).
001400         88  FRM-TYPE-NONE                VALUE 'NONE          '.
001500         88  FRM-TYPE-PERCENTAGE          VALUE 'PERCENTAGE    '.
001600         88  FRM-TYPE-FIXED                VALUE 'FIXED         '.
001700         88  FRM-TYPE-FIXED-PER-UNIT       VALUE 'FIXED_PER_UNIT'.
001800     05  FRM-VALUE                  PIC S9(06)V9(04).
001900     05  FILLER                      PIC X(12).
