000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHSTKRCL.
000300 AUTHOR.         R OKONKWO.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   05/11/1992.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  REMARKS.                                                       *
001000*                                                                 *
001100*  PHSTKRCL IS THE WEEKLY STOCK-RECONCILIATION RUN.  IT REBUILDS  *
001200*  EACH WAREHOUSE/PRODUCT POSITION ON STOCKS FROM FIRST PRINCIPLES*
001300*  INSTEAD OF TRUSTING THE RUNNING BALANCE PHORDPST MAINTAINS:    *
001400*      1. SUMS COMPLETED-ORDER MOVEMENT OFF ORDERS/ITEMS          *
001500*      2. ADDS IN ANY STANDING MANUAL ADJUSTMENT OFF STOCKFLOWS   *
001600*         (SKIPPING ADJUSTMENTS THIS SAME PROGRAM WROTE LAST RUN) *
001700*      3. COMPARES THE RESULT TO THE CURRENT STOCKS FILE          *
001800*  A DIFFERENCE REWRITES THE ROW AND DROPS AN ADJUST ENTRY ON     *
001900*  STOCKFLOWS SO THE VARIANCE IS AUDITABLE; A MISSING ROW WITH A  *
002000*  NONZERO EXPECTED BALANCE IS CREATED OUTRIGHT.                  *
002100*  NOTE - THIS SHOP'S ORDER LIFECYCLE ONLY EVER CARRIES DRAFT,    *
002200*  COMPLETED OR CANCELLED (SEE PHORDREC) - THERE IS NO SEPARATE   *
002300*  IN-TRANSIT/CONFIRMED STATE, SO EXPECTED-RESERVED ALWAYS NETS   *
002400*  TO ZERO HERE.  THE FIELD IS CARRIED FOR WHEN THAT LIFECYCLE IS *
002500*  BUILT OUT.  SEE TKT-4602.                                      *
002600******************************************************************
002700*  CHANGE LOG.                                                    *
002800*  ---------------------------------------------------------------*
002900*  DATE     BY    TICKET   DESCRIPTION                            *
003000*  -------- ----  -------  -------------------------------------  *
003100*  05/11/92 RO    N/A      ORIGINAL PROGRAM                        *
003200*  08/03/94 RO    REQ-201  ADDED SAFETY-STOCK PRESERVATION ON      *
003300*                          REWRITE (WAS BEING ZEROED OUT)          *
003400*  99-05    TN    TKT-3520 Y2K PASS - NO DATE FIELDS COMPARED,     *
003500*                          NO CHANGE MADE                          *
003600*  09/29/03 BO    TKT-4180 EXCLUDE PRIOR-RUN ADJUST FLOWS FROM THE *
003700*                          MANUAL-ADJUSTMENT SUM (WAS DOUBLE-      *
003800*                          COUNTING ITS OWN OUTPUT ON RERUN)       *
003900*  06/14/07 BO    TKT-4602 DOCUMENTED RESERVED-QTY SIMPLIFICATION  *
004000*                          IN REMARKS ABOVE                        *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-390.
004500 OBJECT-COMPUTER.  IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT ORDERS-IN     ASSIGN TO UT-S-ORDIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-ORDIN-STATUS.
005300     SELECT ITEMS-IN      ASSIGN TO UT-S-ITEMIN
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-ITEMIN-STATUS.
005600     SELECT STOCKS-IN     ASSIGN TO UT-S-STKIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-STKIN-STATUS.
005900     SELECT STOCKS-OUT    ASSIGN TO UT-S-STKOUT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-STKOUT-STATUS.
006200     SELECT STOCKFLOW-IN  ASSIGN TO UT-S-FLOWIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WS-FLOWIN-STATUS.
006500     SELECT STOCKFLOW-OUT ASSIGN TO UT-S-FLOWOUT
006600         ORGANIZATION IS SEQUENTIAL
006700         FILE STATUS IS WS-FLOWOUT-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  ORDERS-IN
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  ORDERS-IN-REC                   PIC X(170).
007400 FD  ITEMS-IN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD.
007700 01  ITEMS-IN-REC                    PIC X(166).
007800 FD  STOCKS-IN
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD.
008100 01  STOCKS-IN-REC                   PIC X(60).
008200 FD  STOCKS-OUT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01  STOCKS-OUT-REC                  PIC X(60).
008600 FD  STOCKFLOW-IN
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD.
008900 01  STOCKFLOW-IN-REC                PIC X(120).
009000 FD  STOCKFLOW-OUT
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD.
009300 01  STOCKFLOW-OUT-REC               PIC X(120).
009400 WORKING-STORAGE SECTION.
009410*    STANDALONE RUN COUNTER KEPT AT 77-LEVEL PER SHOP STANDARD.
009420 77  WS-STOCKFLOWS-READ-CTR      PIC S9(08) COMP  VALUE 0.
009430 77  WS-EXISTED-BEFORE-SW        PIC X(01)  VALUE 'N'.
009440     88  WS-RCL-ROW-EXISTED-BEFORE  VALUE 'Y'.
009500 01  WS-FILE-STATUSES.
009600     05  WS-ORDIN-STATUS             PIC X(02)  VALUE SPACES.
009700         88  WS-ORDIN-OK                  VALUE '00'.
009800         88  WS-ORDIN-EOF                 VALUE '10'.
009900     05  WS-ITEMIN-STATUS            PIC X(02)  VALUE SPACES.
010000         88  WS-ITEMIN-OK                 VALUE '00'.
010100         88  WS-ITEMIN-EOF                VALUE '10'.
010200     05  WS-STKIN-STATUS             PIC X(02)  VALUE SPACES.
010300         88  WS-STKIN-OK                  VALUE '00'.
010400         88  WS-STKIN-EOF                 VALUE '10'.
010500     05  WS-STKOUT-STATUS            PIC X(02)  VALUE SPACES.
010600     05  WS-FLOWIN-STATUS            PIC X(02)  VALUE SPACES.
010700         88  WS-FLOWIN-OK                 VALUE '00'.
010800         88  WS-FLOWIN-EOF                VALUE '10'.
010900     05  WS-FLOWOUT-STATUS           PIC X(02)  VALUE SPACES.
010950     05  FILLER                      PIC X(02)  VALUE SPACES.
011000 01  WS-SWITCHES.
011100     05  WS-ORDIN-EOF-SW             PIC X(01)  VALUE 'N'.
011200         88  NO-MORE-ORDERS               VALUE 'Y'.
011300     05  WS-ITEMIN-EOF-SW            PIC X(01)  VALUE 'N'.
011400         88  NO-MORE-ITEMS                VALUE 'Y'.
011500     05  WS-ROW-FOUND-SW             PIC X(01)  VALUE 'N'.
011600         88  RCL-ROW-WAS-FOUND            VALUE 'Y'.
011700     05  WS-WRITE-ROW-SW             PIC X(01)  VALUE 'N'.
011800         88  WRITE-THE-STOCK-ROW          VALUE 'Y'.
011850     05  FILLER                      PIC X(02)  VALUE SPACES.
011900 01  WS-COUNTERS.
012000     05  WS-RCL-COUNT                PIC S9(06) COMP  VALUE 0.
012100     05  WS-RCL-IDX                  PIC S9(06) COMP  VALUE 0.
012200     05  WS-CREATED-CTR              PIC S9(06) COMP  VALUE 0.
012300     05  WS-UPDATED-CTR              PIC S9(06) COMP  VALUE 0.
012400     05  WS-UNCHANGED-CTR            PIC S9(06) COMP  VALUE 0.
012450     05  FILLER                      PIC X(02)  VALUE SPACES.
012500 01  WS-WORK-FIELDS.
012600     05  WS-TODAY                    PIC 9(08)        VALUE 0.
012700     05  WS-TODAY-BRK REDEFINES WS-TODAY.
012800         10  WS-TODAY-YYYY           PIC 9(04).
012900         10  WS-TODAY-MM             PIC 9(02).
013000         10  WS-TODAY-DD             PIC 9(02).
013100     05  WS-KEY-WHSE                 PIC 9(06)        VALUE 0.
013200     05  WS-KEY-PROD                 PIC 9(06)        VALUE 0.
013300     05  WS-LINE-DELTA               PIC S9(10)V99    VALUE 0.
013400     05  WS-RECALC-REASON            PIC X(40)
013500         VALUE 'STOCK RECALCULATION ADJUSTMENT'.
013550     05  FILLER                      PIC X(02)  VALUE SPACES.
013600 01  WS-ORDER-HOLD.
013700     COPY PHORDREC.
013800 01  WS-ITEM-HOLD.
013900     COPY PHITMREC.
014000 01  WS-FLOW-HOLD.
014100     COPY PHFLWREC.
014200*
014300*    RECALC-TABLE HOLDS ONE ROW PER (WAREHOUSE, PRODUCT) SEEN
014400*    EITHER ON THE CURRENT STOCKS FILE OR IN THIS RUN'S MOVEMENT.
014500*    OLD- FIELDS ARE THE STOCKS FILE AS READ IN; EXP- FIELDS ARE
014600*    BUILT UP FROM ORDERS/ITEMS AND STOCKFLOWS AS THE RUN PROGRESSES.
014700*
014800 01  RECALC-TABLE.
014900     05  RECALC-ROW OCCURS 2000 TIMES.
015000         10  RCL-KEY-FIELDS.
015100             15  RCL-WAREHOUSE-ID    PIC 9(06).
015200             15  RCL-PRODUCT-ID      PIC 9(06).
015300         10  RCL-KEY REDEFINES RCL-KEY-FIELDS
015310                                     PIC 9(12).
015400         10  RCL-OLD-QTY             PIC S9(10)V99.
015410*    WHOLE/PENNIES VIEW OF THE OLD ON-HAND QTY FOR THE VARIANCE
015420*    RECAP DISPLAY, WHICH PRINTS THE PENNIES SEPARATELY.
015430         10  RCL-OLD-QTY-SPLIT REDEFINES RCL-OLD-QTY.
015440             15  RCL-OLD-QTY-WHOLE   PIC S9(10).
015450             15  RCL-OLD-QTY-PENNIES PIC 9(02).
015500         10  RCL-OLD-RESERVED        PIC S9(10)V99.
015600         10  RCL-OLD-SAFETY          PIC S9(10)V99.
015700         10  RCL-EXP-QTY             PIC S9(10)V99.
015800         10  RCL-EXP-RESERVED        PIC S9(10)V99.
015900         10  RCL-EXISTED-SW          PIC X(01).
016000             88  RCL-ROW-EXISTED         VALUE 'Y'.
016100         10  FILLER                  PIC X(08).
016200 LINKAGE SECTION.
016300******************************************************************
016400 PROCEDURE DIVISION.
016500******************************************************************
016600 000-MAIN.
016700     PERFORM 010-INITIALIZE THRU 010-EXIT.
016800     PERFORM 020-LOAD-STOCKS THRU 020-EXIT.
016900     PERFORM 100-READ-ORDER THRU 100-EXIT.
017000     PERFORM 110-READ-ITEM THRU 110-EXIT.
017100     PERFORM 200-PROCESS-ONE-ORDER THRU 200-EXIT
017200         UNTIL NO-MORE-ORDERS.
017300     PERFORM 300-ACCUMULATE-FLOWS THRU 300-EXIT.
017400     PERFORM 400-COMPARE-AND-REWRITE THRU 400-EXIT.
017500     PERFORM 900-TERMINATE THRU 900-EXIT.
017600     STOP RUN.
017700
017800 010-INITIALIZE.
017900     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
018000     MOVE 0 TO WS-RCL-COUNT.
018100     OPEN INPUT  ORDERS-IN
018200          INPUT  ITEMS-IN
018300          INPUT  STOCKS-IN.
018400     IF NOT WS-ORDIN-OK OR NOT WS-ITEMIN-OK OR NOT WS-STKIN-OK
018500         DISPLAY 'PHSTKRCL - ERROR OPENING INPUT FILES'
018600         MOVE 16 TO RETURN-CODE
018700         STOP RUN
018800     END-IF.
018900 010-EXIT.
019000     EXIT.
019100
019200 020-LOAD-STOCKS.
019300     PERFORM 025-LOAD-ONE-STOCK THRU 025-EXIT
019400         UNTIL WS-STKIN-EOF.
019500     CLOSE STOCKS-IN.
019600 020-EXIT.
019700     EXIT.
019800 025-LOAD-ONE-STOCK.
019900     READ STOCKS-IN
020000         AT END
020100             MOVE '10' TO WS-STKIN-STATUS
020200             GO TO 025-EXIT.
020300     ADD 1 TO WS-RCL-COUNT.
020400     MOVE STOCKS-IN-REC TO RECALC-ROW(WS-RCL-COUNT).
020500     MOVE STK-QTY OF RECALC-ROW(WS-RCL-COUNT)
020600                             TO RCL-OLD-QTY(WS-RCL-COUNT).
020700     MOVE STK-RESERVED OF RECALC-ROW(WS-RCL-COUNT)
020800                             TO RCL-OLD-RESERVED(WS-RCL-COUNT).
020900     MOVE STK-SAFETY OF RECALC-ROW(WS-RCL-COUNT)
021000                             TO RCL-OLD-SAFETY(WS-RCL-COUNT).
021100     MOVE 0 TO RCL-EXP-QTY(WS-RCL-COUNT).
021200     MOVE 0 TO RCL-EXP-RESERVED(WS-RCL-COUNT).
021300     MOVE 'Y' TO RCL-EXISTED-SW(WS-RCL-COUNT).
021400 025-EXIT.
021500     EXIT.
021600
021700 100-READ-ORDER.
021800     READ ORDERS-IN INTO WS-ORDER-HOLD
021900         AT END
022000             MOVE 'Y' TO WS-ORDIN-EOF-SW
022100             GO TO 100-EXIT.
022200 100-EXIT.
022300     EXIT.
022400
022500 110-READ-ITEM.
022600     READ ITEMS-IN INTO WS-ITEM-HOLD
022700         AT END
022800             MOVE 'Y' TO WS-ITEMIN-EOF-SW
022900             GO TO 110-EXIT.
023000 110-EXIT.
023100     EXIT.
023200
023300 200-PROCESS-ONE-ORDER.
023400     PERFORM 210-PROCESS-ORDER-ITEM THRU 210-EXIT
023500         UNTIL NO-MORE-ITEMS
023600             OR ITM-ORDER-ID OF WS-ITEM-HOLD NOT = ORD-ID.
023700     PERFORM 100-READ-ORDER THRU 100-EXIT.
023800 200-EXIT.
023900     EXIT.
024000
024100 210-PROCESS-ORDER-ITEM.
024200     IF ORD-IS-COMPLETED
024300         PERFORM 600-APPLY-ORDER-LINE THRU 600-EXIT
024400     END-IF.
024500     PERFORM 110-READ-ITEM THRU 110-EXIT.
024600 210-EXIT.
024700     EXIT.
024800
024900 300-ACCUMULATE-FLOWS.
025000     OPEN INPUT  STOCKFLOW-IN
025100          OUTPUT STOCKFLOW-OUT.
025200     PERFORM 310-PROCESS-ONE-FLOW THRU 310-EXIT
025300         UNTIL WS-FLOWIN-EOF.
025400     CLOSE STOCKFLOW-IN.
025500 300-EXIT.
025600     EXIT.
025700
025800 310-PROCESS-ONE-FLOW.
025900     READ STOCKFLOW-IN INTO WS-FLOW-HOLD
026000         AT END
026100             MOVE '10' TO WS-FLOWIN-STATUS
026200             GO TO 310-EXIT.
026210*    STANDALONE RUN COUNTER OF STOCKFLOW RECORDS READ, PRINTED
026220*    ON THE RECALC AUDIT TRAILER FOR OPERATIONS TO TIE OUT.
026230     ADD 1 TO WS-STOCKFLOWS-READ-CTR.
026300     IF FLW-IS-ADJUST AND FLW-ORDER-ID = 0
026400             AND FLW-REASON NOT = WS-RECALC-REASON
026500         MOVE FLW-WAREHOUSE-ID TO WS-KEY-WHSE
026600         MOVE FLW-PRODUCT-ID  TO WS-KEY-PROD
026700         PERFORM 650-FIND-OR-ADD-ROW THRU 650-EXIT
026800         ADD FLW-QTY-CHANGE TO RCL-EXP-QTY(WS-RCL-IDX)
026900     END-IF.
027000     MOVE WS-FLOW-HOLD TO STOCKFLOW-OUT-REC.
027100     WRITE STOCKFLOW-OUT-REC.
027200 310-EXIT.
027300     EXIT.
027400
027500 400-COMPARE-AND-REWRITE.
027600     OPEN OUTPUT STOCKS-OUT.
027700     PERFORM 410-COMPARE-ONE-ROW THRU 410-EXIT
027800         VARYING WS-RCL-IDX FROM 1 BY 1
027900             UNTIL WS-RCL-IDX > WS-RCL-COUNT.
028000     CLOSE STOCKS-OUT
028100           STOCKFLOW-OUT.
028200 400-EXIT.
028300     EXIT.
028400
028500 410-COMPARE-ONE-ROW.
028600     MOVE 'N' TO WS-WRITE-ROW-SW.
028700     EVALUATE TRUE
028800         WHEN RCL-ROW-EXISTED(WS-RCL-IDX)
028900             MOVE 'Y' TO WS-WRITE-ROW-SW
029000             IF RCL-EXP-QTY(WS-RCL-IDX) = RCL-OLD-QTY(WS-RCL-IDX)
029100                 AND RCL-EXP-RESERVED(WS-RCL-IDX) =
029200                         RCL-OLD-RESERVED(WS-RCL-IDX)
029300                 ADD 1 TO WS-UNCHANGED-CTR
029400             ELSE
029500                 ADD 1 TO WS-UPDATED-CTR
029600                 PERFORM 660-WRITE-ADJUST-FLOW THRU 660-EXIT
029700             END-IF
029800         WHEN OTHER
029900             IF RCL-EXP-QTY(WS-RCL-IDX) NOT = 0
030000                 OR RCL-EXP-RESERVED(WS-RCL-IDX) NOT = 0
030100                 MOVE 'Y' TO WS-WRITE-ROW-SW
030200                 ADD 1 TO WS-CREATED-CTR
030300                 MOVE 0 TO RCL-OLD-QTY(WS-RCL-IDX)
030400                 MOVE 0 TO RCL-OLD-RESERVED(WS-RCL-IDX)
030500                 MOVE 0 TO RCL-OLD-SAFETY(WS-RCL-IDX)
030600                 PERFORM 660-WRITE-ADJUST-FLOW THRU 660-EXIT
030700             END-IF
030800     END-EVALUATE.
030900     IF WRITE-THE-STOCK-ROW
031000         MOVE STK-WAREHOUSE-ID OF RECALC-ROW(WS-RCL-IDX)
031100                 TO WS-KEY-WHSE
031200         MOVE STK-PRODUCT-ID  OF RECALC-ROW(WS-RCL-IDX)
031300                 TO WS-KEY-PROD
031400         MOVE WS-KEY-WHSE     TO STK-WAREHOUSE-ID OF
031500                                     RECALC-ROW(WS-RCL-IDX)
031600         MOVE WS-KEY-PROD     TO STK-PRODUCT-ID  OF
031700                                     RECALC-ROW(WS-RCL-IDX)
031800         MOVE RCL-EXP-QTY(WS-RCL-IDX)
031900                 TO STK-QTY OF RECALC-ROW(WS-RCL-IDX)
032000         MOVE RCL-EXP-RESERVED(WS-RCL-IDX)
032100                 TO STK-RESERVED OF RECALC-ROW(WS-RCL-IDX)
032200         MOVE RCL-OLD-SAFETY(WS-RCL-IDX)
032300                 TO STK-SAFETY OF RECALC-ROW(WS-RCL-IDX)
032400         MOVE RECALC-ROW(WS-RCL-IDX) TO STOCKS-OUT-REC
032500         WRITE STOCKS-OUT-REC
032600     END-IF.
032700 410-EXIT.
032800     EXIT.
032900
033000 600-APPLY-ORDER-LINE.
033100     EVALUATE TRUE
033200         WHEN ORD-IS-PURCHASE OR ORD-IS-RETURN-IN
033300             MOVE TARGET-ID TO WS-KEY-WHSE
033400             MOVE ITM-PRODUCT-ID OF WS-ITEM-HOLD TO WS-KEY-PROD
033500             MOVE ITM-QTY OF WS-ITEM-HOLD TO WS-LINE-DELTA
033600             PERFORM 650-FIND-OR-ADD-ROW THRU 650-EXIT
033700             ADD WS-LINE-DELTA TO RCL-EXP-QTY(WS-RCL-IDX)
033800         WHEN ORD-IS-SALE OR ORD-IS-RETURN-OUT
033900             MOVE SOURCE-ID TO WS-KEY-WHSE
034000             MOVE ITM-PRODUCT-ID OF WS-ITEM-HOLD TO WS-KEY-PROD
034100             COMPUTE WS-LINE-DELTA =
034200                 ITM-QTY OF WS-ITEM-HOLD * -1
034300             PERFORM 650-FIND-OR-ADD-ROW THRU 650-EXIT
034400             ADD WS-LINE-DELTA TO RCL-EXP-QTY(WS-RCL-IDX)
034500         WHEN ORD-IS-TRANSFER
034600             MOVE SOURCE-ID TO WS-KEY-WHSE
034700             MOVE ITM-PRODUCT-ID OF WS-ITEM-HOLD TO WS-KEY-PROD
034800             COMPUTE WS-LINE-DELTA =
034900                 ITM-QTY OF WS-ITEM-HOLD * -1
035000             PERFORM 650-FIND-OR-ADD-ROW THRU 650-EXIT
035100             ADD WS-LINE-DELTA TO RCL-EXP-QTY(WS-RCL-IDX)
035200             MOVE TARGET-ID TO WS-KEY-WHSE
035300             MOVE ITM-QTY OF WS-ITEM-HOLD TO WS-LINE-DELTA
035400             PERFORM 650-FIND-OR-ADD-ROW THRU 650-EXIT
035500             ADD WS-LINE-DELTA TO RCL-EXP-QTY(WS-RCL-IDX)
035600     END-EVALUATE.
035700 600-EXIT.
035800     EXIT.
035900
036000 650-FIND-OR-ADD-ROW.
036100     MOVE 'N' TO WS-ROW-FOUND-SW.
036150     MOVE 'N' TO WS-EXISTED-BEFORE-SW.
036200     PERFORM 655-SCAN-ONE-ROW THRU 655-EXIT
036300         VARYING WS-RCL-IDX FROM 1 BY 1
036400             UNTIL WS-RCL-IDX > WS-RCL-COUNT
036500                 OR RCL-ROW-WAS-FOUND.
036510*    THIS SWITCH TELLS THE CALLER WHETHER THE ROW WAS ALREADY ON
036520*    THE TABLE COMING IN, AS OPPOSED TO RCL-EXISTED-SW WHICH
036530*    TRACKS WHETHER THE STOCKS MASTER HAD A ROW FOR THIS KEY.
036540     IF RCL-ROW-WAS-FOUND
036550         MOVE 'Y' TO WS-EXISTED-BEFORE-SW
036560     END-IF.
036600     IF NOT RCL-ROW-WAS-FOUND
036700         ADD 1 TO WS-RCL-COUNT
036800         MOVE WS-RCL-COUNT TO WS-RCL-IDX
036900         MOVE WS-KEY-WHSE TO RCL-WAREHOUSE-ID(WS-RCL-IDX)
037000         MOVE WS-KEY-PROD TO RCL-PRODUCT-ID(WS-RCL-IDX)
037100         MOVE 0 TO RCL-OLD-QTY(WS-RCL-IDX)
037200         MOVE 0 TO RCL-OLD-RESERVED(WS-RCL-IDX)
037300         MOVE 0 TO RCL-OLD-SAFETY(WS-RCL-IDX)
037400         MOVE 0 TO RCL-EXP-QTY(WS-RCL-IDX)
037500         MOVE 0 TO RCL-EXP-RESERVED(WS-RCL-IDX)
037600         MOVE 'N' TO RCL-EXISTED-SW(WS-RCL-IDX)
037700     END-IF.
037800 650-EXIT.
037900     EXIT.
038000
038100 655-SCAN-ONE-ROW.
038200     IF RCL-WAREHOUSE-ID(WS-RCL-IDX) = WS-KEY-WHSE
038300         AND RCL-PRODUCT-ID(WS-RCL-IDX) = WS-KEY-PROD
038400         MOVE 'Y' TO WS-ROW-FOUND-SW
038500     END-IF.
038600 655-EXIT.
038700     EXIT.
038800
038900 660-WRITE-ADJUST-FLOW.
039000     MOVE SPACES              TO WS-FLOW-HOLD.
039100     MOVE RCL-WAREHOUSE-ID(WS-RCL-IDX) TO FLW-WAREHOUSE-ID
039200                                             OF WS-FLOW-HOLD.
039300     MOVE RCL-PRODUCT-ID(WS-RCL-IDX)   TO FLW-PRODUCT-ID
039400                                             OF WS-FLOW-HOLD.
039500     MOVE 'ADJUST  '           TO FLW-TYPE OF WS-FLOW-HOLD.
039600     COMPUTE FLW-QTY-CHANGE OF WS-FLOW-HOLD =
039700         RCL-EXP-QTY(WS-RCL-IDX) - RCL-OLD-QTY(WS-RCL-IDX).
039800     MOVE RCL-OLD-QTY(WS-RCL-IDX) TO FLW-QTY-BEFORE
039900                                         OF WS-FLOW-HOLD.
040000     MOVE RCL-EXP-QTY(WS-RCL-IDX) TO FLW-QTY-AFTER
040100                                         OF WS-FLOW-HOLD.
040200     MOVE 0                    TO FLW-ORDER-ID OF WS-FLOW-HOLD.
040300     MOVE WS-RECALC-REASON     TO FLW-REASON OF WS-FLOW-HOLD.
040400     MOVE WS-FLOW-HOLD         TO STOCKFLOW-OUT-REC.
040500     WRITE STOCKFLOW-OUT-REC.
040600 660-EXIT.
040700     EXIT.
040800
040900 900-TERMINATE.
041000     DISPLAY 'PHSTKRCL - STOCK POSITIONS CREATED : '
041100         WS-CREATED-CTR.
041200     DISPLAY 'PHSTKRCL - STOCK POSITIONS UPDATED : '
041300         WS-UPDATED-CTR.
041400     DISPLAY 'PHSTKRCL - STOCK POSITIONS UNCHANGED: '
041500         WS-UNCHANGED-CTR.
041600 900-EXIT.
041700     EXIT.
