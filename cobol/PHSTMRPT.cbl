000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHSTMRPT.
000300 AUTHOR.         R OKONKWO.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   09/17/1997.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800 ******************************************************************
000900 *  REMARKS.                                                       *
001000 *                                                                 *
001100 *  PHSTMRPT IS THE ENTITY STATEMENT.  A PARAMETER CARD NAMES ONE  *
001200 *  ENTITY; THE PROGRAM LISTS THAT ENTITY'S NON-CANCELLED ACCOUNTS *
001300 *  IN ORDER-DATE ORDER (THE ORDER FILE IS LOADED TO A TABLE FOR   *
001400 *  THE ORDER-DATE LOOKUP), EACH FOLLOWED BY ITS OWN PAYMENTS IN   *
001500 *  PAYMENT-DATE ORDER.  A RECEIVABLE ACCOUNT IS A DEBIT AND       *
001600 *  RAISES THE RUNNING RECEIVABLE BALANCE; A PAYABLE ACCOUNT IS A  *
001700 *  CREDIT AND RAISES THE RUNNING PAYABLE BALANCE.  A PAYMENT ON A *
001800 *  RECEIVABLE IS A CREDIT THAT LOWERS THE RECEIVABLE BALANCE; A   *
001900 *  PAYMENT ON A PAYABLE IS A DEBIT THAT LOWERS THE PAYABLE        *
002000 *  BALANCE.  THE LAST PAGE SHOWS THE ENDING RECEIVABLE, ENDING    *
002100 *  PAYABLE AND THE NET (RECEIVABLE LESS PAYABLE).                 *
002200 ******************************************************************
002300 *  CHANGE LOG.                                                    *
002400 *  ---------------------------------------------------------------*
002500 *  DATE     BY    TICKET   DESCRIPTION                            *
002600 *  -------- ----  -------  -------------------------------------  *
002700 *  09/17/97 RO    N/A      ORIGINAL PROGRAM                        *
002800 *  03/30/99 TN    TKT-3515 Y2K - ORDER-DATE AND PAY-DATE COMPARES   *
002900 *                          NOW USE 4-DIGIT-YEAR FIELDS THROUGHOUT   *
003000 *  06-11    BO    TKT-4602 PARM CARD ENTITY ID WAS NOT BEING        *
003100 *                          RANGE-CHECKED AGAINST THE ENTITY MASTER  *
003200 *                          BEFORE THE RUN - ADDED 040-VALIDATE-PARM *
003300 *  02/14/08 BO    TKT-4719 RECOMPILED UNDER ENTERPRISE COBOL V4     *
003400 ******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-390.
003800 OBJECT-COMPUTER.  IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT PARM-CARD-IN  ASSIGN TO UT-S-PARMCRD
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WS-PARMCD-STATUS.
004600     SELECT ENTITIES-IN   ASSIGN TO UT-S-ENTIN
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-ENTIN-STATUS.
004900     SELECT ORDERS-IN     ASSIGN TO UT-S-ORDERS
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-ORDERS-STATUS.
005200     SELECT ACCOUNTS-IN   ASSIGN TO UT-S-ACCTIN
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-ACCTIN-STATUS.
005500     SELECT PAYMENTS-IN   ASSIGN TO UT-S-PAYIN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-PAYIN-STATUS.
005800     SELECT REPORT-OUT    ASSIGN TO UT-S-REPORT
005900         ORGANIZATION IS SEQUENTIAL
006000         FILE STATUS IS WS-RPTOUT-STATUS.
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  PARM-CARD-IN
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  PARM-CARD-REC.
006700     05  PARM-ENTITY-ID              PIC 9(06).
006800     05  FILLER                      PIC X(74).
006900 FD  ENTITIES-IN
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD.
007200 01  ENTITIES-IN-REC                 PIC X(80).
007300 FD  ORDERS-IN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD.
007600 01  ORDERS-IN-REC                   PIC X(170).
007700 FD  ACCOUNTS-IN
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD.
008000 01  ACCOUNTS-IN-REC                 PIC X(100).
008100 FD  PAYMENTS-IN
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD.
008400 01  PAYMENTS-IN-REC                 PIC X(80).
008500 FD  REPORT-OUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD.
008800 01  REPORT-OUT-REC                  PIC X(132).
008900 WORKING-STORAGE SECTION.
008910*    STANDALONE RUN COUNTER KEPT AT 77-LEVEL PER SHOP STANDARD.
008920 77  WS-STATEMENTS-PRINTED-CTR   PIC S9(06) COMP  VALUE 0.
008930 77  WS-ZERO-BAL-SW              PIC X(01)  VALUE 'N'.
008940     88  WS-ACCOUNT-HAD-ZERO-BAL     VALUE 'Y'.
009000 01  WS-FILE-STATUSES.
009100     05  WS-PARMCD-STATUS            PIC X(02)  VALUE SPACES.
009200     05  WS-ENTIN-STATUS             PIC X(02)  VALUE SPACES.
009300         88  WS-ENTIN-OK                  VALUE '00'.
009400         88  WS-ENTIN-EOF                 VALUE '10'.
009500     05  WS-ORDERS-STATUS            PIC X(02)  VALUE SPACES.
009600         88  WS-ORDERS-OK                 VALUE '00'.
009700         88  WS-ORDERS-EOF                VALUE '10'.
009800     05  WS-ACCTIN-STATUS            PIC X(02)  VALUE SPACES.
009900         88  WS-ACCTIN-OK                 VALUE '00'.
010000         88  WS-ACCTIN-EOF                VALUE '10'.
010100     05  WS-PAYIN-STATUS             PIC X(02)  VALUE SPACES.
010200         88  WS-PAYIN-OK                  VALUE '00'.
010300         88  WS-PAYIN-EOF                 VALUE '10'.
010400     05  WS-RPTOUT-STATUS            PIC X(02)  VALUE SPACES.
010500 01  WS-SWITCHES.
010600     05  WS-ENTIN-EOF-SW             PIC X(01)  VALUE 'N'.
010700         88  NO-MORE-ENTITIES              VALUE 'Y'.
010800     05  WS-PARM-INVALID-SW          PIC X(01)  VALUE 'N'.
010900         88  PARM-ENTITY-INVALID           VALUE 'Y'.
011000     05  WS-ORDERS-EOF-SW            PIC X(01)  VALUE 'N'.
011100         88  NO-MORE-ORDERS               VALUE 'Y'.
011200     05  WS-ACCTIN-EOF-SW            PIC X(01)  VALUE 'N'.
011300         88  NO-MORE-ACCOUNTS             VALUE 'Y'.
011400     05  WS-PAYIN-EOF-SW             PIC X(01)  VALUE 'N'.
011500         88  NO-MORE-PAYMENTS             VALUE 'Y'.
011600     05  WS-ENT-FOUND-SW             PIC X(01)  VALUE 'N'.
011700         88  ENT-ROW-WAS-FOUND             VALUE 'Y'.
011800     05  WS-ORD-FOUND-SW             PIC X(01)  VALUE 'N'.
011900         88  ORDER-ROW-WAS-FOUND           VALUE 'Y'.
012000 01  WS-COUNTERS.
012100     05  WS-ENTITY-COUNT              PIC S9(06) COMP  VALUE 0.
012200     05  WS-ENTITY-IDX                PIC S9(06) COMP  VALUE 0.
012300     05  WS-ORDER-COUNT              PIC S9(06) COMP  VALUE 0.
012400     05  WS-ORDER-IDX                PIC S9(06) COMP  VALUE 0.
012500     05  WS-ACCOUNT-COUNT            PIC S9(06) COMP  VALUE 0.
012600     05  WS-ACCOUNT-IDX              PIC S9(06) COMP  VALUE 0.
012700     05  WS-PAY-COUNT                PIC S9(06) COMP  VALUE 0.
012800     05  WS-PAY-IDX                  PIC S9(06) COMP  VALUE 0.
012900     05  WS-SORT-COUNT               PIC S9(06) COMP  VALUE 0.
013000     05  WS-SORT-IDX                 PIC S9(06) COMP  VALUE 0.
013100     05  WS-SORT-IDX2                PIC S9(06) COMP  VALUE 0.
013200     05  WS-SORT-HOLD                PIC S9(06) COMP  VALUE 0.
013300     05  WS-PAY-SORT-COUNT           PIC S9(06) COMP  VALUE 0.
013400     05  WS-PAY-SORT-IDX             PIC S9(06) COMP  VALUE 0.
013500     05  WS-PAY-SORT-IDX2            PIC S9(06) COMP  VALUE 0.
013600     05  WS-PAY-SORT-HOLD            PIC S9(06) COMP  VALUE 0.
013700     05  WS-PAGE-COUNT               PIC S9(04) COMP  VALUE 0.
013800     05  WS-LINES-USED               PIC S9(04) COMP  VALUE 99.
013900     05  WS-LINES-PER-PAGE           PIC S9(04) COMP  VALUE 54.
014000 01  WS-WORK-FIELDS.
014100     05  WS-TODAY                    PIC 9(08)        VALUE 0.
014200     05  WS-TODAY-BRK REDEFINES WS-TODAY.
014300         10  WS-TODAY-YYYY           PIC 9(04).
014400         10  WS-TODAY-MM             PIC 9(02).
014500         10  WS-TODAY-DD             PIC 9(02).
014600     05  WS-RUN-RECV-BAL             PIC S9(10)V99    VALUE 0.
014700     05  WS-RUN-PAY-BAL              PIC S9(10)V99    VALUE 0.
014800     05  WS-NET-BAL                  PIC S9(10)V99    VALUE 0.
014900 01  WS-ENTITY-HOLD.
015000     COPY PHENTREC.
015100 01  WS-ORDER-HOLD.
015200     COPY PHORDREC.
015300 *
015400 *    ENTITY-TABLE - HOLDS JUST ENT-ID AND ENT-NAME OFF THE ENTITY
015500 *    MASTER, USED TO VALIDATE THE PARM CARD (TKT-4602) AND TO SHOW
015600 *    THE ENTITY'S NAME ON THE STATEMENT HEADING.
015700 *
015800 01  ENTITY-TABLE.
015900     05  ENTITY-ROW OCCURS 2000 TIMES.
016000         10  ENL-ENTITY-ID           PIC 9(06).
016100         10  ENL-ENTITY-NAME         PIC X(30).
016200 *
016300 *    ORDER-LOOKUP-TABLE - HOLDS JUST THE FIELDS OF PHORDREC THIS
016400 *    PROGRAM ACTUALLY NEEDS (ORDER NUMBER AND ORDER-DATE) FOR THE
016500 *    BUSINESS-DATE LOOKUP AGAINST EACH ACCOUNT'S ACC-ORDER-ID.
016600 *
016700 01  ORDER-LOOKUP-TABLE.
016800     05  ORDER-LOOKUP-ROW OCCURS 6000 TIMES.
016900         10  ORL-ORDER-ID            PIC 9(06).
017000         10  ORL-ORDER-NO            PIC X(14).
017100         10  ORL-ORDER-DATE          PIC 9(08).
017200 *
017300 *    ACCOUNT-TABLE - LAYOUT MATCHES PHACCREC, HAND-KEPT HERE (NOT
017400 *    COPYBOOK) BECAUSE A 01-LEVEL MEMBER CANNOT NEST UNDER AN
017500 *    OCCURS CLAUSE, PLUS ONE EXTRA FIELD FOR THE LOOKED-UP ORDER
017600 *    DATE THAT DRIVES THE PRINT ORDER OF THE STATEMENT.
017700 *
017800 01  ACCOUNT-TABLE.
017900     05  ACCOUNT-ROW OCCURS 500 TIMES.
018000         10  ACC-ID                  PIC 9(06).
018100         10  ACC-ENTITY-ID           PIC 9(06).
018200         10  ACC-ORDER-ID            PIC 9(06).
018300         10  ACC-TYPE                PIC X(10).
018400             88  ACC-IS-RECEIVABLE       VALUE 'RECEIVABLE'.
018500             88  ACC-IS-PAYABLE          VALUE 'PAYABLE   '.
018600         10  ACC-AMOUNT              PIC S9(10)V99.
018700         10  ACC-PAID                PIC S9(10)V99.
018800         10  ACC-BALANCE             PIC S9(10)V99.
018810*    WHOLE/PENNIES VIEW OF THE ACCOUNT BALANCE, USED WHEN THE
018820*    STATEMENT FOOTING PRINTS DOLLARS AND CENTS ON SEPARATE
018830*    EDIT POSITIONS.
018840         10  ACC-BALANCE-SPLIT REDEFINES ACC-BALANCE.
018850             15  ACC-BALANCE-WHOLE       PIC S9(10).
018860             15  ACC-BALANCE-PENNIES     PIC 9(02).
018900         10  ACC-DUE-DATE            PIC 9(08).
018920         10  ACC-DUE-DATE-BRK REDEFINES ACC-DUE-DATE.
018940             15  ACC-DUE-YYYY            PIC 9(04).
018960             15  ACC-DUE-MM              PIC 9(02).
018980             15  ACC-DUE-DD              PIC 9(02).
019000         10  ACC-STATUS              PIC X(10).
019100             88  ACC-IS-CANCELLED        VALUE 'CANCELLED '.
019200         10  AST-ORDER-NO            PIC X(14).
019300         10  AST-BUS-DATE            PIC 9(08).
019400 *
019500 *    PAYMENT-TABLE - LAYOUT MATCHES PHPAYREC, HAND-KEPT HERE FOR
019600 *    THE SAME REASON AS ACCOUNT-TABLE ABOVE.  LOADED ONCE WITH ALL
019700 *    OF THE TARGET ENTITY'S PAYMENTS, THEN MATCHED TO EACH ACCOUNT
019800 *    BY ACC-ID AS THE STATEMENT IS PRINTED.
019900 *
020000 01  PAYMENT-TABLE.
020100     05  PAYMENT-ROW OCCURS 2000 TIMES.
020200         10  PAY-NO                  PIC X(14).
020300         10  PAY-ENTITY-ID           PIC 9(06).
020400         10  PAY-ACCT-ID             PIC 9(06).
020500         10  PAY-TYPE                PIC X(08).
020600             88  PAY-IS-RECEIVE          VALUE 'RECEIVE '.
020700             88  PAY-IS-PAY              VALUE 'PAY     '.
020800         10  PAY-AMOUNT              PIC S9(10)V99.
020900         10  PAY-DATE                PIC 9(08).
021000 01  WS-SORT-TABLE.
021100     05  WS-SORT-ENTRY OCCURS 500 TIMES  PIC S9(06) COMP.
021200 01  WS-PAY-SORT-TABLE.
021300     05  WS-PAY-SORT-ENTRY OCCURS 2000 TIMES PIC S9(06) COMP.
021400 *
021500 *    REPORT PRINT LINES - 132 BYTE RECORDS.
021600 *
021700 01  RL-HEADER-1.
021800     05  FILLER                      PIC X(01)  VALUE SPACES.
021900     05  FILLER                      PIC X(30)
022000         VALUE 'PRODUCE AND HOLD COLD STORAGE'.
022100     05  FILLER                      PIC X(15)  VALUE SPACES.
022200     05  FILLER                      PIC X(19)  VALUE 'ENTITY STATEMENT - '.
022300     05  RL1-ENTITY-ID               PIC 9(06).
022400     05  FILLER                      PIC X(01)  VALUE SPACES.
022500     05  RL1-ENTITY-NAME             PIC X(19).
022600     05  FILLER                      PIC X(05)  VALUE 'PAGE '.
022700     05  RL1-PAGE-NO                 PIC ZZZ9.
022800     05  FILLER                      PIC X(32)  VALUE SPACES.
022900 01  RL-HEADER-2.
023000     05  FILLER                      PIC X(01)  VALUE SPACES.
023100     05  FILLER                      PIC X(10)  VALUE 'DATE      '.
023200     05  FILLER                      PIC X(15)  VALUE 'REF NO'.
023300     05  FILLER                      PIC X(30)  VALUE 'DESCRIPTION'.
023400     05  FILLER                      PIC X(01)  VALUE SPACES.
023500     05  FILLER                      PIC X(12)  VALUE '       DEBIT'.
023600     05  FILLER                      PIC X(01)  VALUE SPACES.
023700     05  FILLER                      PIC X(12)  VALUE '      CREDIT'.
023800     05  FILLER                      PIC X(01)  VALUE SPACES.
023900     05  FILLER                      PIC X(13)  VALUE 'RECV BALANCE '.
024000     05  FILLER                      PIC X(01)  VALUE SPACES.
024100     05  FILLER                      PIC X(13)  VALUE 'PAY  BALANCE '.
024200     05  FILLER                      PIC X(22)  VALUE SPACES.
024300 01  RL-DETAIL.
024400     05  FILLER                      PIC X(01)  VALUE SPACES.
024500     05  RLD-DATE                    PIC 9(08).
024600     05  FILLER                      PIC X(02)  VALUE SPACES.
024700     05  RLD-REF-NO                  PIC X(14).
024800     05  FILLER                      PIC X(01)  VALUE SPACES.
024900     05  RLD-DESCRIPTION             PIC X(29).
025000     05  FILLER                      PIC X(01)  VALUE SPACES.
025100     05  RLD-DEBIT                   PIC Z,ZZZ,ZZ9.99.
025200     05  FILLER                      PIC X(01)  VALUE SPACES.
025300     05  RLD-CREDIT                  PIC Z,ZZZ,ZZ9.99.
025400     05  FILLER                      PIC X(01)  VALUE SPACES.
025500     05  RLD-RECV-BAL                PIC Z,ZZZ,ZZ9.99-.
025600     05  FILLER                      PIC X(01)  VALUE SPACES.
025700     05  RLD-PAY-BAL                 PIC Z,ZZZ,ZZ9.99-.
025800     05  FILLER                      PIC X(23)  VALUE SPACES.
025900 01  RL-FOOTER-RECV.
026000     05  FILLER                      PIC X(01)  VALUE SPACES.
026100     05  FILLER                      PIC X(41)
026200         VALUE 'ENDING RECEIVABLE BALANCE'.
026300     05  RLF-RECV                    PIC Z,ZZZ,ZZ9.99-.
026400     05  FILLER                      PIC X(77)  VALUE SPACES.
026500 01  RL-FOOTER-PAY.
026600     05  FILLER                      PIC X(01)  VALUE SPACES.
026700     05  FILLER                      PIC X(41)
026800         VALUE 'ENDING PAYABLE BALANCE'.
026900     05  RLF-PAY                     PIC Z,ZZZ,ZZ9.99-.
027000     05  FILLER                      PIC X(77)  VALUE SPACES.
027100 01  RL-FOOTER-NET.
027200     05  FILLER                      PIC X(01)  VALUE SPACES.
027300     05  FILLER                      PIC X(41)
027400         VALUE 'NET (RECEIVABLE LESS PAYABLE)'.
027500     05  RLF-NET                     PIC Z,ZZZ,ZZ9.99-.
027600     05  FILLER                      PIC X(77)  VALUE SPACES.
027700 LINKAGE SECTION.
027800 ******************************************************************
027900 PROCEDURE DIVISION.
028000 ******************************************************************
028100 000-MAIN.
028200     PERFORM 010-INITIALIZE THRU 010-EXIT.
028300     PERFORM 030-LOAD-ENTITIES THRU 030-EXIT.
028400     PERFORM 040-VALIDATE-PARM THRU 040-EXIT.
028500     PERFORM 020-LOAD-ORDERS THRU 020-EXIT.
028600     PERFORM 100-LOAD-ACCOUNTS THRU 100-EXIT.
028700     PERFORM 200-LOAD-PAYMENTS THRU 200-EXIT.
028800     PERFORM 300-SORT-ACCOUNTS THRU 300-EXIT.
028900     PERFORM 400-PRINT-HEADERS THRU 400-EXIT.
029000     PERFORM 500-PRINT-ONE-ACCOUNT THRU 500-EXIT
029100         VARYING WS-SORT-IDX FROM 1 BY 1
029200             UNTIL WS-SORT-IDX > WS-SORT-COUNT.
029300     PERFORM 600-PRINT-FINAL-TOTALS THRU 600-EXIT.
029400     PERFORM 900-TERMINATE THRU 900-EXIT.
029500     STOP RUN.
029600
029700 010-INITIALIZE.
029800     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
029900     OPEN INPUT  PARM-CARD-IN.
030000     READ PARM-CARD-IN
030100         AT END
030200             DISPLAY 'PHSTMRPT - MISSING PARAMETER CARD'
030300             MOVE 16 TO RETURN-CODE
030400             STOP RUN
030500     END-READ.
030600     MOVE PARM-ENTITY-ID TO RL1-ENTITY-ID.
030700     CLOSE PARM-CARD-IN.
030800     MOVE 0 TO WS-ORDER-COUNT WS-ACCOUNT-COUNT WS-PAY-COUNT.
030900     MOVE 0 TO WS-RUN-RECV-BAL WS-RUN-PAY-BAL.
031000     OPEN INPUT  ENTITIES-IN
031100          INPUT  ORDERS-IN
031200          INPUT  ACCOUNTS-IN
031300          INPUT  PAYMENTS-IN
031400          OUTPUT REPORT-OUT.
031500     IF NOT WS-ENTIN-OK OR NOT WS-ORDERS-OK
031600             OR NOT WS-ACCTIN-OK OR NOT WS-PAYIN-OK
031700         DISPLAY 'PHSTMRPT - ERROR OPENING INPUT FILES'
031800         MOVE 16 TO RETURN-CODE
031900         STOP RUN
032000     END-IF.
032100 010-EXIT.
032200     EXIT.
032300
032400 020-LOAD-ORDERS.
032500     PERFORM 021-LOAD-ONE-ORDER THRU 021-EXIT
032600         UNTIL WS-ORDERS-EOF.
032700     CLOSE ORDERS-IN.
032800 020-EXIT.
032900     EXIT.
033000 021-LOAD-ONE-ORDER.
033100     READ ORDERS-IN INTO WS-ORDER-HOLD
033200         AT END
033300             MOVE 'Y' TO WS-ORDERS-EOF-SW
033400             GO TO 021-EXIT
033500     END-READ.
033600     ADD 1 TO WS-ORDER-COUNT.
033700     MOVE ORD-ID       TO ORL-ORDER-ID(WS-ORDER-COUNT).
033800     MOVE ORD-NO       TO ORL-ORDER-NO(WS-ORDER-COUNT).
033900     MOVE ORDER-DATE   TO ORL-ORDER-DATE(WS-ORDER-COUNT).
034000 021-EXIT.
034100     EXIT.
034200
034300 030-LOAD-ENTITIES.
034400     PERFORM 031-LOAD-ONE-ENTITY THRU 031-EXIT
034500         UNTIL WS-ENTIN-EOF.
034600     CLOSE ENTITIES-IN.
034700 030-EXIT.
034800     EXIT.
034900 031-LOAD-ONE-ENTITY.
035000     READ ENTITIES-IN INTO WS-ENTITY-HOLD
035100         AT END
035200             MOVE 'Y' TO WS-ENTIN-EOF-SW
035300             GO TO 031-EXIT
035400     END-READ.
035500     ADD 1 TO WS-ENTITY-COUNT.
035600     MOVE ENT-ID   TO ENL-ENTITY-ID(WS-ENTITY-COUNT).
035700     MOVE ENT-NAME TO ENL-ENTITY-NAME(WS-ENTITY-COUNT).
035800 031-EXIT.
035900     EXIT.
036000
036100 040-VALIDATE-PARM.
036200     MOVE 'N' TO WS-ENT-FOUND-SW.
036300     PERFORM 041-SCAN-ONE-ENTITY THRU 041-EXIT
036400         VARYING WS-ENTITY-IDX FROM 1 BY 1
036500             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT
036600                 OR ENT-ROW-WAS-FOUND.
036700     IF ENT-ROW-WAS-FOUND
036800         MOVE ENL-ENTITY-NAME(WS-ENTITY-IDX) TO RL1-ENTITY-NAME
036900     ELSE
037000         DISPLAY 'PHSTMRPT - PARM ENTITY ID NOT ON MASTER: '
037100             PARM-ENTITY-ID
037200         MOVE 'Y' TO WS-PARM-INVALID-SW
037300         MOVE 16 TO RETURN-CODE
037400         STOP RUN
037500     END-IF.
037600 040-EXIT.
037700     EXIT.
037800 041-SCAN-ONE-ENTITY.
037900     IF ENL-ENTITY-ID(WS-ENTITY-IDX) = PARM-ENTITY-ID
038000         MOVE 'Y' TO WS-ENT-FOUND-SW
038100     END-IF.
038200 041-EXIT.
038300     EXIT.
038400
038500 100-LOAD-ACCOUNTS.
038600     PERFORM 110-LOAD-ONE-ACCOUNT THRU 110-EXIT
038700         UNTIL WS-ACCTIN-EOF.
038800     CLOSE ACCOUNTS-IN.
038900 100-EXIT.
039000     EXIT.
039100 110-LOAD-ONE-ACCOUNT.
039200     READ ACCOUNTS-IN
039300         AT END
039400             MOVE 'Y' TO WS-ACCTIN-EOF-SW
039500             GO TO 110-EXIT
039600     END-READ.
039700     ADD 1 TO WS-ACCOUNT-COUNT.
039800     MOVE ACCOUNTS-IN-REC TO ACCOUNT-ROW(WS-ACCOUNT-COUNT).
039900     IF ACC-ENTITY-ID(WS-ACCOUNT-COUNT) = PARM-ENTITY-ID
040000             AND NOT ACC-IS-CANCELLED(WS-ACCOUNT-COUNT)
040100         PERFORM 115-FIND-ORDER THRU 115-EXIT
040200         IF ORDER-ROW-WAS-FOUND
040300             MOVE ORL-ORDER-NO(WS-ORDER-IDX)
040400                                 TO AST-ORDER-NO(WS-ACCOUNT-COUNT)
040500             MOVE ORL-ORDER-DATE(WS-ORDER-IDX)
040600                                 TO AST-BUS-DATE(WS-ACCOUNT-COUNT)
040700         ELSE
040800             MOVE SPACES         TO AST-ORDER-NO(WS-ACCOUNT-COUNT)
040900             MOVE ACC-DUE-DATE(WS-ACCOUNT-COUNT)
041000                                 TO AST-BUS-DATE(WS-ACCOUNT-COUNT)
041100         END-IF
041200     ELSE
041300         SUBTRACT 1 FROM WS-ACCOUNT-COUNT
041400     END-IF.
041500 110-EXIT.
041600     EXIT.
041700 115-FIND-ORDER.
041800     MOVE 'N' TO WS-ORD-FOUND-SW.
041900     PERFORM 117-SCAN-ONE-ORDER THRU 117-EXIT
042000         VARYING WS-ORDER-IDX FROM 1 BY 1
042100             UNTIL WS-ORDER-IDX > WS-ORDER-COUNT
042200                 OR ORDER-ROW-WAS-FOUND.
042300 115-EXIT.
042400     EXIT.
042500 117-SCAN-ONE-ORDER.
042600     IF ORL-ORDER-ID(WS-ORDER-IDX) = ACC-ORDER-ID(WS-ACCOUNT-COUNT)
042700         MOVE 'Y' TO WS-ORD-FOUND-SW
042800     END-IF.
042900 117-EXIT.
043000     EXIT.
043100
043200 200-LOAD-PAYMENTS.
043300     PERFORM 210-LOAD-ONE-PAYMENT THRU 210-EXIT
043400         UNTIL WS-PAYIN-EOF.
043500     CLOSE PAYMENTS-IN.
043600 200-EXIT.
043700     EXIT.
043800 210-LOAD-ONE-PAYMENT.
043900     READ PAYMENTS-IN
044000         AT END
044100             MOVE 'Y' TO WS-PAYIN-EOF-SW
044200             GO TO 210-EXIT
044300     END-READ.
044400     ADD 1 TO WS-PAY-COUNT.
044500     MOVE PAYMENTS-IN-REC TO PAYMENT-ROW(WS-PAY-COUNT).
044600     IF PAY-ENTITY-ID(WS-PAY-COUNT) NOT = PARM-ENTITY-ID
044700         SUBTRACT 1 FROM WS-PAY-COUNT
044800     END-IF.
044900 210-EXIT.
045000     EXIT.
045100
045200 300-SORT-ACCOUNTS.
045300     MOVE 0 TO WS-SORT-COUNT.
045400     PERFORM 305-COLLECT-ONE-ACCOUNT THRU 305-EXIT
045500         VARYING WS-ACCOUNT-IDX FROM 1 BY 1
045600             UNTIL WS-ACCOUNT-IDX > WS-ACCOUNT-COUNT.
045700     IF WS-SORT-COUNT > 1
045800         PERFORM 310-BUBBLE-OUTER THRU 310-EXIT
045900             VARYING WS-SORT-IDX FROM 1 BY 1
046000                 UNTIL WS-SORT-IDX > WS-SORT-COUNT - 1
046100     END-IF.
046200 300-EXIT.
046300     EXIT.
046400 305-COLLECT-ONE-ACCOUNT.
046500     ADD 1 TO WS-SORT-COUNT.
046600     MOVE WS-ACCOUNT-IDX TO WS-SORT-ENTRY(WS-SORT-COUNT).
046700 305-EXIT.
046800     EXIT.
046900 310-BUBBLE-OUTER.
047000     PERFORM 315-BUBBLE-INNER THRU 315-EXIT
047100         VARYING WS-SORT-IDX2 FROM 1 BY 1
047200             UNTIL WS-SORT-IDX2 > WS-SORT-COUNT - WS-SORT-IDX.
047300 310-EXIT.
047400     EXIT.
047500 315-BUBBLE-INNER.
047600     IF AST-BUS-DATE(WS-SORT-ENTRY(WS-SORT-IDX2)) >
047700             AST-BUS-DATE(WS-SORT-ENTRY(WS-SORT-IDX2 + 1))
047800         MOVE WS-SORT-ENTRY(WS-SORT-IDX2)     TO WS-SORT-HOLD
047900         MOVE WS-SORT-ENTRY(WS-SORT-IDX2 + 1) TO
048000             WS-SORT-ENTRY(WS-SORT-IDX2)
048100         MOVE WS-SORT-HOLD TO WS-SORT-ENTRY(WS-SORT-IDX2 + 1)
048200     END-IF.
048300 315-EXIT.
048400     EXIT.
048500
048600 400-PRINT-HEADERS.
048700     ADD 1 TO WS-PAGE-COUNT.
048800     MOVE WS-PAGE-COUNT TO RL1-PAGE-NO.
048900     WRITE REPORT-OUT-REC FROM RL-HEADER-1
049000         AFTER ADVANCING TOP-OF-FORM.
049100     WRITE REPORT-OUT-REC FROM RL-HEADER-2
049200         AFTER ADVANCING 2.
049300     MOVE 4 TO WS-LINES-USED.
049400 400-EXIT.
049500     EXIT.
049600
049700 500-PRINT-ONE-ACCOUNT.
049710*    STANDALONE COUNT OF STATEMENT DETAIL LINES PRINTED, SHOWN
049720*    ON THE RUN-CONTROL FOOTING FOR OPERATIONS.
049730     ADD 1 TO WS-STATEMENTS-PRINTED-CTR.
049800     IF WS-LINES-USED >= WS-LINES-PER-PAGE
049900         PERFORM 400-PRINT-HEADERS THRU 400-EXIT
050000     END-IF.
050100     MOVE WS-SORT-ENTRY(WS-SORT-IDX) TO WS-ACCOUNT-IDX.
050110     MOVE 'N' TO WS-ZERO-BAL-SW.
050120     IF ACC-BALANCE(WS-ACCOUNT-IDX) = 0
050130         MOVE 'Y' TO WS-ZERO-BAL-SW
050140     END-IF.
050200     MOVE SPACES TO RL-DETAIL.
050300     MOVE AST-BUS-DATE(WS-ACCOUNT-IDX)  TO RLD-DATE.
050400     MOVE AST-ORDER-NO(WS-ACCOUNT-IDX)  TO RLD-REF-NO.
050500     IF ACC-IS-RECEIVABLE(WS-ACCOUNT-IDX)
050600         MOVE 'ORDER - RECEIVABLE'      TO RLD-DESCRIPTION
050700         MOVE ACC-AMOUNT(WS-ACCOUNT-IDX) TO RLD-DEBIT
050800         MOVE 0                         TO RLD-CREDIT
050900         ADD ACC-AMOUNT(WS-ACCOUNT-IDX) TO WS-RUN-RECV-BAL
051000     ELSE
051100         MOVE 'ORDER - PAYABLE'         TO RLD-DESCRIPTION
051200         MOVE ACC-AMOUNT(WS-ACCOUNT-IDX) TO RLD-CREDIT
051300         MOVE 0                         TO RLD-DEBIT
051400         ADD ACC-AMOUNT(WS-ACCOUNT-IDX) TO WS-RUN-PAY-BAL
051500     END-IF.
051600     MOVE WS-RUN-RECV-BAL TO RLD-RECV-BAL.
051700     MOVE WS-RUN-PAY-BAL  TO RLD-PAY-BAL.
051710     IF WS-ACCOUNT-HAD-ZERO-BAL
051720         MOVE '(PAID IN FULL)' TO RLD-REF-NO
051730     END-IF.
051800     WRITE REPORT-OUT-REC FROM RL-DETAIL AFTER ADVANCING 1.
051900     ADD 1 TO WS-LINES-USED.
052000     PERFORM 520-PRINT-PAYMENTS THRU 520-EXIT.
052100 500-EXIT.
052200     EXIT.
052300
052400 520-PRINT-PAYMENTS.
052500     PERFORM 525-COLLECT-AND-SORT-PAY THRU 525-EXIT.
052600     PERFORM 530-PRINT-ONE-PAYMENT THRU 530-EXIT
052700         VARYING WS-PAY-SORT-IDX FROM 1 BY 1
052800             UNTIL WS-PAY-SORT-IDX > WS-PAY-SORT-COUNT.
052900 520-EXIT.
053000     EXIT.
053100 525-COLLECT-AND-SORT-PAY.
053200     MOVE 0 TO WS-PAY-SORT-COUNT.
053300     PERFORM 526-COLLECT-ONE-PAY THRU 526-EXIT
053400         VARYING WS-PAY-IDX FROM 1 BY 1
053500             UNTIL WS-PAY-IDX > WS-PAY-COUNT.
053600     IF WS-PAY-SORT-COUNT > 1
053700         PERFORM 527-BUBBLE-PAY-OUTER THRU 527-EXIT
053800             VARYING WS-PAY-SORT-IDX FROM 1 BY 1
053900                 UNTIL WS-PAY-SORT-IDX > WS-PAY-SORT-COUNT - 1
054000     END-IF.
054100 525-EXIT.
054200     EXIT.
054300 526-COLLECT-ONE-PAY.
054400     IF PAY-ACCT-ID(WS-PAY-IDX) = ACC-ID(WS-ACCOUNT-IDX)
054500         ADD 1 TO WS-PAY-SORT-COUNT
054600         MOVE WS-PAY-IDX TO WS-PAY-SORT-ENTRY(WS-PAY-SORT-COUNT)
054700     END-IF.
054800 526-EXIT.
054900     EXIT.
055000 527-BUBBLE-PAY-OUTER.
055100     PERFORM 528-BUBBLE-PAY-INNER THRU 528-EXIT
055200         VARYING WS-PAY-SORT-IDX2 FROM 1 BY 1
055300             UNTIL WS-PAY-SORT-IDX2 >
055400                 WS-PAY-SORT-COUNT - WS-PAY-SORT-IDX.
055500 527-EXIT.
055600     EXIT.
055700 528-BUBBLE-PAY-INNER.
055800     IF PAY-DATE(WS-PAY-SORT-ENTRY(WS-PAY-SORT-IDX2)) >
055900             PAY-DATE(WS-PAY-SORT-ENTRY(WS-PAY-SORT-IDX2 + 1))
056000         MOVE WS-PAY-SORT-ENTRY(WS-PAY-SORT-IDX2)
056100                                         TO WS-PAY-SORT-HOLD
056200         MOVE WS-PAY-SORT-ENTRY(WS-PAY-SORT-IDX2 + 1) TO
056300             WS-PAY-SORT-ENTRY(WS-PAY-SORT-IDX2)
056400         MOVE WS-PAY-SORT-HOLD TO
056500             WS-PAY-SORT-ENTRY(WS-PAY-SORT-IDX2 + 1)
056600     END-IF.
056700 528-EXIT.
056800     EXIT.
056900 530-PRINT-ONE-PAYMENT.
057000     IF WS-LINES-USED >= WS-LINES-PER-PAGE
057100         PERFORM 400-PRINT-HEADERS THRU 400-EXIT
057200     END-IF.
057300     MOVE WS-PAY-SORT-ENTRY(WS-PAY-SORT-IDX) TO WS-PAY-IDX.
057400     MOVE SPACES TO RL-DETAIL.
057500     MOVE PAY-DATE(WS-PAY-IDX) TO RLD-DATE.
057600     MOVE PAY-NO(WS-PAY-IDX)   TO RLD-REF-NO.
057700     IF ACC-IS-RECEIVABLE(WS-ACCOUNT-IDX)
057800         MOVE 'PAYMENT - RECEIVE'        TO RLD-DESCRIPTION
057900         MOVE PAY-AMOUNT(WS-PAY-IDX)     TO RLD-CREDIT
058000         MOVE 0                          TO RLD-DEBIT
058100         SUBTRACT PAY-AMOUNT(WS-PAY-IDX) FROM WS-RUN-RECV-BAL
058200     ELSE
058300         MOVE 'PAYMENT - PAY'            TO RLD-DESCRIPTION
058400         MOVE PAY-AMOUNT(WS-PAY-IDX)     TO RLD-DEBIT
058500         MOVE 0                          TO RLD-CREDIT
058600         SUBTRACT PAY-AMOUNT(WS-PAY-IDX) FROM WS-RUN-PAY-BAL
058700     END-IF.
058800     MOVE WS-RUN-RECV-BAL TO RLD-RECV-BAL.
058900     MOVE WS-RUN-PAY-BAL  TO RLD-PAY-BAL.
059000     WRITE REPORT-OUT-REC FROM RL-DETAIL AFTER ADVANCING 1.
059100     ADD 1 TO WS-LINES-USED.
059200 530-EXIT.
059300     EXIT.
059400
059500 600-PRINT-FINAL-TOTALS.
059600     COMPUTE WS-NET-BAL = WS-RUN-RECV-BAL - WS-RUN-PAY-BAL.
059700     IF WS-LINES-USED >= WS-LINES-PER-PAGE - 3
059800         PERFORM 400-PRINT-HEADERS THRU 400-EXIT
059900     END-IF.
060000     MOVE WS-RUN-RECV-BAL TO RLF-RECV.
060100     WRITE REPORT-OUT-REC FROM RL-FOOTER-RECV AFTER ADVANCING 2.
060200     MOVE WS-RUN-PAY-BAL  TO RLF-PAY.
060300     WRITE REPORT-OUT-REC FROM RL-FOOTER-PAY  AFTER ADVANCING 1.
060400     MOVE WS-NET-BAL      TO RLF-NET.
060500     WRITE REPORT-OUT-REC FROM RL-FOOTER-NET  AFTER ADVANCING 1.
060600     ADD 4 TO WS-LINES-USED.
060700 600-EXIT.
060800     EXIT.
060900
061000 900-TERMINATE.
061100     CLOSE REPORT-OUT.
061200     DISPLAY 'PHSTMRPT - ACCOUNTS LISTED: ' WS-ACCOUNT-COUNT.
061300 900-EXIT.
061400     EXIT.
