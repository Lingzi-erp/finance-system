000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHPAYAPL.
000300 AUTHOR.         T NAKAO.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   11/18/1995.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  REMARKS.                                                       *
001000*                                                                 *
001100*  PHPAYAPL IS THE NIGHTLY PAYMENT-APPLICATION DRIVER.  IT READS  *
001200*  THE PAYMENTS TRANSACTION FILE (RECEIPTS AND DISBURSEMENTS      *
001300*  KEYED AGAINST ACCOUNTS) AND FOR EACH PAYMENT:                  *
001400*      1. REJECTS THE PAYMENT IF THE ACCOUNT IS ALREADY PAID OR   *
001500*         CANCELLED, OR IF THE PAYMENT WOULD OVER-PAY THE BALANCE *
001600*      2. APPLIES THE PAYMENT AND RECALCULATES ACC-STATUS         *
001700*      3. POSTS THE OFFSETTING ENTITY BALANCE (OR THE PROXY       *
001800*         BALANCE WHEN PAY-VIA-PROXY-ACCOUNT IS SET)              *
001900*  A PAYMENT RECORD CARRYING PAY-IS-REVERSAL UNDOES ALL THREE     *
002000*  EFFECTS OF THE ORIGINAL PAYMENT IT NAMES (PAY-NO MUST MATCH).  *
002100*  ACCOUNTS AND ENTITIES ARE HELD AS IN-STORAGE TABLES FOR THE    *
002200*  DURATION OF THE RUN AND REWRITTEN AT EOJ, THE SAME PATTERN     *
002300*  PHORDPST USES.                                                 *
002400******************************************************************
002500*  CHANGE LOG.                                                    *
002600*  ---------------------------------------------------------------*
002700*  DATE     BY    TICKET   DESCRIPTION                            *
002800*  -------- ----  -------  -------------------------------------  *
002900*  11/18/95 TN    N/A      ORIGINAL PROGRAM                        *
003000*  99-06    TN    TKT-3521 Y2K - PAY-DATE COMPARISONS NOW 4-DIGIT  *
003100*                          YEAR (SEE PHPAYREC)                     *
003200*  02/09/01 BO    REQ-340  ADDED PROXY-ACCOUNT BALANCE POSTING     *
003300*  07-31    BO    TKT-4522 ADDED PAY-REVERSAL-FLAG HANDLING -      *
003400*                          REVERSING PAYMENTS NO LONGER NEED A     *
003500*                          SEPARATE DELETE TRANSACTION FILE        *
003600*  03/12/09 BO    TKT-4801 REJECT OVER-PAYMENT INSTEAD OF CLAMPING *
003700*                          SILENTLY - PRIOR LOGIC LET IT THROUGH   *
003710*  08-05    BO    TKT-4522 REVERSAL OF A PAID ACCOUNT WAS BEING     *
003712*                          REJECTED BY THE PAID/CANCELLED CHECK -   *
003714*                          NOW ONLY CANCELLED BLOCKS A REVERSAL,    *
003716*                          AND ADDED ACC-DUE-DATE-BRK TO THE HELD   *
003718*                          ACCOUNT ROW FOR CONSISTENCY WITH PHACCREC*
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-390.
004200 OBJECT-COMPUTER.  IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT PAYMENTS-IN   ASSIGN TO UT-S-PAYIN
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-PAYIN-STATUS.
005000     SELECT ACCOUNTS-IN   ASSIGN TO UT-S-ACCIN
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WS-ACCIN-STATUS.
005300     SELECT ACCOUNTS-OUT  ASSIGN TO UT-S-ACCOUT
005400         ORGANIZATION IS SEQUENTIAL
005500         FILE STATUS IS WS-ACCOUT-STATUS.
005600     SELECT ENTITIES-IN   ASSIGN TO UT-S-ENTIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-ENTIN-STATUS.
005900     SELECT ENTITIES-OUT  ASSIGN TO UT-S-ENTOUT
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS WS-ENTOUT-STATUS.
006200     SELECT PAYMENTS-REJ  ASSIGN TO UT-S-PAYREJ
006300         ORGANIZATION IS SEQUENTIAL
006400         FILE STATUS IS WS-PAYREJ-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  PAYMENTS-IN
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD.
007000 01  PAYMENTS-IN-REC                 PIC X(80).
007100 FD  ACCOUNTS-IN
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  ACCOUNTS-IN-REC                 PIC X(100).
007500 FD  ACCOUNTS-OUT
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 01  ACCOUNTS-OUT-REC                PIC X(100).
007900 FD  ENTITIES-IN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  ENTITIES-IN-REC                 PIC X(80).
008300 FD  ENTITIES-OUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  ENTITIES-OUT-REC                PIC X(80).
008700 FD  PAYMENTS-REJ
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD.
009000 01  PAYMENTS-REJ-REC                PIC X(80).
009100 WORKING-STORAGE SECTION.
009110*    STANDALONE RUN COUNTER KEPT AT 77-LEVEL PER SHOP STANDARD.
009120 77  WS-PAYMENTS-READ-CTR        PIC S9(08) COMP  VALUE 0.
009130 77  WS-MATCH-SW                 PIC X(01)  VALUE 'N'.
009140     88  WS-ACCT-AND-ENTITY-MATCHED  VALUE 'Y'.
009200 01  WS-FILE-STATUSES.
009300     05  WS-PAYIN-STATUS             PIC X(02)  VALUE SPACES.
009400         88  WS-PAYIN-OK                  VALUE '00'.
009500         88  WS-PAYIN-EOF                 VALUE '10'.
009600     05  WS-ACCIN-STATUS             PIC X(02)  VALUE SPACES.
009700         88  WS-ACCIN-OK                  VALUE '00'.
009800         88  WS-ACCIN-EOF                 VALUE '10'.
009900     05  WS-ACCOUT-STATUS            PIC X(02)  VALUE SPACES.
010000     05  WS-ENTIN-STATUS             PIC X(02)  VALUE SPACES.
010100         88  WS-ENTIN-OK                  VALUE '00'.
010200         88  WS-ENTIN-EOF                 VALUE '10'.
010300     05  WS-ENTOUT-STATUS            PIC X(02)  VALUE SPACES.
010400     05  WS-PAYREJ-STATUS            PIC X(02)  VALUE SPACES.
010450     05  FILLER                      PIC X(02)  VALUE SPACES.
010500 01  WS-SWITCHES.
010600     05  WS-PAYIN-EOF-SW             PIC X(01)  VALUE 'N'.
010700         88  NO-MORE-PAYMENTS             VALUE 'Y'.
010800     05  WS-ACCT-FOUND-SW            PIC X(01)  VALUE 'N'.
010900         88  ACCT-WAS-FOUND               VALUE 'Y'.
011000     05  WS-ENTITY-FOUND-SW          PIC X(01)  VALUE 'N'.
011100         88  ENTITY-WAS-FOUND             VALUE 'Y'.
011200     05  WS-REJECT-SW                PIC X(01)  VALUE 'N'.
011300         88  PAYMENT-IS-REJECTED          VALUE 'Y'.
011350     05  FILLER                      PIC X(02)  VALUE SPACES.
011400 01  WS-COUNTERS.
011500     05  WS-ACCOUNT-COUNT            PIC S9(06) COMP  VALUE 0.
011600     05  WS-ACCOUNT-IDX              PIC S9(06) COMP  VALUE 0.
011700     05  WS-ENTITY-COUNT             PIC S9(06) COMP  VALUE 0.
011800     05  WS-ENTITY-IDX               PIC S9(06) COMP  VALUE 0.
011900     05  WS-APPLIED-CTR              PIC S9(06) COMP  VALUE 0.
012000     05  WS-REVERSED-CTR             PIC S9(06) COMP  VALUE 0.
012100     05  WS-REJECTED-CTR             PIC S9(06) COMP  VALUE 0.
012150     05  FILLER                      PIC X(02)  VALUE SPACES.
012200 01  WS-WORK-FIELDS.
012300     05  WS-TODAY                    PIC 9(08)        VALUE 0.
012400     05  WS-TODAY-BRK REDEFINES WS-TODAY.
012500         10  WS-TODAY-YYYY           PIC 9(04).
012600         10  WS-TODAY-MM             PIC 9(02).
012700         10  WS-TODAY-DD             PIC 9(02).
012750     05  FILLER                      PIC X(02)  VALUE SPACES.
013000 01  WS-PAYMENT-HOLD.
013100     COPY PHPAYREC.
013400*
013500*    ACCOUNT-TABLE - LAYOUT MATCHES PHACCREC, HAND-KEPT HERE (NOT
013600*    COPYBOOK) BECAUSE A 01-LEVEL MEMBER CANNOT NEST UNDER AN
013700*    OCCURS CLAUSE.
013800*
013900 01  ACCOUNT-TABLE.
014000     05  ACCOUNT-ROW OCCURS 8000 TIMES.
014100         10  ACC-ID                  PIC 9(06).
014200         10  ACC-ENTITY-ID           PIC 9(06).
014300         10  ACC-ORDER-ID            PIC 9(06).
014400         10  ACC-TYPE                PIC X(10).
014500             88  ACC-IS-RECEIVABLE        VALUE 'RECEIVABLE'.
014600             88  ACC-IS-PAYABLE           VALUE 'PAYABLE   '.
014700         10  ACC-AMOUNT              PIC S9(10)V99.
014800         10  ACC-PAID                PIC S9(10)V99.
014810*    ZONED WHOLE-NUMBER VIEW OF THE ACCOUNT PAID-TO-DATE AMOUNT,
014820*    USED BY THE PAYMENT RECAP DISPLAY.
014830         10  ACC-PAID-SPLIT REDEFINES ACC-PAID
014840                                     PIC 9(12).
014900         10  ACC-BALANCE             PIC S9(10)V99.
015000         10  ACC-DUE-DATE            PIC 9(08).
015002         10  ACC-DUE-DATE-BRK REDEFINES ACC-DUE-DATE.
015004             15  ACC-DUE-YYYY        PIC 9(04).
015006             15  ACC-DUE-MM          PIC 9(02).
015008             15  ACC-DUE-DD          PIC 9(02).
015100         10  ACC-STATUS              PIC X(10).
015200             88  ACC-IS-PENDING           VALUE 'PENDING   '.
015300             88  ACC-IS-PARTIAL           VALUE 'PARTIAL   '.
015400             88  ACC-IS-PAID              VALUE 'PAID      '.
015500             88  ACC-IS-CANCELLED         VALUE 'CANCELLED '.
015600             88  ACC-IS-OPEN VALUES 'PENDING   ' 'PARTIAL   '.
015700         10  FILLER                  PIC X(18).
015800*
015900*    ENTITY-TABLE - SAME NOTE (SEE PHENTREC).
016000*
016100 01  ENTITY-TABLE.
016200     05  ENTITY-ROW OCCURS 2000 TIMES.
016300         10  ENT-ID                  PIC 9(06).
016400         10  ENT-CODE                PIC X(10).
016500         10  ENT-NAME                PIC X(30).
016600         10  ENT-CATEGORY            PIC X(01).
016700         10  ENT-CURR-BALANCE        PIC S9(10)V99.
016800         10  ENT-PROXY-BALANCE       PIC S9(10)V99.
016900         10  FILLER                  PIC X(09).
017000 LINKAGE SECTION.
017100******************************************************************
017200 PROCEDURE DIVISION.
017300******************************************************************
017400 000-MAIN.
017500     PERFORM 010-INITIALIZE THRU 010-EXIT.
017600     PERFORM 020-READ-PAYMENT THRU 020-EXIT.
017700     PERFORM 100-PROCESS-ONE-PAYMENT THRU 100-EXIT
017800         UNTIL NO-MORE-PAYMENTS.
017900     PERFORM 900-TERMINATE THRU 900-EXIT.
018000     STOP RUN.
018100
018200 010-INITIALIZE.
018300     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
018400     PERFORM 011-LOAD-ENTITIES THRU 011-EXIT.
018500     PERFORM 012-LOAD-ACCOUNTS THRU 012-EXIT.
018600     OPEN INPUT  PAYMENTS-IN
018700          OUTPUT PAYMENTS-REJ.
018800     IF NOT WS-PAYIN-OK
018900         DISPLAY 'PHPAYAPL - ERROR OPENING PAYMENTS-IN'
019000         MOVE 16 TO RETURN-CODE
019100         STOP RUN
019200     END-IF.
019300 010-EXIT.
019400     EXIT.
019500
019600 011-LOAD-ENTITIES.
019700     MOVE 0 TO WS-ENTITY-COUNT.
019800     OPEN INPUT ENTITIES-IN.
019900     PERFORM 011-READ-ENTITY THRU 011-READ-EXIT
020000         UNTIL WS-ENTIN-EOF.
020100     CLOSE ENTITIES-IN.
020200 011-EXIT.
020300     EXIT.
020400 011-READ-ENTITY.
020500     READ ENTITIES-IN
020600         AT END
020700             MOVE '10' TO WS-ENTIN-STATUS
020800             GO TO 011-READ-EXIT.
020900     ADD 1 TO WS-ENTITY-COUNT.
021000     MOVE ENTITIES-IN-REC TO ENTITY-ROW(WS-ENTITY-COUNT).
021100 011-READ-EXIT.
021200     EXIT.
021300
021400 012-LOAD-ACCOUNTS.
021500     MOVE 0 TO WS-ACCOUNT-COUNT.
021600     OPEN INPUT ACCOUNTS-IN.
021700     PERFORM 012-READ-ACCOUNT THRU 012-READ-EXIT
021800         UNTIL WS-ACCIN-EOF.
021900     CLOSE ACCOUNTS-IN.
022000 012-EXIT.
022100     EXIT.
022200 012-READ-ACCOUNT.
022300     READ ACCOUNTS-IN
022400         AT END
022500             MOVE '10' TO WS-ACCIN-STATUS
022600             GO TO 012-READ-EXIT.
022700     ADD 1 TO WS-ACCOUNT-COUNT.
022800     MOVE ACCOUNTS-IN-REC TO ACCOUNT-ROW(WS-ACCOUNT-COUNT).
022900 012-READ-EXIT.
023000     EXIT.
023100
023200 020-READ-PAYMENT.
023300     READ PAYMENTS-IN INTO WS-PAYMENT-HOLD
023400         AT END
023500             MOVE 'Y' TO WS-PAYIN-EOF-SW
023600             GO TO 020-EXIT.
023650     ADD 1 TO WS-PAYMENTS-READ-CTR.
023700 020-EXIT.
023800     EXIT.
023900
024000 100-PROCESS-ONE-PAYMENT.
024100     MOVE 'N' TO WS-REJECT-SW.
024200     MOVE 'N' TO WS-ACCT-FOUND-SW.
024300     PERFORM 105-FIND-ACCOUNT THRU 105-EXIT
024400         VARYING WS-ACCOUNT-IDX FROM 1 BY 1
024500             UNTIL WS-ACCOUNT-IDX > WS-ACCOUNT-COUNT
024600                 OR ACCT-WAS-FOUND.
024700     IF NOT ACCT-WAS-FOUND
024800         MOVE 'Y' TO WS-REJECT-SW
024900     ELSE
025000         IF ACC-IS-CANCELLED(WS-ACCOUNT-IDX)
025002             MOVE 'Y' TO WS-REJECT-SW
025004         END-IF
025006         IF NOT PAY-IS-REVERSAL AND ACC-IS-PAID(WS-ACCOUNT-IDX)
025008             MOVE 'Y' TO WS-REJECT-SW
025010         END-IF
025400         IF PAY-IS-RECEIVE AND NOT ACC-IS-RECEIVABLE(WS-ACCOUNT-IDX)
025500             MOVE 'Y' TO WS-REJECT-SW
025600         END-IF
025700         IF PAY-IS-PAY AND NOT ACC-IS-PAYABLE(WS-ACCOUNT-IDX)
025800             MOVE 'Y' TO WS-REJECT-SW
025900         END-IF
026000         IF NOT PAY-IS-REVERSAL
026100                 AND PAY-AMOUNT > ACC-BALANCE(WS-ACCOUNT-IDX)
026200             MOVE 'Y' TO WS-REJECT-SW
026300         END-IF
026400     END-IF.
026500     IF PAYMENT-IS-REJECTED
026600         ADD 1 TO WS-REJECTED-CTR
026700         MOVE WS-PAYMENT-HOLD TO PAYMENTS-REJ-REC
026800         WRITE PAYMENTS-REJ-REC
026900     ELSE
027000         IF PAY-IS-REVERSAL
027100             PERFORM 250-REVERSE-PAYMENT THRU 250-EXIT
027200             ADD 1 TO WS-REVERSED-CTR
027300         ELSE
027400             PERFORM 200-APPLY-PAYMENT THRU 200-EXIT
027500             ADD 1 TO WS-APPLIED-CTR
027600         END-IF
027700     END-IF.
027800     PERFORM 020-READ-PAYMENT THRU 020-EXIT.
027900 100-EXIT.
028000     EXIT.
028100
028200 105-FIND-ACCOUNT.
028300     IF ACC-ID(WS-ACCOUNT-IDX) = PAY-ACCT-ID
028400         MOVE 'Y' TO WS-ACCT-FOUND-SW
028500     END-IF.
028600 105-EXIT.
028700     EXIT.
028800
028900 200-APPLY-PAYMENT.
029000     ADD PAY-AMOUNT TO ACC-PAID(WS-ACCOUNT-IDX).
029100     PERFORM 220-RECALC-ACCOUNT-STATUS THRU 220-EXIT.
029700     PERFORM 230-POST-ENTITY-BALANCE THRU 230-EXIT.
029800 200-EXIT.
029900     EXIT.
030000
030100 220-RECALC-ACCOUNT-STATUS.
030200     COMPUTE ACC-BALANCE(WS-ACCOUNT-IDX) =
030300         ACC-AMOUNT(WS-ACCOUNT-IDX) - ACC-PAID(WS-ACCOUNT-IDX).
030400     IF ACC-BALANCE(WS-ACCOUNT-IDX) NOT > 0
030500         MOVE 0            TO ACC-BALANCE(WS-ACCOUNT-IDX)
030600         MOVE 'PAID      ' TO ACC-STATUS(WS-ACCOUNT-IDX)
030700     ELSE
030800         IF ACC-PAID(WS-ACCOUNT-IDX) > 0
030900             MOVE 'PARTIAL   ' TO ACC-STATUS(WS-ACCOUNT-IDX)
031000         ELSE
031100             MOVE 'PENDING   ' TO ACC-STATUS(WS-ACCOUNT-IDX)
031200         END-IF
031300     END-IF.
031400 220-EXIT.
031500     EXIT.
031600
031700 230-POST-ENTITY-BALANCE.
031800     MOVE 'N' TO WS-ENTITY-FOUND-SW.
031900     PERFORM 235-POST-ONE-ENTITY THRU 235-EXIT
032000         VARYING WS-ENTITY-IDX FROM 1 BY 1
032100             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT.
032200 230-EXIT.
032300     EXIT.
032400
032500 235-POST-ONE-ENTITY.
032510     MOVE 'N' TO WS-MATCH-SW.
032600     IF ENT-ID(WS-ENTITY-IDX) = PAY-ENTITY-ID
032610         MOVE 'Y' TO WS-MATCH-SW
032700         IF PAY-VIA-PROXY-ACCOUNT
032800             IF PAY-IS-RECEIVE
032900                 ADD PAY-AMOUNT
033000                     TO ENT-PROXY-BALANCE(WS-ENTITY-IDX)
033100             ELSE
033200                 SUBTRACT PAY-AMOUNT
033300                     FROM ENT-PROXY-BALANCE(WS-ENTITY-IDX)
033400             END-IF
033500         ELSE
033600             IF PAY-IS-RECEIVE
033700                 SUBTRACT PAY-AMOUNT
033800                     FROM ENT-CURR-BALANCE(WS-ENTITY-IDX)
033900             ELSE
034000                 ADD PAY-AMOUNT
034100                     TO ENT-CURR-BALANCE(WS-ENTITY-IDX)
034200             END-IF
034300         END-IF
034400     END-IF.
034500 235-EXIT.
034600     EXIT.
034700
034800 250-REVERSE-PAYMENT.
034900*    TKT-4522 - PAY-NO ON A REVERSAL RECORD NAMES THE ORIGINAL
035000*    PAYMENT.  THE THREE EFFECTS APPLIED BY 200-APPLY-PAYMENT ARE
035100*    UNWOUND IN THE OPPOSITE DIRECTION; THE ACCOUNT NEED NOT BE
035200*    OPEN (A FULLY-PAID ACCOUNT CAN STILL HAVE ITS LAST RECEIPT
035300*    REVERSED).
035400     SUBTRACT PAY-AMOUNT FROM ACC-PAID(WS-ACCOUNT-IDX).
035500     IF ACC-PAID(WS-ACCOUNT-IDX) < 0
035600         MOVE 0 TO ACC-PAID(WS-ACCOUNT-IDX)
035700     END-IF.
035800     PERFORM 220-RECALC-ACCOUNT-STATUS THRU 220-EXIT.
035900     PERFORM 260-UNPOST-ENTITY-BALANCE THRU 260-EXIT
036000         VARYING WS-ENTITY-IDX FROM 1 BY 1
036100             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT.
036200 250-EXIT.
036300     EXIT.
036400
036500 260-UNPOST-ENTITY-BALANCE.
036600     IF ENT-ID(WS-ENTITY-IDX) = PAY-ENTITY-ID
036700         IF PAY-VIA-PROXY-ACCOUNT
036800             IF PAY-IS-RECEIVE
036900                 SUBTRACT PAY-AMOUNT
037000                     FROM ENT-PROXY-BALANCE(WS-ENTITY-IDX)
037100             ELSE
037200                 ADD PAY-AMOUNT
037300                     TO ENT-PROXY-BALANCE(WS-ENTITY-IDX)
037400             END-IF
037500         ELSE
037600             IF PAY-IS-RECEIVE
037700                 ADD PAY-AMOUNT
037800                     TO ENT-CURR-BALANCE(WS-ENTITY-IDX)
037900             ELSE
038000                 SUBTRACT PAY-AMOUNT
038100                     FROM ENT-CURR-BALANCE(WS-ENTITY-IDX)
038200             END-IF
038300         END-IF
038400     END-IF.
038500 260-EXIT.
038600     EXIT.
038700
038800 900-TERMINATE.
038900     CLOSE PAYMENTS-IN
039000           PAYMENTS-REJ.
039100     OPEN OUTPUT ACCOUNTS-OUT.
039200     PERFORM 910-WRITE-ONE-ACCOUNT THRU 910-EXIT
039300         VARYING WS-ACCOUNT-IDX FROM 1 BY 1
039400             UNTIL WS-ACCOUNT-IDX > WS-ACCOUNT-COUNT.
039500     CLOSE ACCOUNTS-OUT.
039600     OPEN OUTPUT ENTITIES-OUT.
039700     PERFORM 920-WRITE-ONE-ENTITY THRU 920-EXIT
039800         VARYING WS-ENTITY-IDX FROM 1 BY 1
039900             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT.
040000     CLOSE ENTITIES-OUT.
040100     DISPLAY 'PHPAYAPL - PAYMENTS APPLIED : ' WS-APPLIED-CTR.
040200     DISPLAY 'PHPAYAPL - PAYMENTS REVERSED: ' WS-REVERSED-CTR.
040300     DISPLAY 'PHPAYAPL - PAYMENTS REJECTED: ' WS-REJECTED-CTR.
040400 900-EXIT.
040500     EXIT.
040600
040700 910-WRITE-ONE-ACCOUNT.
040800     MOVE ACCOUNT-ROW(WS-ACCOUNT-IDX) TO ACCOUNTS-OUT-REC.
040900     WRITE ACCOUNTS-OUT-REC.
041000 910-EXIT.
041100     EXIT.
041200
041300 920-WRITE-ONE-ENTITY.
041400     MOVE ENTITY-ROW(WS-ENTITY-IDX) TO ENTITIES-OUT-REC.
041500     WRITE ENTITIES-OUT-REC.
041600 920-EXIT.
041700     EXIT.
