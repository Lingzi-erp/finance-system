000100******************************************************************
000200*    PHALCREC  -  ORDER-LINE TO BATCH ALLOCATION TRACE RECORD     *
000300*    WRITTEN BY PHORDPST DURING FIFO (OR EXPLICIT) SALE ALLOC     *
000400*    RECORD LENGTH .......... 60                                  *
000500*    FILE ................... ALLOCS  (SEQUENTIAL, OUTPUT)        *
000600******************************************************************
000700*    94-11 R.OKONKWO  ORIGINAL LAYOUT - FIFO TRACE ONLY           *
000800*    01-09 B.ORTIZ    EXTENDED TO EXPLICIT (USER-CHOSEN) ALLOC    *
000900******************************************************************
001000 01  PH-ALLOC-REC.
001100     05  ALC-ITEM-ID                 PIC 9(06).
001200     05  ALC-BATCH-ID                PIC 9(06).
001300     05  ALC-QTY                     PIC S9(10)V99.
001400     05  ALC-COST-PRICE              PIC S9(08)V99.
001500     05  ALC-COST-AMOUNT             PIC S9(10)V99.
001600     05  FILLER                      PIC X(14).
