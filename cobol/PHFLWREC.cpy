000100******************************************************************
000200*    PHFLWREC  -  STOCK MOVEMENT AUDIT (FLOW) RECORD              *
000300*    APPEND-ONLY TRAIL WRITTEN BY EVERY PHORDPST STOCK POSTING    *
000400*    AND BY PHSTKRCL FOR RECALC-GENERATED ADJUSTMENTS             *
000500*    RECORD LENGTH .......... 120                                 *
000600*    FILE ................... STOCKFLOWS  (SEQUENTIAL, APPEND)    *
000700******************************************************************
000800*    93-27 R.OKONKWO  ORIGINAL LAYOUT                             *
000900*    99-04 T.NAKAO    Y2K PASS - NO DATE FIELDS, NO CHANGE MADE   *
001000*    11-14 B.ORTIZ    ADDED FLW-REASON PER AUDIT FINDING 2011-06  *
001100******************************************************************
001200 01  PH-FLOW-REC.
001300     05  FLW-WAREHOUSE-ID            PIC 9(06).
001400     05  FLW-PRODUCT-ID              PIC 9(06).
001500     05  FLW-TYPE                    PIC X(08).
001600         88  FLW-IS-IN                    VALUE 'IN      '.
001700         88  FLW-IS-OUT                   VALUE 'OUT     '.
001800         88  FLW-IS-ADJUST                VALUE 'ADJUST  '.
001900         88  FLW-IS-RESERVE               VALUE 'RESERVE '.
002000         88  FLW-IS-RELEASE               VALUE 'RELEASE '.
002100     05  FLW-QTY-CHANGE              PIC S9(10)V99.
002200     05  FLW-QTY-BEFORE              PIC S9(10)V99.
002300     05  FLW-QTY-AFTER               PIC S9(10)V99.
002400     05  FLW-ORDER-ID                PIC 9(06).
002500     05  FLW-REASON                  PIC X(40).
002600     05  FILLER                      PIC X(18).
