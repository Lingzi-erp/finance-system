000100******************************************************************
000200*    PHACCREC  -  RECEIVABLE / PAYABLE ACCOUNT RECORD             *
000300*    ONE ROW PER OPEN-ITEM CREATED AT ORDER COMPLETION (PHORDPST) *
000400*    SETTLED BY PHPAYAPL, AGED BY PHAGERPT, LISTED BY PHSTMRPT    *
000500*    RECORD LENGTH .......... 100                                 *
000600*    FILE ................... ACCOUNTS  (REWRITE VIA WORK FILE)   *
000700******************************************************************
000800*    90-30 R.OKONKWO  ORIGINAL LAYOUT                             *
000900*    96-17 R.OKONKWO  ADDED ACC-DUE-DATE FOR AGING REPORT         *
001000*    99-03 T.NAKAO    Y2K - ACC-DUE-DATE EXPANDED 4-DIGIT YEAR    *
001100*    07-25 B.ORTIZ    ADDED ACC-STATUS 88-LEVELS PER TKT 4471     *
001200******************************************************************
001300 01  PH-ACCOUNT-REC.
001400     05  ACC-ID                      PIC 9(06).
001500     05  ACC-ENTITY-ID               PIC 9(06).
001600     05  ACC-ORDER-ID                PIC 9(06).
001700     05  ACC-TYPE                    PIC X(10).
001800         88  ACC-IS-RECEIVABLE            VALUE 'RECEIVABLE'.
001900         88  ACC-IS-PAYABLE               VALUE 'PAYABLE   '.
002000     05  ACC-AMOUNT                  PIC S9(10)V99.
002100     05  ACC-PAID                    PIC S9(10)V99.
002200     05  ACC-BALANCE                 PIC S9(10)V99.
002300     05  ACC-DUE-DATE                PIC 9(08).
002400     05  ACC-DUE-DATE-BRK REDEFINES ACC-DUE-DATE.
002500         10  ACC-DUE-YYYY            PIC 9(04).
002600         10  ACC-DUE-MM              PIC 9(02).
002700         10  ACC-DUE-DD              PIC 9(02).
002800     05  ACC-STATUS                  PIC X(10).
002900         88  ACC-IS-PENDING               VALUE 'PENDING   '.
003000         88  ACC-IS-PARTIAL               VALUE 'PARTIAL   '.
003100         88  ACC-IS-PAID                  VALUE 'PAID      '.
003200         88  ACC-IS-CANCELLED             VALUE 'CANCELLED '.
003300         88  ACC-IS-OPEN VALUES 'PENDING   ' 'PARTIAL   '.
003400     05  FILLER                      PIC X(18).
