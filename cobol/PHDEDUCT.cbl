000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHDEDUCT.
000300 AUTHOR.         J SHAH.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   03/14/1988.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*  REMARKS.                                                       *
001000*                                                                 *
001100*  PHDEDUCT IS CALLED BY PHORDPST WHEN A PURCHASE LINE IS POSTED  *
001200*  TO A STOCK BATCH.  GIVEN THE GROSS WEIGHT ON THE TRUCK TICKET  *
001300*  AND THE DEDUCTION-FORMULA ID CODED ON THE PURCHASE LINE, IT    *
001400*  RETURNS THE NET (SETTLED) WEIGHT AND THE TARE WEIGHT THAT WILL *
001500*  GO INTO THE NEW BATCH RECORD.  THE FORMULA TABLE IS LOADED     *
001600*  ONCE FROM THE FORMULAS MASTER AND KEPT SORTED BY FRM-ID SO A   *
001700*  BINARY SEARCH CAN BE USED ON EVERY CALL.                       *
001800*                                                                 *
001900*  FOUR FORMULA TYPES ARE SUPPORTED - SEE 200-CALC-NET-WEIGHT.    *
002000*  AN UNRECOGNIZED FORMULA TYPE, OR FRM-ID = ZERO, MEANS NO        *
002100*  DEDUCTION IS TAKEN (NET = GROSS).                               *
002200******************************************************************
002300*  CHANGE LOG.                                                    *
002400*  ---------------------------------------------------------------*
002500*  DATE     BY    TICKET   DESCRIPTION                            *
002600*  -------- ----  -------  -------------------------------------  *
002700*  03/14/88 JS    N/A      ORIGINAL PROGRAM - PERCENTAGE & FIXED   *
002800*  05/02/89 JS    REQ-041  ADDED FIXED_PER_UNIT FORMULA TYPE       *
002900*  11/19/90 RO    REQ-118  TARE WEIGHT NOW RETURNED TO CALLER      *
003000*  06/07/93 RO    REQ-233  FORMULA TABLE NOW SEARCHED, NOT A       *
003100*                          FOUR-WAY IF - TABLE GREW PAST 20 ROWS   *
003200*  01/22/97 TN    TKT-3005 CLAMP NET WEIGHT AT ZERO (FIXED TYPES)  *
003300*  03/30/99 TN    TKT-3512 Y2K - NO DATE FIELDS IN THIS PROGRAM,   *
003400*                          REVIEWED AND FOUND N/A                  *
003500*  09/11/01 BO    TKT-4090 UNIT-COUNT PARM ADDED FOR PER-UNIT CALC *
003600*  02/14/08 BO    TKT-4715 RECOMPILED UNDER ENTERPRISE COBOL V4    *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-390.
004100 OBJECT-COMPUTER.  IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT FORMULA-FILE ASSIGN TO UT-S-FORMULAS
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-FORMULA-STATUS.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  FORMULA-FILE
005200     RECORDING MODE IS F
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS FORMULA-FILE-REC.
005500 01  FORMULA-FILE-REC            PIC X(60).
005600 WORKING-STORAGE SECTION.
005610*    TKT-4811 - STANDALONE COUNTERS/FLAGS KEPT AT 77-LEVEL PER
005620*    SHOP STANDARD.
005630 77  WS-CALL-COUNT               PIC S9(08) COMP  VALUE 0.
005640 77  WS-APPLIED-SW               PIC X(01)  VALUE 'N'.
005650     88  WS-FORMULA-WAS-APPLIED       VALUE 'Y'.
005700 01  WS-FORMULA-STATUS           PIC X(02)  VALUE SPACES.
005800     88  WS-FORMULA-OK                VALUE '00'.
005900     88  WS-FORMULA-EOF               VALUE '10'.
006000 01  WS-SWITCHES.
006100     05  WS-TABLE-LOADED-SW      PIC X(01)  VALUE 'N'.
006200         88  FORMULA-TABLE-LOADED     VALUE 'Y'.
006300     05  WS-FORMULA-EOF-SW       PIC X(01)  VALUE 'N'.
006400         88  NO-MORE-FORMULAS         VALUE 'Y'.
006450     05  FILLER                  PIC X(02)  VALUE SPACES.
006500 01  WS-COUNTERS.
006600     05  WS-FORMULA-ROW-CTR      PIC S9(04) COMP  VALUE 0.
006700     05  WS-FORMULA-IDX          PIC S9(04) COMP  VALUE 0.
006750     05  FILLER                  PIC X(02)  VALUE SPACES.
006800 01  WS-WORK-FIELDS.
006900     05  WS-GROSS-4DEC           PIC S9(10)V9(04) VALUE 0.
007000     05  WS-DEDUCT-4DEC          PIC S9(10)V9(04) VALUE 0.
007100     05  WS-NET-4DEC             PIC S9(10)V9(04) VALUE 0.
007110*    WHOLE/PENNIES VIEW OF THE NET WEIGHT, USED WHEN THE CALLER
007120*    NEEDS A ZONED-POUNDS FIGURE WITHOUT THE DECIMAL FRACTION.
007130     05  WS-NET-4DEC-SPLIT REDEFINES WS-NET-4DEC.
007140         10  WS-NET-WHOLE        PIC S9(10).
007150         10  WS-NET-PENNIES      PIC 9(04).
007160     05  FILLER                  PIC X(02)  VALUE SPACES.
007200*
007300*    IN-STORAGE FORMULA TABLE - LOADED ONCE, SEARCHED EVERY CALL
007400*
007500 01  FORMULA-TABLE.
007600     05  FORMULA-TABLE-ROW OCCURS 0 TO 200 TIMES
007700             DEPENDING ON WS-FORMULA-ROW-CTR
007800             ASCENDING KEY IS FT-ID
007900             INDEXED BY FT-INDEX.
008000         10  FT-ID                   PIC 9(04).
008100         10  FT-TYPE                 PIC X(14).
008200         10  FT-VALUE                PIC S9(06)V9(04).
008210*    SHORT ALPHA CODE VIEW OF THE FORMULA TYPE, USED BY 200-CALC-
008220*    NET-WEIGHT'S SEARCH WHEN ONLY THE FIRST FOUR BYTES MATTER.
008230         10  FT-TYPE-SHORT REDEFINES FT-TYPE.
008240             15  FT-TYPE-CODE        PIC X(04).
008250             15  FILLER              PIC X(10).
008300 LINKAGE SECTION.
008400 01  LK-GROSS-WEIGHT                 PIC S9(10)V99.
008410*    WHOLE/FRACTION VIEW OF THE GROSS WEIGHT FOR TRUCK-TICKET
008420*    RECAP DISPLAYS THAT DO NOT WANT THE IMPLIED DECIMAL POINT.
008430 01  LK-GROSS-WEIGHT-SPLIT REDEFINES LK-GROSS-WEIGHT.
008440     05  LK-GROSS-WHOLE              PIC S9(10).
008450     05  LK-GROSS-PENNIES            PIC 9(02).
008500 01  LK-DEDUCT-ID                    PIC 9(04).
008600 01  LK-UNIT-COUNT                   PIC S9(06) COMP-3.
008700 01  LK-NET-WEIGHT                   PIC S9(10)V99.
008800 01  LK-TARE-WEIGHT                  PIC S9(10)V99.
008900******************************************************************
009000 PROCEDURE DIVISION USING LK-GROSS-WEIGHT, LK-DEDUCT-ID,
009100         LK-UNIT-COUNT, LK-NET-WEIGHT, LK-TARE-WEIGHT.
009200******************************************************************
009300 000-MAIN.
009310     ADD 1 TO WS-CALL-COUNT.
009320     MOVE 'N' TO WS-APPLIED-SW.
009400     IF NOT FORMULA-TABLE-LOADED
009500         PERFORM 100-LOAD-FORMULA-TABLE THRU 100-EXIT
009600     END-IF.
009700     PERFORM 200-CALC-NET-WEIGHT THRU 200-EXIT.
009800     COMPUTE LK-TARE-WEIGHT ROUNDED =
009900         LK-GROSS-WEIGHT - LK-NET-WEIGHT.
010000     GOBACK.
010100
010200 100-LOAD-FORMULA-TABLE.
010300     MOVE 0 TO WS-FORMULA-ROW-CTR.
010400     MOVE 'N' TO WS-FORMULA-EOF-SW.
010500     OPEN INPUT FORMULA-FILE.
010600     IF NOT WS-FORMULA-OK
010700         DISPLAY 'PHDEDUCT - ERROR OPENING FORMULAS. RC='
010800             WS-FORMULA-STATUS
010900         MOVE 16 TO RETURN-CODE
011000         GOBACK
011100     END-IF.
011200     PERFORM 110-READ-ONE-FORMULA THRU 110-EXIT
011300         UNTIL NO-MORE-FORMULAS.
011400     CLOSE FORMULA-FILE.
011500     MOVE 'Y' TO WS-TABLE-LOADED-SW.
011600 100-EXIT.
011700     EXIT.
011800
011900 110-READ-ONE-FORMULA.
012000     READ FORMULA-FILE
012100         AT END
012200             MOVE 'Y' TO WS-FORMULA-EOF-SW
012300             GO TO 110-EXIT.
012400     ADD 1 TO WS-FORMULA-ROW-CTR.
012500     MOVE FORMULA-FILE-REC(1:4)   TO FT-ID(WS-FORMULA-ROW-CTR).
012600     MOVE FORMULA-FILE-REC(5:14)  TO FT-TYPE(WS-FORMULA-ROW-CTR).
012700     MOVE FORMULA-FILE-REC(19:10) TO FT-VALUE(WS-FORMULA-ROW-CTR).
012800 110-EXIT.
012900     EXIT.
013000
013100 200-CALC-NET-WEIGHT.
013200*    DEFAULT - NO FORMULA CODED, OR NOT FOUND, OR UNRECOGNIZED
013300*    TYPE:  NET WEIGHT EQUALS GROSS WEIGHT.
013400     MOVE LK-GROSS-WEIGHT TO LK-NET-WEIGHT.
013500     IF LK-DEDUCT-ID = 0
013600         GO TO 200-EXIT
013700     END-IF.
013800     SET FT-INDEX TO 1.
013900     SEARCH FORMULA-TABLE-ROW
014000         AT END
014100             GO TO 200-EXIT
014200         WHEN FT-ID(FT-INDEX) = LK-DEDUCT-ID
014300             PERFORM 210-APPLY-FORMULA THRU 210-EXIT.
014400 200-EXIT.
014500     EXIT.
014600
014700 210-APPLY-FORMULA.
014710     MOVE 'Y' TO WS-APPLIED-SW.
014800     MOVE LK-GROSS-WEIGHT TO WS-GROSS-4DEC.
014900     EVALUATE TRUE
015000         WHEN FT-TYPE(FT-INDEX) = 'NONE          '
015100             MOVE LK-GROSS-WEIGHT TO LK-NET-WEIGHT
015200         WHEN FT-TYPE(FT-INDEX) = 'PERCENTAGE    '
015300             COMPUTE WS-NET-4DEC ROUNDED =
015400                 WS-GROSS-4DEC * FT-VALUE(FT-INDEX)
015500             MOVE WS-NET-4DEC TO LK-NET-WEIGHT
015600         WHEN FT-TYPE(FT-INDEX) = 'FIXED         '
015700             COMPUTE LK-NET-WEIGHT ROUNDED =
015800                 LK-GROSS-WEIGHT - FT-VALUE(FT-INDEX)
015900             IF LK-NET-WEIGHT < 0
016000                 MOVE 0 TO LK-NET-WEIGHT
016100             END-IF
016200         WHEN FT-TYPE(FT-INDEX) = 'FIXED_PER_UNIT'
016300             COMPUTE WS-DEDUCT-4DEC ROUNDED =
016400                 LK-UNIT-COUNT * FT-VALUE(FT-INDEX)
016500             COMPUTE LK-NET-WEIGHT ROUNDED =
016600                 LK-GROSS-WEIGHT - WS-DEDUCT-4DEC
016700             IF LK-NET-WEIGHT < 0
016800                 MOVE 0 TO LK-NET-WEIGHT
016900             END-IF
017000         WHEN OTHER
017100             MOVE LK-GROSS-WEIGHT TO LK-NET-WEIGHT
017200     END-EVALUATE.
017300 210-EXIT.
017400     EXIT.
