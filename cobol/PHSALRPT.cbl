000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     PHSALRPT.
000300 AUTHOR.         R OKONKWO.
000400 INSTALLATION.   PRODUCE AND HOLD COLD STORAGE - EDP DEPT.
000500 DATE-WRITTEN.   11/12/1997.
000600 DATE-COMPILED.
000700 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800 ******************************************************************
000900 *  REMARKS.                                                       *
001000 *                                                                 *
001100 *  PHSALRPT IS THE SALES/PURCHASE STATISTICS REPORT.  A           *
001200 *  PARAMETER CARD NAMES THE ORDER TYPE (PURCHASE OR SALE), THE    *
001300 *  BREAK MODE (D = BY ORDER DATE, E = BY ENTITY, P = BY PRODUCT), *
001400 *  AND AN ORDER-DATE RANGE.  ONLY COMPLETED ORDERS OF THE NAMED   *
001500 *  TYPE FALLING IN THE DATE RANGE ARE COUNTED.  MODE D AND MODE E *
001600 *  BREAK ON THE ORDER HEADER ALONE (ORDER COUNT, QUANTITY,        *
001700 *  FINAL AMOUNT).  MODE P BREAKS ON THE ORDER LINES INSTEAD, ONE  *
001800 *  ROW PER PRODUCT, COUNTING EACH QUALIFYING ORDER ONCE EVEN IF   *
001900 *  IT HAS SEVERAL LINES FOR THAT PRODUCT, AND FOR SALE ORDERS     *
002000 *  ALSO SHOWS COST, PROFIT AND PROFIT RATE.  A GRAND TOTAL LINE   *
002100 *  CLOSES THE REPORT.                                             *
002200 ******************************************************************
002300 *  CHANGE LOG.                                                    *
002400 *  ---------------------------------------------------------------*
002500 *  DATE     BY    TICKET   DESCRIPTION                            *
002600 *  -------- ----  -------  -------------------------------------  *
002700 *  11/12/97 RO    N/A      ORIGINAL PROGRAM                        *
002800 *  03/30/99 TN    TKT-3515 Y2K - PARM-DATE-FROM/TO AND ORDER-DATE   *
002900 *                          COMPARES NOW USE 4-DIGIT-YEAR FIELDS     *
003000 *  09-14    BO    TKT-4090 ADDED MODE P (BY PRODUCT) WITH COST/     *
003100 *                          PROFIT/PROFIT-RATE COLUMNS FOR SALES     *
003200 *  02/14/08 BO    TKT-4719 RECOMPILED UNDER ENTERPRISE COBOL V4     *
003300 ******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-390.
003700 OBJECT-COMPUTER.  IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT PARM-CARD-IN  ASSIGN TO UT-S-PARMCRD
004300         ORGANIZATION IS LINE SEQUENTIAL
004400         FILE STATUS IS WS-PARMCD-STATUS.
004500     SELECT ENTITIES-IN   ASSIGN TO UT-S-ENTIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-ENTIN-STATUS.
004800     SELECT ORDERS-IN     ASSIGN TO UT-S-ORDERS
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-ORDERS-STATUS.
005100     SELECT ITEMS-IN      ASSIGN TO UT-S-ITEMIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-ITEMIN-STATUS.
005400     SELECT REPORT-OUT    ASSIGN TO UT-S-REPORT
005500         ORGANIZATION IS SEQUENTIAL
005600         FILE STATUS IS WS-RPTOUT-STATUS.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  PARM-CARD-IN
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  PARM-CARD-REC.
006300     05  PARM-ORD-TYPE               PIC X(10).
006400     05  PARM-MODE                   PIC X(01).
006500         88  PARM-MODE-DATE              VALUE 'D'.
006600         88  PARM-MODE-ENTITY            VALUE 'E'.
006700         88  PARM-MODE-PRODUCT           VALUE 'P'.
006800     05  PARM-DATE-FROM              PIC 9(08).
006900     05  PARM-DATE-TO                PIC 9(08).
007000     05  FILLER                      PIC X(53).
007100 FD  ENTITIES-IN
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  ENTITIES-IN-REC                 PIC X(80).
007500 FD  ORDERS-IN
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 01  ORDERS-IN-REC                   PIC X(170).
007900 FD  ITEMS-IN
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD.
008200 01  ITEMS-IN-REC                    PIC X(166).
008300 FD  REPORT-OUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD.
008600 01  REPORT-OUT-REC                  PIC X(132).
008700 WORKING-STORAGE SECTION.
008710*    STANDALONE RUN COUNTER KEPT AT 77-LEVEL PER SHOP STANDARD.
008720 77  WS-ORDERS-READ-CTR          PIC S9(08) COMP  VALUE 0.
008730 77  WS-ITEMS-READ-CTR           PIC S9(08) COMP  VALUE 0.
008800 01  WS-FILE-STATUSES.
008900     05  WS-PARMCD-STATUS            PIC X(02)  VALUE SPACES.
009000     05  WS-ENTIN-STATUS             PIC X(02)  VALUE SPACES.
009100         88  WS-ENTIN-OK                  VALUE '00'.
009200         88  WS-ENTIN-EOF                 VALUE '10'.
009300     05  WS-ORDERS-STATUS            PIC X(02)  VALUE SPACES.
009400         88  WS-ORDERS-OK                 VALUE '00'.
009500         88  WS-ORDERS-EOF                VALUE '10'.
009600     05  WS-ITEMIN-STATUS            PIC X(02)  VALUE SPACES.
009700         88  WS-ITEMIN-OK                 VALUE '00'.
009800         88  WS-ITEMIN-EOF                VALUE '10'.
009900     05  WS-RPTOUT-STATUS            PIC X(02)  VALUE SPACES.
010000 01  WS-SWITCHES.
010100     05  WS-ENTIN-EOF-SW             PIC X(01)  VALUE 'N'.
010200         88  NO-MORE-ENTITIES              VALUE 'Y'.
010300     05  WS-ORDERS-EOF-SW            PIC X(01)  VALUE 'N'.
010400         88  NO-MORE-ORDERS               VALUE 'Y'.
010500     05  WS-ITEMIN-EOF-SW            PIC X(01)  VALUE 'N'.
010600         88  NO-MORE-ITEMS                VALUE 'Y'.
010700     05  WS-BRK-FOUND-SW             PIC X(01)  VALUE 'N'.
010800         88  BRK-ROW-WAS-FOUND            VALUE 'Y'.
010900     05  WS-CTD-FOUND-SW             PIC X(01)  VALUE 'N'.
011000         88  CTD-PAIR-WAS-FOUND           VALUE 'Y'.
011100     05  WS-ENT-FOUND-SW             PIC X(01)  VALUE 'N'.
011200         88  ENT-ROW-WAS-FOUND            VALUE 'Y'.
011300     05  WS-OQL-FOUND-SW             PIC X(01)  VALUE 'N'.
011400         88  OQL-ROW-WAS-FOUND            VALUE 'Y'.
011500 01  WS-COUNTERS.
011600     05  WS-ENTITY-COUNT             PIC S9(06) COMP  VALUE 0.
011700     05  WS-ENTITY-IDX               PIC S9(06) COMP  VALUE 0.
011800     05  WS-OQL-COUNT                PIC S9(06) COMP  VALUE 0.
011900     05  WS-OQL-IDX                  PIC S9(06) COMP  VALUE 0.
012000     05  WS-BRK-COUNT                PIC S9(06) COMP  VALUE 0.
012100     05  WS-BRK-IDX                  PIC S9(06) COMP  VALUE 0.
012200     05  WS-CTD-COUNT                PIC S9(06) COMP  VALUE 0.
012300     05  WS-CTD-IDX                  PIC S9(06) COMP  VALUE 0.
012400     05  WS-SORT-COUNT               PIC S9(06) COMP  VALUE 0.
012500     05  WS-SORT-IDX                 PIC S9(06) COMP  VALUE 0.
012600     05  WS-SORT-IDX2                PIC S9(06) COMP  VALUE 0.
012700     05  WS-SORT-HOLD                PIC S9(06) COMP  VALUE 0.
012800     05  WS-PAGE-COUNT               PIC S9(04) COMP  VALUE 0.
012900     05  WS-LINES-USED               PIC S9(04) COMP  VALUE 99.
013000     05  WS-LINES-PER-PAGE           PIC S9(04) COMP  VALUE 54.
013100 01  WS-WORK-FIELDS.
013200     05  WS-TODAY                    PIC 9(08)        VALUE 0.
013300     05  WS-TODAY-BRK REDEFINES WS-TODAY.
013400         10  WS-TODAY-YYYY           PIC 9(04).
013500         10  WS-TODAY-MM             PIC 9(02).
013600         10  WS-TODAY-DD             PIC 9(02).
013700     05  WS-BREAK-KEY                PIC 9(08)        VALUE 0.
013800     05  WS-GRAND-ORDER-COUNT        PIC S9(06) COMP  VALUE 0.
013900     05  WS-GRAND-QTY                PIC S9(10)V99    VALUE 0.
014000     05  WS-GRAND-AMOUNT             PIC S9(10)V99    VALUE 0.
014100 01  WS-ORDER-HOLD.
014200     COPY PHORDREC.
014300 01  WS-ITEM-HOLD.
014400     COPY PHITMREC.
014500 01  WS-ENTITY-HOLD.
014600     COPY PHENTREC.
014700 *
014800 *    ENTITY-TABLE - ENTITY ID/CODE/NAME OFF THE ENTITY MASTER, USED
014900 *    ONLY TO LABEL ENTITY-BREAK ROWS (MODE E) WITH A READABLE NAME.
015000 *
015100 01  ENTITY-TABLE.
015200     05  ENTITY-ROW OCCURS 2000 TIMES.
015300         10  ENL-ENTITY-ID           PIC 9(06).
015400         10  ENL-ENTITY-CODE         PIC X(10).
015500         10  ENL-ENTITY-NAME         PIC X(30).
015600 *
015700 *    ORDER-QUALIFY-TABLE - ONE ROW PER COMPLETED ORDER OF THE PARM
015800 *    TYPE FALLING IN THE PARM DATE RANGE.  BUILT ONCE FROM THE
015900 *    ORDERS FILE AND USED AS THE SOURCE FOR MODE D/E BREAKS AND AS
016000 *    THE ORDER-ID LOOKUP FOR MODE P (WHICH BREAKS ON ORDER LINES).
016100 *
016200 01  ORDER-QUALIFY-TABLE.
016300     05  OQL-ROW OCCURS 6000 TIMES.
016400         10  OQL-ORDER-ID            PIC 9(06).
016500         10  OQL-ORDER-DATE          PIC 9(08).
016600         10  OQL-ORDER-DATE-BRK REDEFINES OQL-ORDER-DATE.
016700             15  OQL-ORDER-YYYY      PIC 9(04).
016800             15  OQL-ORDER-MM        PIC 9(02).
016900             15  OQL-ORDER-DD        PIC 9(02).
017000         10  OQL-ENTITY-ID           PIC 9(06).
017100         10  OQL-QTY                 PIC S9(10)V99.
017200         10  OQL-AMOUNT              PIC S9(10)V99.
017300 *
017400 *    BREAK-TABLE - ONE ROW PER BREAK KEY.  FOR MODE D THE KEY IS THE
017500 *    ORDER DATE, FOR MODE E THE ENTITY ID, FOR MODE P THE PRODUCT
017600 *    ID.  COST/PROFIT/RATE ARE ONLY EVER POSTED IN MODE P FOR SALE
017700 *    ORDERS; THEY STAY ZERO OTHERWISE.
017800 *
017900 01  BREAK-TABLE.
018000     05  BRK-ROW OCCURS 4000 TIMES.
018100         10  BRK-KEY                 PIC 9(08).
018110*    DATE-BROKEN VIEW OF BRK-KEY, VALID ONLY WHEN THE PARM CARD
018120*    SELECTED MODE D (DATE BREAK) - SEE 200-BUILD-BREAK-ROWS.
018130         10  BRK-KEY-DATE REDEFINES BRK-KEY.
018140             15  BRK-KEY-YYYY        PIC 9(04).
018150             15  BRK-KEY-MM          PIC 9(02).
018160             15  BRK-KEY-DD          PIC 9(02).
018200         10  BRK-ORDER-COUNT         PIC S9(06) COMP.
018300         10  BRK-QTY                 PIC S9(10)V99.
018400         10  BRK-AMOUNT              PIC S9(10)V99.
018500         10  BRK-COST                PIC S9(10)V99.
018600         10  BRK-PROFIT              PIC S9(10)V99.
018700         10  BRK-RATE                PIC S9(03)V99.
018800 *
018900 *    COUNTED-PAIR-TABLE - MODE P ONLY.  REMEMBERS WHICH (ORDER,
019000 *    PRODUCT) COMBINATIONS HAVE ALREADY BUMPED BRK-ORDER-COUNT SO A
019100 *    SECOND LINE FOR THE SAME PRODUCT ON THE SAME ORDER DOES NOT
019200 *    COUNT THE ORDER TWICE.
019300 *
019400 01  COUNTED-PAIR-TABLE.
019500     05  CTD-ROW OCCURS 6000 TIMES.
019600         10  CTD-ORDER-ID            PIC 9(06).
019700         10  CTD-PRODUCT-ID          PIC 9(06).
019800 01  WS-SORT-TABLE.
019900     05  WS-SORT-ENTRY OCCURS 4000 TIMES PIC S9(06) COMP.
020000 *
020100 *    REPORT PRINT LINES - 132 BYTE RECORDS.
020200 *
020300 01  RL-HEADER-1.
020400     05  FILLER                      PIC X(01)  VALUE SPACES.
020500     05  FILLER                      PIC X(30)
020600         VALUE 'PRODUCE AND HOLD COLD STORAGE'.
020700     05  FILLER                      PIC X(05)  VALUE SPACES.
020800     05  FILLER                      PIC X(21)  VALUE 'SALES/PURCHASE STAT -'.
020900     05  RL1-ORD-TYPE                PIC X(10).
021000     05  FILLER                      PIC X(01)  VALUE SPACES.
021100     05  RL1-MODE-DESC               PIC X(14).
021200     05  FILLER                      PIC X(05)  VALUE 'PAGE '.
021300     05  RL1-PAGE-NO                 PIC ZZZ9.
021400     05  FILLER                      PIC X(41)  VALUE SPACES.
021500 01  RL-HEADER-2.
021600     05  FILLER                      PIC X(01)  VALUE SPACES.
021700     05  FILLER                      PIC X(10)  VALUE 'DATE FROM '.
021800     05  RL2-DATE-FROM               PIC 9(08).
021900     05  FILLER                      PIC X(04)  VALUE '  TO'.
022000     05  RL2-DATE-TO                 PIC 9(08).
022100     05  FILLER                      PIC X(101) VALUE SPACES.
022200 01  RL-HEADER-3.
022300     05  FILLER                      PIC X(01)  VALUE SPACES.
022400     05  FILLER                      PIC X(21)  VALUE 'KEY'.
022500     05  FILLER                      PIC X(09)  VALUE '  ORDERS '.
022600     05  FILLER                      PIC X(01)  VALUE SPACES.
022700     05  FILLER                      PIC X(12)  VALUE '    QUANTITY'.
022800     05  FILLER                      PIC X(01)  VALUE SPACES.
022900     05  FILLER                      PIC X(12)  VALUE '      AMOUNT'.
023000     05  FILLER                      PIC X(01)  VALUE SPACES.
023100     05  FILLER                      PIC X(12)  VALUE '        COST'.
023200     05  FILLER                      PIC X(01)  VALUE SPACES.
023300     05  FILLER                      PIC X(13)  VALUE '      PROFIT '.
023400     05  FILLER                      PIC X(01)  VALUE SPACES.
023500     05  FILLER                      PIC X(07)  VALUE '  RATE '.
023600     05  FILLER                      PIC X(40)  VALUE SPACES.
023700 01  RL-DETAIL.
023800     05  FILLER                      PIC X(01)  VALUE SPACES.
023900     05  RLD-LABEL                   PIC X(21).
024000     05  RLD-ORDERS                  PIC ZZZ,ZZ9.
024100     05  FILLER                      PIC X(02)  VALUE SPACES.
024200     05  RLD-QTY                     PIC Z,ZZZ,ZZ9.99.
024300     05  FILLER                      PIC X(01)  VALUE SPACES.
024400     05  RLD-AMOUNT                  PIC Z,ZZZ,ZZ9.99.
024500     05  FILLER                      PIC X(01)  VALUE SPACES.
024600     05  RLD-COST                    PIC Z,ZZZ,ZZ9.99.
024700     05  FILLER                      PIC X(01)  VALUE SPACES.
024800     05  RLD-PROFIT                  PIC Z,ZZZ,ZZ9.99-.
024900     05  FILLER                      PIC X(01)  VALUE SPACES.
025000     05  RLD-RATE                    PIC ZZ9.99.
025100     05  FILLER                      PIC X(01)  VALUE '%'.
025200     05  FILLER                      PIC X(41)  VALUE SPACES.
025300 01  RL-FOOTER-GRAND.
025400     05  FILLER                      PIC X(01)  VALUE SPACES.
025500     05  FILLER                      PIC X(21)  VALUE 'GRAND TOTAL'.
025600     05  RLF-ORDERS                  PIC ZZZ,ZZ9.
025700     05  FILLER                      PIC X(02)  VALUE SPACES.
025800     05  RLF-QTY                     PIC Z,ZZZ,ZZ9.99.
025900     05  FILLER                      PIC X(01)  VALUE SPACES.
026000     05  RLF-AMOUNT                  PIC Z,ZZZ,ZZ9.99.
026100     05  FILLER                      PIC X(76)  VALUE SPACES.
026200 LINKAGE SECTION.
026300 ******************************************************************
026400 PROCEDURE DIVISION.
026500 ******************************************************************
026600 000-MAIN.
026700     PERFORM 010-INITIALIZE THRU 010-EXIT.
026800     IF PARM-MODE-ENTITY
026900         PERFORM 020-LOAD-ENTITIES THRU 020-EXIT
027000     END-IF.
027100     PERFORM 100-LOAD-ORDERS THRU 100-EXIT.
027200     IF PARM-MODE-PRODUCT
027300         PERFORM 200-LOAD-ITEMS THRU 200-EXIT
027400     END-IF.
027500     PERFORM 300-SORT-BREAKS THRU 300-EXIT.
027600     PERFORM 400-PRINT-HEADERS THRU 400-EXIT.
027700     PERFORM 500-PRINT-ONE-BREAK THRU 500-EXIT
027800         VARYING WS-SORT-IDX FROM 1 BY 1
027900             UNTIL WS-SORT-IDX > WS-SORT-COUNT.
028000     PERFORM 600-PRINT-GRAND-TOTAL THRU 600-EXIT.
028100     PERFORM 900-TERMINATE THRU 900-EXIT.
028200     STOP RUN.
028300
028400 010-INITIALIZE.
028500     ACCEPT WS-TODAY FROM DATE YYYYMMDD.
028600     OPEN INPUT  PARM-CARD-IN.
028700     READ PARM-CARD-IN
028800         AT END
028900             DISPLAY 'PHSALRPT - MISSING PARAMETER CARD'
029000             MOVE 16 TO RETURN-CODE
029100             STOP RUN
029200     END-READ.
029300     CLOSE PARM-CARD-IN.
029400     IF NOT PARM-MODE-DATE AND NOT PARM-MODE-ENTITY
029500             AND NOT PARM-MODE-PRODUCT
029600         DISPLAY 'PHSALRPT - INVALID PARM MODE: ' PARM-MODE
029700         MOVE 16 TO RETURN-CODE
029800         STOP RUN
029900     END-IF.
030000     MOVE PARM-ORD-TYPE TO RL1-ORD-TYPE.
030100     EVALUATE TRUE
030200         WHEN PARM-MODE-DATE
030300             MOVE 'BY ORDER DATE ' TO RL1-MODE-DESC
030400         WHEN PARM-MODE-ENTITY
030500             MOVE 'BY ENTITY     ' TO RL1-MODE-DESC
030600         WHEN PARM-MODE-PRODUCT
030700             MOVE 'BY PRODUCT    ' TO RL1-MODE-DESC
030800     END-EVALUATE.
030900     MOVE PARM-DATE-FROM TO RL2-DATE-FROM.
031000     MOVE PARM-DATE-TO   TO RL2-DATE-TO.
031100     MOVE 0 TO WS-ENTITY-COUNT WS-OQL-COUNT WS-BRK-COUNT WS-CTD-COUNT.
031200     MOVE 0 TO WS-GRAND-ORDER-COUNT WS-GRAND-QTY WS-GRAND-AMOUNT.
031300     OPEN INPUT  ORDERS-IN
031400          OUTPUT REPORT-OUT.
031500     IF NOT WS-ORDERS-OK
031600         DISPLAY 'PHSALRPT - ERROR OPENING ORDERS FILE'
031700         MOVE 16 TO RETURN-CODE
031800         STOP RUN
031900     END-IF.
032000 010-EXIT.
032100     EXIT.
032200
032300 020-LOAD-ENTITIES.
032400     OPEN INPUT ENTITIES-IN.
032500     IF NOT WS-ENTIN-OK
032600         DISPLAY 'PHSALRPT - ERROR OPENING ENTITIES FILE'
032700         MOVE 16 TO RETURN-CODE
032800         STOP RUN
032900     END-IF.
033000     PERFORM 021-LOAD-ONE-ENTITY THRU 021-EXIT
033100         UNTIL WS-ENTIN-EOF.
033200     CLOSE ENTITIES-IN.
033300 020-EXIT.
033400     EXIT.
033500 021-LOAD-ONE-ENTITY.
033600     READ ENTITIES-IN INTO WS-ENTITY-HOLD
033700         AT END
033800             MOVE 'Y' TO WS-ENTIN-EOF-SW
033900             GO TO 021-EXIT
034000     END-READ.
034100     ADD 1 TO WS-ENTITY-COUNT.
034200     MOVE ENT-ID   TO ENL-ENTITY-ID(WS-ENTITY-COUNT).
034300     MOVE ENT-CODE TO ENL-ENTITY-CODE(WS-ENTITY-COUNT).
034400     MOVE ENT-NAME TO ENL-ENTITY-NAME(WS-ENTITY-COUNT).
034500 021-EXIT.
034600     EXIT.
034700
034800 100-LOAD-ORDERS.
034900     PERFORM 110-LOAD-ONE-ORDER THRU 110-EXIT
035000         UNTIL WS-ORDERS-EOF.
035100     CLOSE ORDERS-IN.
035200 100-EXIT.
035300     EXIT.
035400 110-LOAD-ONE-ORDER.
035500     READ ORDERS-IN INTO WS-ORDER-HOLD
035600         AT END
035700             MOVE 'Y' TO WS-ORDERS-EOF-SW
035800             GO TO 110-EXIT
035900     END-READ.
035950     ADD 1 TO WS-ORDERS-READ-CTR.
036000     IF ORD-IS-COMPLETED AND ORD-TYPE = PARM-ORD-TYPE
036100             AND ORDER-DATE >= PARM-DATE-FROM
036200             AND ORDER-DATE <= PARM-DATE-TO
036300         ADD 1 TO WS-OQL-COUNT
036400         MOVE ORD-ID       TO OQL-ORDER-ID(WS-OQL-COUNT)
036500         MOVE ORDER-DATE   TO OQL-ORDER-DATE(WS-OQL-COUNT)
036600         MOVE TOT-QTY      TO OQL-QTY(WS-OQL-COUNT)
036700         MOVE FINAL-AMOUNT TO OQL-AMOUNT(WS-OQL-COUNT)
036800         IF ORD-IS-PURCHASE
036900             MOVE SOURCE-ID TO OQL-ENTITY-ID(WS-OQL-COUNT)
037000         ELSE
037100             MOVE TARGET-ID TO OQL-ENTITY-ID(WS-OQL-COUNT)
037200         END-IF
037300         IF NOT PARM-MODE-PRODUCT
037400             PERFORM 115-POST-HEADER-BREAK THRU 115-EXIT
037500         END-IF
037600         ADD 1           TO WS-GRAND-ORDER-COUNT
037700         ADD TOT-QTY      TO WS-GRAND-QTY
037800         ADD FINAL-AMOUNT TO WS-GRAND-AMOUNT
037900     END-IF.
038000 110-EXIT.
038100     EXIT.
038200 115-POST-HEADER-BREAK.
038300     IF PARM-MODE-DATE
038400         MOVE OQL-ORDER-DATE(WS-OQL-COUNT) TO WS-BREAK-KEY
038500     ELSE
038600         MOVE OQL-ENTITY-ID(WS-OQL-COUNT)  TO WS-BREAK-KEY
038700     END-IF.
038800     PERFORM 120-FIND-OR-ADD-BREAK THRU 120-EXIT.
038900     ADD 1                        TO BRK-ORDER-COUNT(WS-BRK-IDX).
039000     ADD OQL-QTY(WS-OQL-COUNT)    TO BRK-QTY(WS-BRK-IDX).
039100     ADD OQL-AMOUNT(WS-OQL-COUNT) TO BRK-AMOUNT(WS-BRK-IDX).
039200 115-EXIT.
039300     EXIT.
039400
039500 120-FIND-OR-ADD-BREAK.
039600     MOVE 'N' TO WS-BRK-FOUND-SW.
039700     PERFORM 125-SCAN-ONE-BREAK THRU 125-EXIT
039800         VARYING WS-BRK-IDX FROM 1 BY 1
039900             UNTIL WS-BRK-IDX > WS-BRK-COUNT
040000                 OR BRK-ROW-WAS-FOUND.
040100     IF NOT BRK-ROW-WAS-FOUND
040200         ADD 1 TO WS-BRK-COUNT
040300         MOVE WS-BRK-COUNT TO WS-BRK-IDX
040400         MOVE WS-BREAK-KEY TO BRK-KEY(WS-BRK-IDX)
040500         MOVE 0 TO BRK-ORDER-COUNT(WS-BRK-IDX)
040600                   BRK-QTY(WS-BRK-IDX)
040700                   BRK-AMOUNT(WS-BRK-IDX)
040800                   BRK-COST(WS-BRK-IDX)
040900                   BRK-PROFIT(WS-BRK-IDX)
041000                   BRK-RATE(WS-BRK-IDX)
041100     END-IF.
041200 120-EXIT.
041300     EXIT.
041400 125-SCAN-ONE-BREAK.
041500     IF BRK-KEY(WS-BRK-IDX) = WS-BREAK-KEY
041600         MOVE 'Y' TO WS-BRK-FOUND-SW
041700     END-IF.
041800 125-EXIT.
041900     EXIT.
042000
042100 200-LOAD-ITEMS.
042200     OPEN INPUT ITEMS-IN.
042300     IF NOT WS-ITEMIN-OK
042400         DISPLAY 'PHSALRPT - ERROR OPENING ITEMS FILE'
042500         MOVE 16 TO RETURN-CODE
042600         STOP RUN
042700     END-IF.
042800     PERFORM 210-LOAD-ONE-ITEM THRU 210-EXIT
042900         UNTIL WS-ITEMIN-EOF.
043000     CLOSE ITEMS-IN.
043100 200-EXIT.
043200     EXIT.
043300 210-LOAD-ONE-ITEM.
043400     READ ITEMS-IN INTO WS-ITEM-HOLD
043500         AT END
043600             MOVE 'Y' TO WS-ITEMIN-EOF-SW
043700             GO TO 210-EXIT
043800     END-READ.
043850     ADD 1 TO WS-ITEMS-READ-CTR.
043900     PERFORM 215-FIND-QUALIFY-ORDER THRU 215-EXIT.
044000     IF OQL-ROW-WAS-FOUND
044100         PERFORM 220-COUNT-PAIR THRU 220-EXIT
044200         MOVE ITM-PRODUCT-ID TO WS-BREAK-KEY
044300         PERFORM 120-FIND-OR-ADD-BREAK THRU 120-EXIT
044400         ADD ITM-QTY    TO BRK-QTY(WS-BRK-IDX)
044500         ADD ITM-AMOUNT TO BRK-AMOUNT(WS-BRK-IDX)
044600         IF PARM-ORD-TYPE = 'SALE      '
044700             ADD ITM-COST-AMOUNT TO BRK-COST(WS-BRK-IDX)
044800             ADD ITM-PROFIT      TO BRK-PROFIT(WS-BRK-IDX)
044900         END-IF
045000     END-IF.
045100 210-EXIT.
045200     EXIT.
045300 215-FIND-QUALIFY-ORDER.
045400     MOVE 'N' TO WS-OQL-FOUND-SW.
045500     PERFORM 217-SCAN-ONE-ORDER THRU 217-EXIT
045600         VARYING WS-OQL-IDX FROM 1 BY 1
045700             UNTIL WS-OQL-IDX > WS-OQL-COUNT
045800                 OR OQL-ROW-WAS-FOUND.
045900 215-EXIT.
046000     EXIT.
046100 217-SCAN-ONE-ORDER.
046200     IF OQL-ORDER-ID(WS-OQL-IDX) = ITM-ORDER-ID
046300         MOVE 'Y' TO WS-OQL-FOUND-SW
046400     END-IF.
046500 217-EXIT.
046600     EXIT.
046700
046800 220-COUNT-PAIR.
046900     MOVE 'N' TO WS-CTD-FOUND-SW.
047000     PERFORM 225-SCAN-ONE-PAIR THRU 225-EXIT
047100         VARYING WS-CTD-IDX FROM 1 BY 1
047200             UNTIL WS-CTD-IDX > WS-CTD-COUNT
047300                 OR CTD-PAIR-WAS-FOUND.
047400     IF NOT CTD-PAIR-WAS-FOUND
047500         ADD 1 TO WS-CTD-COUNT
047600         MOVE ITM-ORDER-ID   TO CTD-ORDER-ID(WS-CTD-COUNT)
047700         MOVE ITM-PRODUCT-ID TO CTD-PRODUCT-ID(WS-CTD-COUNT)
047800         MOVE ITM-PRODUCT-ID TO WS-BREAK-KEY
047900         PERFORM 120-FIND-OR-ADD-BREAK THRU 120-EXIT
048000         ADD 1 TO BRK-ORDER-COUNT(WS-BRK-IDX)
048100     END-IF.
048200 220-EXIT.
048300     EXIT.
048400 225-SCAN-ONE-PAIR.
048500     IF CTD-ORDER-ID(WS-CTD-IDX) = ITM-ORDER-ID
048600             AND CTD-PRODUCT-ID(WS-CTD-IDX) = ITM-PRODUCT-ID
048700         MOVE 'Y' TO WS-CTD-FOUND-SW
048800     END-IF.
048900 225-EXIT.
049000     EXIT.
049100
049200 300-SORT-BREAKS.
049300     MOVE 0 TO WS-SORT-COUNT.
049400     PERFORM 305-COLLECT-ONE-BREAK THRU 305-EXIT
049500         VARYING WS-BRK-IDX FROM 1 BY 1
049600             UNTIL WS-BRK-IDX > WS-BRK-COUNT.
049700     IF WS-SORT-COUNT > 1
049800         PERFORM 310-BUBBLE-OUTER THRU 310-EXIT
049900             VARYING WS-SORT-IDX FROM 1 BY 1
050000                 UNTIL WS-SORT-IDX > WS-SORT-COUNT - 1
050100     END-IF.
050200 300-EXIT.
050300     EXIT.
050400 305-COLLECT-ONE-BREAK.
050500     ADD 1 TO WS-SORT-COUNT.
050600     MOVE WS-BRK-IDX TO WS-SORT-ENTRY(WS-SORT-COUNT).
050700 305-EXIT.
050800     EXIT.
050900 310-BUBBLE-OUTER.
051000     PERFORM 315-BUBBLE-INNER THRU 315-EXIT
051100         VARYING WS-SORT-IDX2 FROM 1 BY 1
051200             UNTIL WS-SORT-IDX2 > WS-SORT-COUNT - WS-SORT-IDX.
051300 310-EXIT.
051400     EXIT.
051500 315-BUBBLE-INNER.
051600     IF BRK-KEY(WS-SORT-ENTRY(WS-SORT-IDX2)) >
051700             BRK-KEY(WS-SORT-ENTRY(WS-SORT-IDX2 + 1))
051800         MOVE WS-SORT-ENTRY(WS-SORT-IDX2)     TO WS-SORT-HOLD
051900         MOVE WS-SORT-ENTRY(WS-SORT-IDX2 + 1) TO
052000             WS-SORT-ENTRY(WS-SORT-IDX2)
052100         MOVE WS-SORT-HOLD TO WS-SORT-ENTRY(WS-SORT-IDX2 + 1)
052200     END-IF.
052300 315-EXIT.
052400     EXIT.
052500
052600 400-PRINT-HEADERS.
052700     ADD 1 TO WS-PAGE-COUNT.
052800     MOVE WS-PAGE-COUNT TO RL1-PAGE-NO.
052900     WRITE REPORT-OUT-REC FROM RL-HEADER-1
053000         AFTER ADVANCING TOP-OF-FORM.
053100     WRITE REPORT-OUT-REC FROM RL-HEADER-2
053200         AFTER ADVANCING 1.
053300     WRITE REPORT-OUT-REC FROM RL-HEADER-3
053400         AFTER ADVANCING 2.
053500     MOVE 5 TO WS-LINES-USED.
053600 400-EXIT.
053700     EXIT.
053800
053900 500-PRINT-ONE-BREAK.
054000     IF WS-LINES-USED >= WS-LINES-PER-PAGE
054100         PERFORM 400-PRINT-HEADERS THRU 400-EXIT
054200     END-IF.
054300     MOVE WS-SORT-ENTRY(WS-SORT-IDX) TO WS-BRK-IDX.
054400     MOVE SPACES TO RL-DETAIL.
054500     EVALUATE TRUE
054600         WHEN PARM-MODE-DATE
054700             MOVE BRK-KEY(WS-BRK-IDX) TO RLD-LABEL
054800         WHEN PARM-MODE-ENTITY
054900             PERFORM 535-FIND-ENTITY THRU 535-EXIT
055000             IF ENT-ROW-WAS-FOUND
055100                 MOVE ENL-ENTITY-NAME(WS-ENTITY-IDX) TO RLD-LABEL
055200             ELSE
055300                 MOVE BRK-KEY(WS-BRK-IDX) TO RLD-LABEL
055400             END-IF
055500         WHEN PARM-MODE-PRODUCT
055600             MOVE 'PRODUCT ' TO RLD-LABEL
055700             MOVE BRK-KEY(WS-BRK-IDX) TO RLD-LABEL(9:8)
055800     END-EVALUATE.
055900     MOVE BRK-ORDER-COUNT(WS-BRK-IDX) TO RLD-ORDERS.
056000     MOVE BRK-QTY(WS-BRK-IDX)         TO RLD-QTY.
056100     MOVE BRK-AMOUNT(WS-BRK-IDX)      TO RLD-AMOUNT.
056200     IF PARM-MODE-PRODUCT AND PARM-ORD-TYPE = 'SALE      '
056300         MOVE BRK-COST(WS-BRK-IDX)   TO RLD-COST
056400         MOVE BRK-PROFIT(WS-BRK-IDX) TO RLD-PROFIT
056500         IF BRK-AMOUNT(WS-BRK-IDX) > 0
056600             COMPUTE BRK-RATE(WS-BRK-IDX) ROUNDED =
056700                 (BRK-PROFIT(WS-BRK-IDX) / BRK-AMOUNT(WS-BRK-IDX)) * 100
056800         ELSE
056900             MOVE 0 TO BRK-RATE(WS-BRK-IDX)
057000         END-IF
057100         MOVE BRK-RATE(WS-BRK-IDX)   TO RLD-RATE
057200     ELSE
057300         MOVE 0 TO RLD-COST RLD-PROFIT RLD-RATE
057400     END-IF.
057500     WRITE REPORT-OUT-REC FROM RL-DETAIL AFTER ADVANCING 1.
057600     ADD 1 TO WS-LINES-USED.
057700 500-EXIT.
057800     EXIT.
057900 535-FIND-ENTITY.
058000     MOVE 'N' TO WS-ENT-FOUND-SW.
058100     PERFORM 537-SCAN-ONE-ENTITY THRU 537-EXIT
058200         VARYING WS-ENTITY-IDX FROM 1 BY 1
058300             UNTIL WS-ENTITY-IDX > WS-ENTITY-COUNT
058400                 OR ENT-ROW-WAS-FOUND.
058500 535-EXIT.
058600     EXIT.
058700 537-SCAN-ONE-ENTITY.
058800     IF ENL-ENTITY-ID(WS-ENTITY-IDX) = BRK-KEY(WS-BRK-IDX)
058900         MOVE 'Y' TO WS-ENT-FOUND-SW
059000     END-IF.
059100 537-EXIT.
059200     EXIT.
059300
059400 600-PRINT-GRAND-TOTAL.
059500     IF WS-LINES-USED >= WS-LINES-PER-PAGE - 2
059600         PERFORM 400-PRINT-HEADERS THRU 400-EXIT
059700     END-IF.
059800     MOVE WS-GRAND-ORDER-COUNT TO RLF-ORDERS.
059900     MOVE WS-GRAND-QTY         TO RLF-QTY.
060000     MOVE WS-GRAND-AMOUNT      TO RLF-AMOUNT.
060100     WRITE REPORT-OUT-REC FROM RL-FOOTER-GRAND AFTER ADVANCING 2.
060200     ADD 2 TO WS-LINES-USED.
060300 600-EXIT.
060400     EXIT.
060500
060600 900-TERMINATE.
060700     CLOSE REPORT-OUT.
060800     DISPLAY 'PHSALRPT - ORDERS QUALIFIED: ' WS-OQL-COUNT.
060900 900-EXIT.
061000     EXIT.
