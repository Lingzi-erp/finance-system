000100******************************************************************
000200*    PHITMREC  -  BUSINESS ORDER LINE (ITEM) RECORD               *
000300*    ONE ROW PER PRODUCT LINE ON A PHORDREC ORDER                 *
000400*    RECORD LENGTH .......... 166 (SEE NOTE 07-25 IN PHORDREC)    *
000500*    FILE ................... ITEMS  (LINE SEQUENTIAL)            *
000600******************************************************************
000700*    88-19 J.SHAH     ORIGINAL LAYOUT                             *
000800*    93-02 R.OKONKWO  ADDED GROSS WEIGHT / DEDUCTION FORMULA ID   *
000900*    96-04 R.OKONKWO  ADDED STORAGE RATE PER LINE                 *
001000*    01-09 B.ORTIZ    ADDED ORIGINAL-ITEM-ID FOR RETURN LINES     *
001100******************************************************************
001200 01  PH-ITEM-REC.
001300     05  ITM-ID                      PIC 9(06).
001400     05  ITM-ORDER-ID                PIC 9(06).
001500     05  ITM-PRODUCT-ID              PIC 9(06).
001600     05  ITM-QTY                     PIC S9(10)V99.
001700     05  ITM-UNIT-PRICE              PIC S9(08)V99.
001800     05  ITM-AMOUNT                  PIC S9(10)V99.
001900     05  ITM-SHIPPING                PIC S9(10)V99.
002000     05  ITM-DISCOUNT                PIC S9(10)V99.
002100     05  ITM-SUBTOTAL                PIC S9(10)V99.
002200     05  ITM-GROSS-WEIGHT            PIC S9(10)V99.
002300     05  ITM-DEDUCT-ID               PIC 9(04).
002400     05  ITM-STORAGE-RATE            PIC S9(06)V9(04).
002500     05  ITM-BATCH-ID                PIC 9(06).
002600     05  ITM-COST-PRICE              PIC S9(08)V99.
002700     05  ITM-COST-AMOUNT             PIC S9(10)V99.
002800     05  ITM-PROFIT                  PIC S9(10)V99.
002900     05  ITM-ORIGINAL-ITEM-ID        PIC 9(06).
003000     05  FILLER                      PIC X(06).
